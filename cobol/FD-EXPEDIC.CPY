000100*================================================================*
000200*    FD-EXPEDIC.CPY                                              *
000300*    LAYOUT EM WORKING-STORAGE DO REGISTRO DE EXPEDICAO APOS O   *
000400*    UNSTRING DA LINHA CSV. REAPROVEITADO NAS CAMADAS BRONZE,    *
000500*    PRATA E NO REGISTRO DE ORDENACAO (SORT) DE DEPURACAO.       *
000600*    USAR COPY ... REPLACING ==::== BY == -SUFIXO ==             *
000700*----------------------------------------------------------------*
000800*    09.03.2024  RCS  CHAMADO LTP-0001  VERSAO INICIAL           *
000900*    22.07.2024  RCS  CHAMADO LTP-0014  INCLUIDO REDEFINES DA    *
001000*                     DATA/HORA DE POSTAGEM PARA EXTRACAO DE     *
001100*                     COMPONENTE                                 *
001200*----------------------------------------------------------------*
001300 01  REG-EXP::.
001400     03  EXP::-PEDIDO-ID         PIC X(010).
001500     03  EXP::-TRANSPORTADORA    PIC X(020).
001600     03  EXP::-VALOR-FRETE       PIC S9(005)V99.
001700     03  EXP::-DT-POSTAGEM       PIC X(025).
001800     03  EXP::-DT-POSTAGEM-R     REDEFINES
001900                                  EXP::-DT-POSTAGEM.
002000         05  EXP::-DTP-ANO       PIC X(004).
002100         05  EXP::-DTP-TRACO1    PIC X(001).
002200         05  EXP::-DTP-MES       PIC X(002).
002300         05  EXP::-DTP-TRACO2    PIC X(001).
002400         05  EXP::-DTP-DIA       PIC X(002).
002500         05  EXP::-DTP-RESTO     PIC X(015).
002600     03  EXP::-DT-ENTREGA        PIC X(025).
002700     03  EXP::-STATUS-ENTREGA    PIC X(015).
002800     03  AUD::-ARQ-ORIGEM        PIC X(040).
002900     03  AUD::-DT-INGESTAO       PIC X(010).
003000     03  AUD::-DT-MOD-ORIGEM     PIC X(026).
003100     03  AUD::-DT-PROCESSO       PIC X(026).
003200     03  FILLER                  PIC X(010).
