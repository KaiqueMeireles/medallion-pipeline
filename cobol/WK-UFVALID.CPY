000100*================================================================*
000200*    WK-UFVALID.CPY                                              *
000300*    TABELA DAS 27 UNIDADES DA FEDERACAO VALIDAS (UF), USADA     *
000400*    PELA ROTINA DE VALIDACAO DE ESTADO DO CLIENTE (LTP0910).    *
000500*----------------------------------------------------------------*
000600*    09.03.2024  RCS  CHAMADO LTP-0910  VERSAO INICIAL           *
000700*----------------------------------------------------------------*
000800 01  WK-TABELA-UF                PIC X(054)          VALUE
000900     'ACALAPAMBACEDFESGOMAMTMSMGPAPBPRPEPIRJRNRSRORRSCSPSETO'.
001000 01  WK-TABELA-UF-R              REDEFINES
001100                                  WK-TABELA-UF.
001200     03  WK-UF-OCORR             PIC X(002)
001300                                  OCCURS 27 TIMES.
