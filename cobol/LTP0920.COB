000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     LTP0920.
000500 AUTHOR.                         RENATO CARDOSO SILVA.
000600 INSTALLATION.                   ENVOL-TI - NUCLEO DE LOTE.
000700 DATE-WRITTEN.                   15 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.                       USO INTERNO ENVOL-TI.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : LTP0920 ---> DEPURAR TELEFONE / VALOR         *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : RENATO C. SILVA                               *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : SUB-ROTINA CHAMADA PELA CAMADA PRATA (LTP0002)*
002000*     *            PARA DEPURAR NUMERO DE TELEFONE DO CLIENTE E  *
002100*     *            PARA DEPURAR CAMPOS MONETARIOS (VALOR DO      *
002200*     *            PEDIDO, PRECO UNITARIO, DESCONTO, FRETE).     *
002300*     *----------------------------------------------------------*
002400*     * VERSAO 01  - R.SILVA    - 15.03.1991 - VERSAO INICIAL,   *
002500*     *                           SO DEPURAVA TELEFONE           *
002600*     * VERSAO 02  - R.SILVA    - 02.12.1992 - INCLUIDA FUNCAO   *
002700*     *                           'VLR ' DE VALOR MONETARIO      *
002800*     * VERSAO 03  - M.TEIXEIRA - 20.04.1995 - CHAMADO 2219 -    *2219    
002900*     *                           DDI +55 NAO ERA RETIRADO EM    *
003000*     *                           TELEFONE COM DDD E SEM DDD     *
003100*     * VERSAO 04  - M.TEIXEIRA - 08.10.1997 - VALOR COM PONTO   *
003200*     *                           DE MILHAR E VIRGULA DECIMAL    *
003300*     *                           (FORMATO BRASILEIRO) PASSOU A  *
003400*     *                           SER RECONHECIDO               *
003500*     * VERSAO 05  - J.ALMEIDA  - 14.01.1999 - REVISAO PARA      *
003600*     *                           VIRADA DE SECULO, SEM IMPACTO  *
003700*     * VERSAO 06  - J.ALMEIDA  - 22.03.2002 - CHAMADO 5588 -    *5588    
003800*     *                           VALOR NEGATIVO PASSOU A SER    *
003900*     *                           REJEITADO (CAMPO ZERADO)       *
004000*     * VERSAO 07  - P.NOGUEIRA - 09.09.2009 - TELEFONE COM 10   *
004100*     *                           OU 11 DIGITOS APOS O DDD       *
004200*     * VERSAO 08  - R.CARDOSO  - 30.07.2024 - CHAMADO LTP-0920 -*LTP0920 
004300*     *                           ROTINA RETIRADA DO MONOLITO E  *
004400*     *                           TRANSFORMADA EM SUB-PROGRAMA   *
004500*     *                           PARA USO PELO LOTE NOTURNO DE  *
004600*     *                           E-COMMERCE (CAMADA PRATA)      *
004700*     * VERSAO 09  - R.CARDOSO  - 20.08.2024 - CHAMADO LTP-0941 -*LTP0941 
004800*     *                           VALOR DE FRETE (CAMPO COM 5    *
004900*     *                           DIGITOS INTEIROS) ESTAVA        *
005000*     *                           PASSANDO PELA MESMA AREA DE     *
005100*     *                           TRABALHO DE 7 DIGITOS USADA     *
005200*     *                           PARA VALOR DO PEDIDO, PRECO E   *
005300*     *                           DESCONTO; NA VOLTA POR CAMPO    *
005400*     *                           ALFANUMERICO O FRETE CHEGAVA    *
005500*     *                           CORTADO E COM CASA DECIMAL      *
005600*     *                           ERRADA NA CAMADA PRATA. CRIADA  *
005700*     *                           FUNCAO 'VL5 ' COM AREA PROPRIA  *
005800*     *                           DE 5 DIGITOS PARA O FRETE       *
005900*     * VERSAO 10  - R.CARDOSO  - 25.08.2024 - CHAMADO LTP-0946 -*LTP0946 
006000*     *                           NO FORMATO BRASILEIRO (PONTO    *
006100*     *                           DE MILHAR E VIRGULA DECIMAL) O   *
006200*     *                           'WHEN OTHER' DO SCAN DE         *
006300*     *                           CARACTER SO FAZIA CONTINUE, OU   *
006400*     *                           SEJA OS DIGITOS NUNCA IAM PARA   *
006500*     *                           WSS-VALOR-TRATADO E O VALOR      *
006600*     *                           SAIA ZERADO; E WSS-POS-DECIMAL   *
006700*     *                           NUNCA ERA LIGADO A 1 ANTES DO    *
006800*     *                           STRING (PONTEIRO ZERO E         *
006900*     *                           INVALIDO). AJUSTADOS OS DOIS     *
007000*     *                           PONTOS EM RT-VALOR-FORMATO-BR E  *
007100*     *                           RT-VALOR-BR-1-CAR               *
007200*     *----------------------------------------------------------*
007300*================================================================*
007400 ENVIRONMENT                     DIVISION.
007500*================================================================*
007600 CONFIGURATION                   SECTION.
007700*----------------------------------------------------------------*
007800 SPECIAL-NAMES.
007900     CLASS CLA-DIGITO            IS '0' THRU '9'.
008000*----------------------------------------------------------------*
008100 DATA                            DIVISION.
008200*================================================================*
008300 WORKING-STORAGE                 SECTION.
008400*----------------------------------------------------------------*
008500 77  FILLER                      PIC X(032)          VALUE
008600     'III  WORKING STORAGE LTP0920 III'.
008700*
008800 77  WSS-SUBS                    PIC 9(002) COMP      VALUE ZEROS.
008900 77  WSS-QTD-DIGITOS             PIC 9(002) COMP      VALUE ZEROS.
009000 77  WSS-QTD-VIRGULA             PIC 9(002) COMP      VALUE ZEROS.
009100 77  WSS-QTD-PONTO               PIC 9(002) COMP      VALUE ZEROS.
009200 77  WSS-POS-DECIMAL             PIC 9(002) COMP      VALUE ZEROS.
009300 77  WSS-NEGATIVO                PIC X(001)           VALUE 'N'.
009400     88  EH-NEGATIVO             VALUE 'S'.
009500 77  WSS-INVALIDO                PIC X(001)           VALUE 'N'.
009600     88  EH-INVALIDO             VALUE 'S'.
009700*
009800*----------------------------------------------------------------*
009900*    AREA DE TRABALHO - TELEFONE                                 *
010000*----------------------------------------------------------------*
010100 01  WSS-FONE-ENTRADA            PIC X(040)          VALUE SPACES.
010200 01  WSS-FONE-ENTRADA-R          REDEFINES
010300                                  WSS-FONE-ENTRADA.
010400     03  WSS-FONE-CAR            PIC X(001)
010500                                  OCCURS 40 TIMES.
010600*
010700 01  WSS-FONE-SOMENTE-NUM        PIC X(011)          VALUE SPACES.
010800*
010900*----------------------------------------------------------------*
011000*    AREA DE TRABALHO - VALOR MONETARIO                          *
011100*----------------------------------------------------------------*
011200 01  WSS-VALOR-ENTRADA           PIC X(040)          VALUE SPACES.
011300 01  WSS-VALOR-ENTRADA-R         REDEFINES
011400                                  WSS-VALOR-ENTRADA.
011500     03  WSS-VALOR-CAR           PIC X(001)
011600                                  OCCURS 40 TIMES.
011700*
011800 01  WSS-VALOR-TRATADO           PIC X(040)          VALUE SPACES.
011900 01  WSS-VALOR-TRATADO-R         REDEFINES
012000                                  WSS-VALOR-TRATADO.
012100     03  WSS-VTR-CAR             PIC X(001)
012200                                  OCCURS 40 TIMES.
012300*
012400 01  WSS-PARTE-INTEIRA           PIC X(010)          VALUE SPACES.
012500 01  WSS-PARTE-DECIMAL           PIC X(002)          VALUE '00'.
012600 01  WSS-VALOR-NUMERICO          PIC S9(007)V99 COMP-3
012700                                                     VALUE ZEROS.
012800 01  WSS-VALOR-FRETE-NUMERICO    PIC S9(005)V99 COMP-3
012900                                                     VALUE ZEROS.
013000*----------------------------------------------------------------*
013100 LINKAGE                         SECTION.
013200*----------------------------------------------------------------*
013300 COPY 'SUB-PRGS.CPY'             REPLACING ==::== BY == LKS ==.
013400*
013500*----------------------------------------------------------------*
013600* LKS-FUNCAO        = 'FON ' DEPURAR TELEFONE / 'VLR ' VALOR     *
013700* LKS-VALOR-ENTRADA = VALOR BRUTO RECEBIDO DA CAMADA PRATA       *
013800* LKS-VALOR-SAIDA   = VALOR DEPURADO (SPACES = VALOR AUSENTE);   *
013900*                     PARA 'VLR ' VEM EM PIC 9(007)V99 EDITADO   *
014000* LKS-RETORNO       = '00' OK, '04' VALOR TORNOU-SE AUSENTE      *
014100* LKS-MENSAGEM      = TEXTO LIVRE PARA LOG DA CAMADA CHAMADORA   *
014200*----------------------------------------------------------------*
014300*================================================================*
014400 PROCEDURE                       DIVISION USING LKS-PARM.
014500*================================================================*
014600 RT-PRINCIPAL                    SECTION.
014700*----------------------------------------------------------------*
014800*
014900     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
015000*
015100     EVALUATE LKS-FUNCAO
015200        WHEN 'FON '
015300              PERFORM RT-DEPURAR-FONE
015400                                 THRU RT-DEPURAR-FONEX
015500        WHEN 'VLR '
015600              PERFORM RT-DEPURAR-VALOR
015700                                 THRU RT-DEPURAR-VALORX
015800        WHEN 'VL5 '
015900              PERFORM RT-DEPURAR-VALOR
016000                                 THRU RT-DEPURAR-VALORX
016100        WHEN OTHER
016200              MOVE '09'          TO LKS-RETORNO
016300              MOVE 'LTP0920 - FUNCAO DE DEPURACAO DESCONHECIDA'
016400                                 TO LKS-MENSAGEM
016500     END-EVALUATE.
016600*
016700     GOBACK.
016800*
016900 RT-PRINCIPALX.
017000     EXIT.
017100*
017200*----------------------------------------------------------------*
017300 RT-INICIALIZAR                  SECTION.
017400*----------------------------------------------------------------*
017500*
017600     MOVE '00'                   TO LKS-RETORNO.
017700     MOVE SPACES                 TO LKS-MENSAGEM.
017800     MOVE SPACES                 TO LKS-VALOR-SAIDA.
017900*
018000 RT-INICIALIZARX.
018100     EXIT.
018200*
018300*----------------------------------------------------------------*
018400 RT-DEPURAR-FONE                 SECTION.
018500*  ---> REGRA: AUSENTE OU 'invalid_phone' = AUSENTE; RETIRA O    *
018600*       DDI +55; MANTEM SOMENTE DIGITOS; RESULTADO DEVE TER 10   *
018700*       OU 11 DIGITOS, SENAO FICA AUSENTE                        *
018800*----------------------------------------------------------------*
018900*
019000     IF LKS-VALOR-ENTRADA        EQUAL SPACES
019100           OR LKS-VALOR-ENTRADA  EQUAL 'invalid_phone'
019200        MOVE '04'                TO LKS-RETORNO
019300        GO TO RT-DEPURAR-FONEX
019400     END-IF.
019500*
019600     MOVE SPACES                 TO WSS-FONE-ENTRADA.
019700     MOVE LKS-VALOR-ENTRADA      TO WSS-FONE-ENTRADA.
019800*
019900     IF WSS-FONE-ENTRADA(1:3)    EQUAL '+55'
020000        MOVE WSS-FONE-ENTRADA(4:37)
020100                                 TO WSS-FONE-ENTRADA
020200     END-IF.
020300*
020400     MOVE SPACES                 TO WSS-FONE-SOMENTE-NUM.
020500     MOVE ZEROS                  TO WSS-QTD-DIGITOS.
020600     MOVE 1                      TO WSS-SUBS.
020700*
020800     PERFORM RT-FONE-1-CARACTER  THRU RT-FONE-1-CARACTERX
020900                                  VARYING WSS-SUBS
021000                                  FROM 1 BY 1
021100                                  UNTIL WSS-SUBS GREATER 40.
021200*
021300     IF WSS-QTD-DIGITOS          EQUAL 10
021400           OR WSS-QTD-DIGITOS    EQUAL 11
021500        MOVE WSS-FONE-SOMENTE-NUM
021600                                 TO LKS-VALOR-SAIDA
021700     ELSE
021800        MOVE '04'                TO LKS-RETORNO
021900        MOVE 'LTP0920 - TELEFONE SEM 10 OU 11 DIGITOS'
022000                                 TO LKS-MENSAGEM
022100     END-IF.
022200*
022300 RT-DEPURAR-FONEX.
022400     EXIT.
022500*
022600*----------------------------------------------------------------*
022700 RT-FONE-1-CARACTER              SECTION.
022800*----------------------------------------------------------------*
022900*
023000     IF WSS-FONE-CAR(WSS-SUBS)   IS CLA-DIGITO
023100       AND WSS-QTD-DIGITOS       LESS 11
023200        ADD 1                    TO WSS-QTD-DIGITOS
023300        MOVE WSS-FONE-CAR(WSS-SUBS)
023400                                 TO WSS-FONE-SOMENTE-NUM
023500                                    (WSS-QTD-DIGITOS:1)
023600     END-IF.
023700*
023800 RT-FONE-1-CARACTERX.
023900     EXIT.
024000*
024100*----------------------------------------------------------------*
024200 RT-DEPURAR-VALOR                SECTION.
024300*  ---> REGRA: AUSENTE = AUSENTE; SE TIVER VIRGULA E PONTO JUNTOS*
024400*       TRATAR COMO FORMATO BRASILEIRO (PONTO = MILHAR, VIRGULA =*
024500*       DECIMAL); SE SO VIRGULA, VIRGULA VIRA PONTO; SEM SER     *
024600*       NUMERICO OU NEGATIVO = AUSENTE; PRECISAO DE 2 DECIMAIS   *
024700*----------------------------------------------------------------*
024800*
024900     IF LKS-VALOR-ENTRADA        EQUAL SPACES
025000        MOVE '04'                TO LKS-RETORNO
025100        GO TO RT-DEPURAR-VALORX
025200     END-IF.
025300*
025400     MOVE SPACES                 TO WSS-VALOR-ENTRADA.
025500     MOVE LKS-VALOR-ENTRADA      TO WSS-VALOR-ENTRADA.
025600     MOVE 'N'                    TO WSS-NEGATIVO.
025700     MOVE 'N'                    TO WSS-INVALIDO.
025800     MOVE ZEROS                  TO WSS-QTD-VIRGULA WSS-QTD-PONTO.
025900*
026000     IF WSS-VALOR-CAR(1)         EQUAL '-'
026100        MOVE 'S'                 TO WSS-NEGATIVO
026200     END-IF.
026300*
026400     MOVE 1                      TO WSS-SUBS.
026500     PERFORM RT-VALOR-CONTAR     THRU RT-VALOR-CONTARX
026600                                  VARYING WSS-SUBS
026700                                  FROM 1 BY 1
026800                                  UNTIL WSS-SUBS GREATER 40.
026900*
027000     IF EH-NEGATIVO
027100        MOVE '04'                TO LKS-RETORNO
027200        MOVE 'LTP0920 - VALOR NEGATIVO, CAMPO ZERADO'
027300                                 TO LKS-MENSAGEM
027400        GO TO RT-DEPURAR-VALORX
027500     END-IF.
027600*
027700     MOVE SPACES                 TO WSS-VALOR-TRATADO.
027800     MOVE 1                      TO WSS-SUBS.
027900*
028000     IF WSS-QTD-VIRGULA          GREATER ZEROS
028100           AND WSS-QTD-PONTO     GREATER ZEROS
028200        PERFORM RT-VALOR-FORMATO-BR
028300                                 THRU RT-VALOR-FORMATO-BRX
028400     ELSE
028500        IF WSS-QTD-VIRGULA       GREATER ZEROS
028600           PERFORM RT-VALOR-SO-VIRGULA
028700                                 THRU RT-VALOR-SO-VIRGULAX
028800        ELSE
028900           MOVE WSS-VALOR-ENTRADA
029000                                 TO WSS-VALOR-TRATADO
029100        END-IF
029200     END-IF.
029300*
029400     PERFORM RT-VALOR-SEPARAR    THRU RT-VALOR-SEPARARX.
029500*
029600     IF EH-INVALIDO
029700        MOVE '04'                TO LKS-RETORNO
029800        MOVE 'LTP0920 - VALOR NAO NUMERICO, CAMPO ZERADO'
029900                                 TO LKS-MENSAGEM
030000     ELSE
030100        EVALUATE LKS-FUNCAO
030200           WHEN 'VL5 '
030300              COMPUTE WSS-VALOR-FRETE-NUMERICO ROUNDED =
030400                      WSS-VALOR-NUMERICO
030500              MOVE WSS-VALOR-FRETE-NUMERICO
030600                                 TO LKS-VALOR-SAIDA
030700           WHEN OTHER
030800              COMPUTE WSS-VALOR-NUMERICO ROUNDED =
030900                      WSS-VALOR-NUMERICO
031000              MOVE WSS-VALOR-NUMERICO  TO LKS-VALOR-SAIDA
031100        END-EVALUATE
031200     END-IF.
031300*
031400 RT-DEPURAR-VALORX.
031500     EXIT.
031600*
031700*----------------------------------------------------------------*
031800 RT-VALOR-CONTAR                 SECTION.
031900*----------------------------------------------------------------*
032000*
032100     IF WSS-VALOR-CAR(WSS-SUBS)  EQUAL ','
032200        ADD 1                    TO WSS-QTD-VIRGULA
032300     END-IF.
032400*
032500     IF WSS-VALOR-CAR(WSS-SUBS)  EQUAL '.'
032600        ADD 1                    TO WSS-QTD-PONTO
032700     END-IF.
032800*
032900 RT-VALOR-CONTARX.
033000     EXIT.
033100*
033200*----------------------------------------------------------------*
033300 RT-VALOR-FORMATO-BR             SECTION.
033400*  ---> FORMATO BRASILEIRO: APAGA OS PONTOS (MILHAR), TROCA A    *
033500*       VIRGULA (DECIMAL) POR PONTO                              *
033600*----------------------------------------------------------------*
033700*
033800     MOVE 1                      TO WSS-SUBS.
033900     MOVE 1                      TO WSS-POS-DECIMAL.
034000*
034100     PERFORM RT-VALOR-BR-1-CAR   THRU RT-VALOR-BR-1-CARX
034200                                  VARYING WSS-SUBS
034300                                  FROM 1 BY 1
034400                                  UNTIL WSS-SUBS GREATER 40.
034500*
034600 RT-VALOR-FORMATO-BRX.
034700     EXIT.
034800*
034900 RT-VALOR-BR-1-CAR               SECTION.
035000*----------------------------------------------------------------*
035100*
035200     EVALUATE WSS-VALOR-CAR(WSS-SUBS)
035300        WHEN '.'
035400              CONTINUE
035500        WHEN ','
035600              STRING '.' DELIMITED BY SIZE
035700                     INTO WSS-VALOR-TRATADO
035800                     WITH POINTER WSS-POS-DECIMAL
035900        WHEN OTHER
036000              STRING WSS-VALOR-CAR(WSS-SUBS)
036100                     DELIMITED BY SIZE
036200                     INTO WSS-VALOR-TRATADO
036300                     WITH POINTER WSS-POS-DECIMAL
036400     END-EVALUATE.
036500*
036600 RT-VALOR-BR-1-CARX.
036700     EXIT.
036800*
036900*----------------------------------------------------------------*
037000 RT-VALOR-SO-VIRGULA             SECTION.
037100*  ---> SOMENTE VIRGULA: A VIRGULA E O SEPARADOR DECIMAL, VIRA   *
037200*       PONTO                                                    *
037300*----------------------------------------------------------------*
037400*
037500     MOVE WSS-VALOR-ENTRADA      TO WSS-VALOR-TRATADO.
037600     INSPECT WSS-VALOR-TRATADO   CONVERTING ',' TO '.'.
037700*
037800 RT-VALOR-SO-VIRGULAX.
037900     EXIT.
038000*
038100*----------------------------------------------------------------*
038200 RT-VALOR-SEPARAR                SECTION.
038300*  ---> SEPARA PARTE INTEIRA E PARTE DECIMAL PELO PONTO, VALIDA  *
038400*       QUE AMBAS SO TEM DIGITOS E MONTA O VALOR NUMERICO FINAL  *
038500*----------------------------------------------------------------*
038600*
038700     MOVE SPACES                 TO WSS-PARTE-INTEIRA.
038800     MOVE '00'                   TO WSS-PARTE-DECIMAL.
038900     MOVE ZEROS                  TO WSS-VALOR-NUMERICO.
039000*
039100     UNSTRING WSS-VALOR-TRATADO  DELIMITED BY '.'
039200               INTO WSS-PARTE-INTEIRA, WSS-PARTE-DECIMAL.
039300*
039400     IF WSS-PARTE-INTEIRA        EQUAL SPACES
039500        MOVE 'S'                 TO WSS-INVALIDO
039600        GO TO RT-VALOR-SEPARARX
039700     END-IF.
039800*
039900     IF WSS-PARTE-INTEIRA        IS NOT NUMERIC
040000        MOVE 'S'                 TO WSS-INVALIDO
040100        GO TO RT-VALOR-SEPARARX
040200     END-IF.
040300*
040400     IF WSS-PARTE-DECIMAL        EQUAL SPACES
040500        MOVE '00'                TO WSS-PARTE-DECIMAL
040600     END-IF.
040700*
040800     IF WSS-PARTE-DECIMAL        IS NOT NUMERIC
040900        MOVE 'S'                 TO WSS-INVALIDO
041000        GO TO RT-VALOR-SEPARARX
041100     END-IF.
041200*
041300     COMPUTE WSS-VALOR-NUMERICO =
041400             WSS-PARTE-INTEIRA + (WSS-PARTE-DECIMAL / 100).
041500*
041600 RT-VALOR-SEPARARX.
041700     EXIT.
