000100*================================================================*
000200*    FD-FATITE.CPY                                               *
000300*    LAYOUT DO FATO DE ITENS DE PEDIDO (CAMADA OURO)             *
000400*    USAR COPY ... REPLACING ==::== BY == -SUFIXO ==             *
000500*----------------------------------------------------------------*
000600*    14.08.2024  RCS  CHAMADO LTP-0022  VERSAO INICIAL           *
000700*----------------------------------------------------------------*
000800 01  REG-FIT::.
000900     03  FIT::-PEDIDO-ID         PIC X(010).
001000     03  FIT::-PRODUTO-ID        PIC X(010).
001100     03  FIT::-QUANTIDADE        PIC S9(005).
001200     03  FIT::-VALOR-UNIT        PIC S9(007)V99.
001300     03  FIT::-VALOR-DESCONTO    PIC S9(007)V99.
001400     03  FIT::-VALOR-LIQUIDO     PIC S9(009)V99.
001500     03  FILLER                  PIC X(010).
