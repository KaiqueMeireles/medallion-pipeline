000100*================================================================*
000200*    SUB-PRGS.CPY                                                *
000300*    AREA DE PARAMETRO GENERICA PARA CHAMADA DAS ROTINAS DE      *
000400*    DEPURACAO DE CAMPO (LTP0910/LTP0920/LTP0930). O PROGRAMA    *
000500*    CHAMADOR COPIA COM SUFIXO SBP-, O PROGRAMA CHAMADO COPIA    *
000600*    COM SUFIXO LKS- SOBRE A MESMA LINKAGE SECTION.              *
000700*    USAR COPY ... REPLACING ==::== BY == -SUFIXO ==             *
000800*----------------------------------------------------------------*
000900*    09.03.2024  RCS  CHAMADO LTP-0002  VERSAO INICIAL           *
001000*----------------------------------------------------------------*
001100 01  ::-PARM.
001200     03  ::-FUNCAO               PIC X(004).
001300     03  ::-VALOR-ENTRADA        PIC X(040).
001400     03  ::-VALOR-SAIDA          PIC X(040).
001500     03  ::-RETORNO              PIC X(002).
001600     03  ::-MENSAGEM             PIC X(060).
