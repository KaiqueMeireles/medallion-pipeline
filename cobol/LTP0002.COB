000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     LTP0002.
000500 AUTHOR.                         RENATO CARDOSO SILVA.
000600 INSTALLATION.                   ENVOL-TI - NUCLEO DE LOTE.
000700 DATE-WRITTEN.                   12 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.                       USO INTERNO ENVOL-TI.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : LTP0002 ---> DEPURACAO - CAMADA PRATA         *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : RENATO C. SILVA                               *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : SEGUNDO PASSO DO LOTE NOTURNO. LE OS 5         *
002000*     *            ARQUIVOS DA CAMADA BRONZE, APLICA AS REGRAS   *
002100*     *            DE DEPURACAO DE CADA TABELA (CHAMANDO OS      *
002200*     *            SUB-PROGRAMAS LTP0910/LTP0920/LTP0930),       *
002300*     *            DESCARTA REGISTRO SEM CHAVE, ORDENA E MANTEM  *
002400*     *            SO O REGISTRO MAIS RECENTE POR CHAVE, E GRAVA *
002500*     *            NA CAMADA PRATA COM O CARIMBO DE PROCESSADO   *
002600*     *            REFEITO.                                     *
002700*     *----------------------------------------------------------*
002800*     *ARQUIVOS...: CUSTOMERS_BRONZE, PRODUCTS_BRONZE,           *
002900*     *             ORDERS_BRONZE, ORDER_ITEMS_BRONZE,           *
003000*     *             SHIPMENTS_BRONZE (ENTRADA) / MESMOS NOMES    *
003100*     *             COM SUFIXO _SILVER (SAIDA)                  *
003200*     *----------------------------------------------------------*
003300*     * VERSAO 01  - R.SILVA    - 12.03.1991 - VERSAO INICIAL,   *
003400*     *                           SO VALIDAVA CADASTRO DE        *
003500*     *                           VENDEDOR                      *
003600*     * VERSAO 02  - M.TEIXEIRA - 16.08.1996 - INCLUIDO SORT     *
003700*     *                           COM INPUT/OUTPUT PROCEDURE     *
003800*     *                           PARA O RELATORIO DE VENDEDOR   *
003900*     * VERSAO 03  - J.ALMEIDA  - 25.09.1999 - REVISAO GERAL     *
004000*     *                           PARA VIRADA DE SECULO          *
004100*     * VERSAO 04  - P.NOGUEIRA - 14.05.2013 - CHAMADO 8820 -    *8820    
004200*     *                           TELA DE FILTRO REMOVIDA, JOB   *
004300*     *                           PASSOU A RODAR SEM OPERADOR    *
004400*     * VERSAO 05  - R.CARDOSO  - 31.07.2024 - CHAMADO LTP-0002 -*LTP0002 
004500*     *                           PROGRAMA REAPROVEITADO PARA O  *
004600*     *                           LOTE DE E-COMMERCE. REMOVIDA A *
004700*     *                           VALIDACAO DE VENDEDOR; INCLUI- *
004800*     *                           DAS AS 5 ROTINAS DE DEPURACAO  *
004900*     *                           DA CAMADA PRATA COM CHAMADA A  *
005000*     *                           LTP0910/LTP0920/LTP0930        *
005100*     * VERSAO 06  - R.CARDOSO  - 20.08.2024 - CHAMADO LTP-0941 -*LTP0941 
005200*     *                           VALOR DE FRETE PASSAVA PELA     *
005300*     *                           MESMA DEPURACAO DO VALOR DO     *
005400*     *                           PEDIDO (7 DIGITOS), MAS O CAMPO *
005500*     *                           DE FRETE TEM SO 5; CRIADA A     *
005600*     *                           ROTINA RT-CHAMAR-FRETE COM A    *
005700*     *                           FUNCAO 'VL5 ' DO LTP0920 PARA   *
005800*     *                           NAO TRUNCAR/DESLOCAR CASA        *
005900*     *                           DECIMAL DO FRETE                *
006000*     * VERSAO 07  - R.CARDOSO  - 23.08.2024 - CHAMADO LTP-0944 -*LTP0944 
006100*     *                           CAMPOS VALOR/QUANTIDADE ERAM     *
006200*     *                           GRAVADOS CRUS (SEM PONTO        *
006300*     *                           DECIMAL, COM SOBREPONTUACAO DE   *
006400*     *                           SINAL) NO CSV PRATA; CRIADA A    *
006500*     *                           WSS-AREA-EDICAO E MOVIDO CADA    *
006600*     *                           CAMPO PARA O ITEM NUMERICO       *
006700*     *                           EDITADO ANTES DO STRING          *
006800*     * VERSAO 08  - R.CARDOSO  - 24.08.2024 - CHAMADO LTP-0945 -*LTP0945 
006900*     *                           NENHUMA ROTINA DE GRAVACAO DA    *
007000*     *                           PRATA AVISAVA QUANDO A TABELA    *
007100*     *                           FICAVA VAZIA (PARTICAO SEM      *
007200*     *                           ARQUIVO DE ENTRADA); INCLUIDOS   *
007300*     *                           OS CONTADORES WSS-CNT-SIL-xxx E  *
007400*     *                           O AVISO 'TABELA SEM REGISTROS'   *
007500*     *                           APOS CADA SORT DE GRAVACAO       *
007600*     *----------------------------------------------------------*
007700*================================================================*
007800 ENVIRONMENT                     DIVISION.
007900*================================================================*
008000 CONFIGURATION                   SECTION.
008100*----------------------------------------------------------------*
008200 SPECIAL-NAMES.
008300     CLASS CLA-DIGITO            IS '0' THRU '9'.
008400*----------------------------------------------------------------*
008500 INPUT-OUTPUT                    SECTION.
008600*----------------------------------------------------------------*
008700 FILE-CONTROL.
008800*
008900*  ---> ARQUIVOS DE ENTRADA (CAMADA BRONZE)
009000     COPY 'SEL-CLIENTES.CPY'     REPLACING ==::== BY == -ICL ==.
009100     COPY 'SEL-PRODUTOS.CPY'     REPLACING ==::== BY == -IPR ==.
009200     COPY 'SEL-PEDIDOS.CPY'      REPLACING ==::== BY == -IPE ==.
009300     COPY 'SEL-ITENPED.CPY'      REPLACING ==::== BY == -IIT ==.
009400     COPY 'SEL-EXPEDIC.CPY'      REPLACING ==::== BY == -IEX ==.
009500*
009600*  ---> ARQUIVOS DE TRABALHO DO SORT (CAMADA PRATA)
009700     SELECT  SRT-CLIENTES        ASSIGN TO 'SRT-CLIENTES.TMP'
009800             FILE STATUS         IS FS-SORT-CLI.
009900     SELECT  SRT-PRODUTOS        ASSIGN TO 'SRT-PRODUTOS.TMP'
010000             FILE STATUS         IS FS-SORT-PRO.
010100     SELECT  SRT-PEDIDOS         ASSIGN TO 'SRT-PEDIDOS.TMP'
010200             FILE STATUS         IS FS-SORT-PED.
010300     SELECT  SRT-ITENPED         ASSIGN TO 'SRT-ITENPED.TMP'
010400             FILE STATUS         IS FS-SORT-ITE.
010500     SELECT  SRT-EXPEDIC         ASSIGN TO 'SRT-EXPEDIC.TMP'
010600             FILE STATUS         IS FS-SORT-EXP.
010700*
010800*  ---> ARQUIVOS DE SAIDA (CAMADA PRATA)
010900     COPY 'SEL-CLIENTES.CPY'     REPLACING ==::== BY == -OCL ==.
011000     COPY 'SEL-PRODUTOS.CPY'     REPLACING ==::== BY == -OPR ==.
011100     COPY 'SEL-PEDIDOS.CPY'      REPLACING ==::== BY == -OPE ==.
011200     COPY 'SEL-ITENPED.CPY'      REPLACING ==::== BY == -OIT ==.
011300     COPY 'SEL-EXPEDIC.CPY'      REPLACING ==::== BY == -OEX ==.
011400*
011500*================================================================*
011600 DATA                            DIVISION.
011700*================================================================*
011800 FILE                            SECTION.
011900*----------------------------------------------------------------*
012000 FD  ARQ-CLIENTES-ICL            VALUE OF FILE-ID IS
012100                                            'CUSTOMERS_BRONZE'
012200     LABEL RECORDS               IS STANDARD
012300     DATA RECORD                 IS REG-LIN-ICL.
012400 COPY 'FD-LINHA.CPY'             REPLACING ==::== BY == -ICL ==.
012500*
012600 FD  ARQ-PRODUTOS-IPR            VALUE OF FILE-ID IS
012700                                            'PRODUCTS_BRONZE'
012800     LABEL RECORDS               IS STANDARD
012900     DATA RECORD                 IS REG-LIN-IPR.
013000 COPY 'FD-LINHA.CPY'             REPLACING ==::== BY == -IPR ==.
013100*
013200 FD  ARQ-PEDIDOS-IPE             VALUE OF FILE-ID IS
013300                                            'ORDERS_BRONZE'
013400     LABEL RECORDS               IS STANDARD
013500     DATA RECORD                 IS REG-LIN-IPE.
013600 COPY 'FD-LINHA.CPY'             REPLACING ==::== BY == -IPE ==.
013700*
013800 FD  ARQ-ITENPED-IIT             VALUE OF FILE-ID IS
013900                                            'ORDER_ITEMS_BRONZE'
014000     LABEL RECORDS               IS STANDARD
014100     DATA RECORD                 IS REG-LIN-IIT.
014200 COPY 'FD-LINHA.CPY'             REPLACING ==::== BY == -IIT ==.
014300*
014400 FD  ARQ-EXPEDIC-IEX             VALUE OF FILE-ID IS
014500                                            'SHIPMENTS_BRONZE'
014600     LABEL RECORDS               IS STANDARD
014700     DATA RECORD                 IS REG-LIN-IEX.
014800 COPY 'FD-LINHA.CPY'             REPLACING ==::== BY == -IEX ==.
014900*
015000 SD  SRT-CLIENTES.
015100 COPY 'FD-CLIENTES.CPY'          REPLACING ==::== BY == -TCL ==.
015200*
015300 SD  SRT-PRODUTOS.
015400 COPY 'FD-PRODUTOS.CPY'          REPLACING ==::== BY == -TPR ==.
015500*
015600 SD  SRT-PEDIDOS.
015700 COPY 'FD-PEDIDOS.CPY'           REPLACING ==::== BY == -TPE ==.
015800*
015900 SD  SRT-ITENPED.
016000 COPY 'FD-ITENPED.CPY'           REPLACING ==::== BY == -TIT ==.
016100*
016200 SD  SRT-EXPEDIC.
016300 COPY 'FD-EXPEDIC.CPY'           REPLACING ==::== BY == -TEX ==.
016400*
016500 FD  ARQ-CLIENTES-OCL            VALUE OF FILE-ID IS
016600                                            'CUSTOMERS_SILVER'
016700     LABEL RECORDS               IS STANDARD
016800     DATA RECORD                 IS REG-LSA-OCL.
016900 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -OCL ==.
017000*
017100 FD  ARQ-PRODUTOS-OPR            VALUE OF FILE-ID IS
017200                                            'PRODUCTS_SILVER'
017300     LABEL RECORDS               IS STANDARD
017400     DATA RECORD                 IS REG-LSA-OPR.
017500 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -OPR ==.
017600*
017700 FD  ARQ-PEDIDOS-OPE             VALUE OF FILE-ID IS
017800                                            'ORDERS_SILVER'
017900     LABEL RECORDS               IS STANDARD
018000     DATA RECORD                 IS REG-LSA-OPE.
018100 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -OPE ==.
018200*
018300 FD  ARQ-ITENPED-OIT             VALUE OF FILE-ID IS
018400                                            'ORDER_ITEMS_SILVER'
018500     LABEL RECORDS               IS STANDARD
018600     DATA RECORD                 IS REG-LSA-OIT.
018700 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -OIT ==.
018800*
018900 FD  ARQ-EXPEDIC-OEX             VALUE OF FILE-ID IS
019000                                            'SHIPMENTS_SILVER'
019100     LABEL RECORDS               IS STANDARD
019200     DATA RECORD                 IS REG-LSA-OEX.
019300 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -OEX ==.
019400*
019500*----------------------------------------------------------------*
019600 WORKING-STORAGE                 SECTION.
019700*----------------------------------------------------------------*
019800 77  FILLER                      PIC X(032)          VALUE
019900     'III  WORKING STORAGE LTP0002 III'.
020000*
020100 77  WSS-FIM-ARQ                 PIC X(001)          VALUE 'N'.
020200     88  FIM-DO-ARQUIVO          VALUE 'S'.
020300 77  WSS-FIM-SORT                PIC X(001)          VALUE 'N'.
020400     88  FIM-DO-SORT             VALUE 'S'.
020500 77  WSS-PRIMEIRA-LINHA          PIC X(001)          VALUE 'S'.
020600     88  E-PRIMEIRA-LINHA        VALUE 'S'.
020700 77  WSS-CONTADOR-DESC           PIC 9(005) COMP      VALUE ZEROS.
020800 77  WSS-CNT-INCONSIST           PIC 9(005) COMP      VALUE ZEROS.
02090077  WSS-CNT-SIL-CLI             PIC 9(005) COMP      VALUE ZEROS.
02100077  WSS-CNT-SIL-PRD             PIC 9(005) COMP      VALUE ZEROS.
02110077  WSS-CNT-SIL-PED             PIC 9(005) COMP      VALUE ZEROS.
02120077  WSS-CNT-SIL-ITE             PIC 9(005) COMP      VALUE ZEROS.
02130077  WSS-CNT-SIL-EXP             PIC 9(005) COMP      VALUE ZEROS.
021400*
021500*----------------------------------------------------------------*
021600*    VARIAVEIS - FILE STATUS
021700*----------------------------------------------------------------*
021800 01  WSS-FILE-STATUS.
021900     03  FS-CLIENTES-ICL         PIC X(002)          VALUE SPACES.
022000     03  FS-PRODUTOS-IPR         PIC X(002)          VALUE SPACES.
022100     03  FS-PEDIDOS-IPE          PIC X(002)          VALUE SPACES.
022200     03  FS-ITENPED-IIT          PIC X(002)          VALUE SPACES.
022300     03  FS-EXPEDIC-IEX          PIC X(002)          VALUE SPACES.
022400     03  FS-CLIENTES-OCL         PIC X(002)          VALUE SPACES.
022500     03  FS-PRODUTOS-OPR         PIC X(002)          VALUE SPACES.
022600     03  FS-PEDIDOS-OPE          PIC X(002)          VALUE SPACES.
022700     03  FS-ITENPED-OIT          PIC X(002)          VALUE SPACES.
022800     03  FS-EXPEDIC-OEX          PIC X(002)          VALUE SPACES.
022900     03  FS-SORT-CLI             PIC X(002)          VALUE SPACES.
023000     03  FS-SORT-PRO             PIC X(002)          VALUE SPACES.
023100     03  FS-SORT-PED             PIC X(002)          VALUE SPACES.
023200     03  FS-SORT-ITE             PIC X(002)          VALUE SPACES.
023300     03  FS-SORT-EXP             PIC X(002)          VALUE SPACES.
023400*
023500*----------------------------------------------------------------*
023600*    AREA DE TRABALHO - REGISTRO LIDO/DEPURADO POR TABELA         *
023700*----------------------------------------------------------------*
023800 01  WSS-LINHA-ENTRADA           PIC X(250)          VALUE SPACES.
023900 01  WSS-LINHA-SAIDA             PIC X(400)          VALUE SPACES.
024000*
024100 COPY 'FD-CLIENTES.CPY'          REPLACING ==::== BY == -WCL ==.
024200 COPY 'FD-PRODUTOS.CPY'          REPLACING ==::== BY == -WPR ==.
024300 COPY 'FD-PEDIDOS.CPY'           REPLACING ==::== BY == -WPE ==.
024400 COPY 'FD-ITENPED.CPY'           REPLACING ==::== BY == -WIT ==.
024500 COPY 'FD-EXPEDIC.CPY'           REPLACING ==::== BY == -WEX ==.
024600*
024700 77  WSS-CHAVE-ANTERIOR          PIC X(020)          VALUE
024800     'PRIMEIRA*CHAVE*NULA'.
024900 01  WSS-CHAVE-ATUAL             PIC X(020)          VALUE SPACES.
025000 01  WSS-CHAVE-ATUAL-R           REDEFINES
025100                                  WSS-CHAVE-ATUAL.
025200     03  WSS-CHV-PRIMARIA        PIC X(010).
025300     03  WSS-CHV-SECUNDARIA      PIC X(010).
025400 77  WSS-DESCARTAR               PIC X(001)          VALUE 'N'.
025500     88  DESCARTAR-REGISTRO      VALUE 'S'.
025600*
025700*----------------------------------------------------------------*
025800*    AREA DE EDICAO - CAMPOS NUMERICOS EDITADOS PARA GRAVACAO DAS  *
025900*    TABELAS SILVER (CSV); EVITA GRAVAR DIGITO CRU/OVERPUNCH       *
026000*----------------------------------------------------------------*
026100 01  WSS-AREA-EDICAO.
026200     03  WSS-ED-VALOR-TOTAL      PIC -(7)9.99.
026300     03  WSS-ED-QUANTIDADE       PIC -(5)9.
026400     03  WSS-ED-VALOR-UNIT       PIC -(7)9.99.
026500     03  WSS-ED-VALOR-DESCONTO   PIC -(7)9.99.
026600     03  WSS-ED-VALOR-FRETE      PIC -(5)9.99.
026700*
026800*----------------------------------------------------------------*
026900*    RELOGIO DO SISTEMA, PARA O RECARIMBO DE PROCESSADO           *
027000*----------------------------------------------------------------*
027100 01  WSS-DATA-SISTEMA            PIC 9(008)          VALUE ZEROS.
027200 01  WSS-DATA-SISTEMA-R          REDEFINES
027300                                  WSS-DATA-SISTEMA.
027400     03  WSS-DTS-ANO             PIC 9(004).
027500     03  WSS-DTS-MES             PIC 9(002).
027600     03  WSS-DTS-DIA             PIC 9(002).
027700*
027800 01  WSS-HORA-SISTEMA            PIC 9(008)          VALUE ZEROS.
027900 01  WSS-HORA-SISTEMA-R          REDEFINES
028000                                  WSS-HORA-SISTEMA.
028100     03  WSS-HRS-HORA            PIC 9(002).
028200     03  WSS-HRS-MIN             PIC 9(002).
028300     03  WSS-HRS-SEG             PIC 9(002).
028400     03  WSS-HRS-CENT            PIC 9(002).
028500*
028600 77  WSS-DT-PROCESSO             PIC X(026)          VALUE SPACES.
028700*
028800*----------------------------------------------------------------*
028900*    PARAMETROS PARA OS SUB-PROGRAMAS DE DEPURACAO DE CAMPO      *
029000*----------------------------------------------------------------*
029100 COPY 'SUB-PRGS.CPY'             REPLACING ==::== BY == SBP ==.
029200*----------------------------------------------------------------*
029300 LINKAGE                         SECTION.
029400*----------------------------------------------------------------*
029500 COPY 'SUB-PRGS.CPY'             REPLACING ==::== BY == LKS ==.
029600*
029700*================================================================*
029800 PROCEDURE                       DIVISION USING LKS-PARM.
029900*================================================================*
030000 RT-PRINCIPAL                    SECTION.
030100*  ---> DEPURA OS 5 ARQUIVOS BRONZE PARA A CAMADA PRATA          *
030200*----------------------------------------------------------------*
030300*
030400     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
030500*
030600     PERFORM RT-DEPURAR-CLIENTES THRU RT-DEPURAR-CLIENTESX.
030700     PERFORM RT-DEPURAR-PRODUTOS THRU RT-DEPURAR-PRODUTOSX.
030800     PERFORM RT-DEPURAR-PEDIDOS  THRU RT-DEPURAR-PEDIDOSX.
030900     PERFORM RT-DEPURAR-ITENPED  THRU RT-DEPURAR-ITENPEDX.
031000     PERFORM RT-DEPURAR-EXPEDIC  THRU RT-DEPURAR-EXPEDICX.
031100*
031200     DISPLAY 'LTP0002 - CAMADA PRATA PROCESSADA'.
031300*
031400     GOBACK.
031500*
031600 RT-PRINCIPALX.
031700     EXIT.
031800*
031900*----------------------------------------------------------------*
032000 RT-INICIALIZAR                  SECTION.
032100*----------------------------------------------------------------*
032200*
032300     MOVE '00'                   TO LKS-RETORNO.
032400     MOVE SPACES                 TO LKS-MENSAGEM.
032500*
032600 RT-INICIALIZARX.
032700     EXIT.
032800*
032900*----------------------------------------------------------------*
033000 RT-CARIMBAR-PROCESSADO          SECTION.
033100*  ---> REFAZ O CARIMBO _PROCESSED_TS NO MOMENTO EM QUE CADA     *
033200*       REGISTRO PASSA PELA CAMADA PRATA                         *
033300*----------------------------------------------------------------*
033400*
033500     ACCEPT WSS-DATA-SISTEMA     FROM DATE YYYYMMDD.
033600     ACCEPT WSS-HORA-SISTEMA     FROM TIME.
033700*
033800     STRING WSS-DTS-ANO          DELIMITED BY SIZE
033900            '-'                  DELIMITED BY SIZE
034000            WSS-DTS-MES          DELIMITED BY SIZE
034100            '-'                  DELIMITED BY SIZE
034200            WSS-DTS-DIA          DELIMITED BY SIZE
034300            ' '                  DELIMITED BY SIZE
034400            WSS-HRS-HORA         DELIMITED BY SIZE
034500            ':'                  DELIMITED BY SIZE
034600            WSS-HRS-MIN          DELIMITED BY SIZE
034700            ':'                  DELIMITED BY SIZE
034800            WSS-HRS-SEG          DELIMITED BY SIZE
034900            '.'                  DELIMITED BY SIZE
035000            WSS-HRS-CENT         DELIMITED BY SIZE
035100            '0000'               DELIMITED BY SIZE
035200                 INTO WSS-DT-PROCESSO.
035300*
035400 RT-CARIMBAR-PROCESSADOX.
035500     EXIT.
035600*
035700*----------------------------------------------------------------*
035800 RT-CHAMAR-UF                    SECTION.
035900*  ---> CHAMA LTP0910 FUNCAO 'UF  '                               *
036000*----------------------------------------------------------------*
036100*
036200     MOVE 'UF  '                 TO SBP-FUNCAO.
036300     CALL 'LTP0910'              USING SBP-PARM.
036400*
036500 RT-CHAMAR-UFX.
036600     EXIT.
036700*
036800*----------------------------------------------------------------*
036900 RT-CHAMAR-NORMALIZAR            SECTION.
037000*  ---> CHAMA LTP0910 FUNCAO 'NOR '                               *
037100*----------------------------------------------------------------*
037200*
037300     MOVE 'NOR '                 TO SBP-FUNCAO.
037400     CALL 'LTP0910'              USING SBP-PARM.
037500*
037600 RT-CHAMAR-NORMALIZARX.
037700     EXIT.
037800*
037900*----------------------------------------------------------------*
038000 RT-CHAMAR-FONE                  SECTION.
038100*  ---> CHAMA LTP0920 FUNCAO 'FON '                               *
038200*----------------------------------------------------------------*
038300*
038400     MOVE 'FON '                 TO SBP-FUNCAO.
038500     CALL 'LTP0920'              USING SBP-PARM.
038600*
038700 RT-CHAMAR-FONEX.
038800     EXIT.
038900*
039000*----------------------------------------------------------------*
039100 RT-CHAMAR-VALOR                 SECTION.
039200*  ---> CHAMA LTP0920 FUNCAO 'VLR '                               *
039300*----------------------------------------------------------------*
039400*
039500     MOVE 'VLR '                 TO SBP-FUNCAO.
039600     CALL 'LTP0920'              USING SBP-PARM.
039700*
039800 RT-CHAMAR-VALORX.
039900     EXIT.
040000*
040100*----------------------------------------------------------------*
040200 RT-CHAMAR-FRETE                 SECTION.
040300*  ---> CHAMA LTP0920 FUNCAO 'VL5 ' (VALOR DE FRETE, 5 DIGITOS    *
040400*       INTEIROS - CAMPO MAIS ESTREITO QUE OS DEMAIS VALORES)     *
040500*----------------------------------------------------------------*
040600*
040700     MOVE 'VL5 '                 TO SBP-FUNCAO.
040800     CALL 'LTP0920'              USING SBP-PARM.
040900*
041000 RT-CHAMAR-FRETEX.
041100     EXIT.
041200*
041300*----------------------------------------------------------------*
041400 RT-CHAMAR-QUANTIDADE            SECTION.
041500*  ---> CHAMA LTP0930 FUNCAO 'QTD '                               *
041600*----------------------------------------------------------------*
041700*
041800     MOVE 'QTD '                 TO SBP-FUNCAO.
041900     CALL 'LTP0930'              USING SBP-PARM.
042000*
042100 RT-CHAMAR-QUANTIDADEX.
042200     EXIT.
042300*
042400*----------------------------------------------------------------*
042500 RT-CHAMAR-DATA-HORA              SECTION.
042600*  ---> CHAMA LTP0930 FUNCAO 'DTH '                               *
042700*----------------------------------------------------------------*
042800*
042900     MOVE 'DTH '                 TO SBP-FUNCAO.
043000     CALL 'LTP0930'              USING SBP-PARM.
043100*
043200 RT-CHAMAR-DATA-HORAX.
043300     EXIT.
043400*
043500*================================================================*
043600*    C L I E N T E S                                             *
043700*================================================================*
043800 RT-DEPURAR-CLIENTES             SECTION.
043900*----------------------------------------------------------------*
044000*
044100     OPEN INPUT                  ARQ-CLIENTES-ICL.
044200     IF FS-CLIENTES-ICL          NOT EQUAL '00'
044300        MOVE '09'                TO LKS-RETORNO
044400        DISPLAY 'LTP0002 - ERRO AO ABRIR CUSTOMERS_BRONZE'
044500        GOBACK
044600     END-IF.
044700*
044800     OPEN OUTPUT                 ARQ-CLIENTES-OCL.
044900     IF FS-CLIENTES-OCL          NOT EQUAL '00'
045000        MOVE '09'                TO LKS-RETORNO
045100        DISPLAY 'LTP0002 - ERRO AO ABRIR CUSTOMERS_SILVER'
045200        GOBACK
045300     END-IF.
045400*
045500     SORT SRT-CLIENTES
045600          ON ASCENDING           KEY CLI-TCL-ID
045700          ON DESCENDING          KEY CLI-TCL-DT-CRIACAO
045800          INPUT PROCEDURE        IS RT-ALIMENTAR-SORT-CLI
045900          OUTPUT PROCEDURE       IS RT-GRAVAR-SORT-CLI.
046000*
046100     CLOSE ARQ-CLIENTES-ICL ARQ-CLIENTES-OCL.
046200*
046300 RT-DEPURAR-CLIENTESX.
046400     EXIT.
046500*
046600*----------------------------------------------------------------*
046700 RT-ALIMENTAR-SORT-CLI           SECTION.
046800*----------------------------------------------------------------*
046900*
047000     MOVE 'S'                    TO WSS-PRIMEIRA-LINHA.
047100     MOVE 'N'                    TO WSS-FIM-ARQ.
047200*
047300     PERFORM RT-LER-TRATAR-CLI   THRU RT-LER-TRATAR-CLIX
047400             UNTIL FIM-DO-ARQUIVO.
047500*
047600 RT-ALIMENTAR-SORT-CLIX.
047700     EXIT.
047800*
047900*----------------------------------------------------------------*
048000 RT-LER-TRATAR-CLI                SECTION.
048100*----------------------------------------------------------------*
048200*
048300     READ ARQ-CLIENTES-ICL        INTO WSS-LINHA-ENTRADA
048400        AT END
048500           MOVE 'S'                TO WSS-FIM-ARQ
048600     NOT AT END
048700           IF E-PRIMEIRA-LINHA
048800              MOVE 'N'             TO WSS-PRIMEIRA-LINHA
048900           ELSE
049000              PERFORM RT-TRATAR-CLIENTE
049100                                  THRU RT-TRATAR-CLIENTEX
049200              IF NOT DESCARTAR-REGISTRO
049300                 RELEASE REG-CLI-TCL FROM REG-CLI-WCL
049400              END-IF
049500           END-IF
049600     END-READ.
049700*
049800 RT-LER-TRATAR-CLIX.
049900     EXIT.
050000*
050100*----------------------------------------------------------------*
050200 RT-TRATAR-CLIENTE               SECTION.
050300*  ---> APLICA AS REGRAS DE DEPURACAO DO CLIENTE: UF, CIDADE,    *
050400*       DATA DE CRIACAO E TELEFONE. DESCARTA SE O ID FOR VAZIO.  *
050500*----------------------------------------------------------------*
050600*
050700     INITIALIZE                  REG-CLI-WCL.
050800     MOVE 'N'                    TO WSS-DESCARTAR.
050900*
051000     UNSTRING WSS-LINHA-ENTRADA  DELIMITED BY ','
051100               INTO CLI-WCL-ID, CLI-WCL-UF, CLI-WCL-CIDADE,
051200                    CLI-WCL-DT-CRIACAO, CLI-WCL-TELEFONE,
051300                    AUD-WCL-ARQ-ORIGEM, AUD-WCL-DT-INGESTAO,
051400                    AUD-WCL-DT-MOD-ORIGEM, AUD-WCL-DT-PROCESSO.
051500*
051600     IF CLI-WCL-ID                EQUAL SPACES
051700        MOVE 'S'                 TO WSS-DESCARTAR
051800        GO TO RT-TRATAR-CLIENTEX
051900     END-IF.
052000*
052100     MOVE CLI-WCL-UF             TO SBP-VALOR-ENTRADA.
052200     PERFORM RT-CHAMAR-UF        THRU RT-CHAMAR-UFX.
052300     IF SBP-RETORNO               EQUAL '00'
052400        MOVE SBP-VALOR-SAIDA(1:2) TO CLI-WCL-UF
052500     ELSE
052600        MOVE SPACES              TO CLI-WCL-UF
052700     END-IF.
052800*
052900     MOVE CLI-WCL-CIDADE         TO SBP-VALOR-ENTRADA.
053000     PERFORM RT-CHAMAR-NORMALIZAR THRU RT-CHAMAR-NORMALIZARX.
053100     IF SBP-RETORNO               EQUAL '00'
053200        MOVE SBP-VALOR-SAIDA(1:30) TO CLI-WCL-CIDADE
053300     ELSE
053400        MOVE SPACES              TO CLI-WCL-CIDADE
053500     END-IF.
053600*
053700     MOVE CLI-WCL-DT-CRIACAO     TO SBP-VALOR-ENTRADA.
053800     PERFORM RT-CHAMAR-DATA-HORA THRU RT-CHAMAR-DATA-HORAX.
053900     IF SBP-RETORNO               EQUAL '00'
054000        MOVE SBP-VALOR-SAIDA(1:25) TO CLI-WCL-DT-CRIACAO
054100     ELSE
054200        MOVE SPACES              TO CLI-WCL-DT-CRIACAO
054300     END-IF.
054400*
054500     IF CLI-WCL-TELEFONE          EQUAL SPACES
054600        CONTINUE
054700     ELSE
054800        MOVE CLI-WCL-TELEFONE    TO SBP-VALOR-ENTRADA
054900        PERFORM RT-CHAMAR-FONE   THRU RT-CHAMAR-FONEX
055000        IF SBP-RETORNO            EQUAL '00'
055100           MOVE SBP-VALOR-SAIDA(1:11) TO CLI-WCL-TELEFONE
055200        ELSE
055300           MOVE SPACES           TO CLI-WCL-TELEFONE
055400        END-IF
055500     END-IF.
055600*
055700 RT-TRATAR-CLIENTEX.
055800     EXIT.
055900*
056000*----------------------------------------------------------------*
056100 RT-GRAVAR-SORT-CLI               SECTION.
056200*  ---> MANTEM SO O PRIMEIRO REGISTRO POR CLIENTE (O MAIS        *
056300*       RECENTE, POIS O SORT VEM EM ORDEM DESCENDENTE DE DATA)   *
056400*----------------------------------------------------------------*
056500*
056600     MOVE 'N'                    TO WSS-FIM-SORT.
056700     MOVE 'PRIMEIRA*CHAVE*NULA'  TO WSS-CHAVE-ANTERIOR.
056800*
056900*  ---> GRAVA A LINHA DE CABECALHO DA CAMADA PRATA
057000     MOVE SPACES                  TO LSA-OCL-TEXTO.
057100     STRING 'customer_id,state,city,created_ts,phone,'
057200            DELIMITED BY SIZE
057300            '_source_file_name,_source_file_ingest_date,'
057400            DELIMITED BY SIZE
057500            '_source_file_modified_ts,_processed_ts'
057600            DELIMITED BY SIZE
057700                 INTO LSA-OCL-TEXTO.
057800     WRITE REG-LSA-OCL.
057900*
058000     PERFORM RT-RET-GRAVAR-CLI THRU RT-RET-GRAVAR-CLIX
058100             UNTIL FIM-DO-SORT.
058200*
058300     IF WSS-CNT-SIL-CLI           EQUAL ZEROS
058400        DISPLAY 'LTP0002 - AVISO: CUSTOMERS_SILVER - TABELA SEM '
058500                'REGISTROS'
058600     END-IF.
058700*
058800 RT-GRAVAR-SORT-CLIX.
058900     EXIT.
059000*
059100*----------------------------------------------------------------*
059200 RT-RET-GRAVAR-CLI                SECTION.
059300*----------------------------------------------------------------*
059400*
059500     RETURN SRT-CLIENTES      INTO REG-CLI-TCL
059600        AT END
059700           MOVE 'S'           TO WSS-FIM-SORT
059800     NOT AT END
059900           MOVE CLI-TCL-ID    TO WSS-CHAVE-ATUAL
060000           IF WSS-CHAVE-ATUAL NOT EQUAL WSS-CHAVE-ANTERIOR
060100              MOVE WSS-CHAVE-ATUAL
060200                              TO WSS-CHAVE-ANTERIOR
060300              PERFORM RT-CARIMBAR-PROCESSADO
060400                              THRU RT-CARIMBAR-PROCESSADOX
060500              MOVE WSS-DT-PROCESSO
060600                              TO AUD-TCL-DT-PROCESSO
060700              ADD 1           TO WSS-CNT-SIL-CLI
060800              STRING CLI-TCL-ID         DELIMITED BY SPACE
060900                     ','                 DELIMITED BY SIZE
061000                     CLI-TCL-UF          DELIMITED BY SPACE
061100                     ','                 DELIMITED BY SIZE
061200                     CLI-TCL-CIDADE      DELIMITED BY SPACE
061300                     ','                 DELIMITED BY SIZE
061400                     CLI-TCL-DT-CRIACAO  DELIMITED BY SPACE
061500                     ','                 DELIMITED BY SIZE
061600                     CLI-TCL-TELEFONE    DELIMITED BY SPACE
061700                     ','                 DELIMITED BY SIZE
061800                     AUD-TCL-ARQ-ORIGEM  DELIMITED BY SPACE
061900                     ','                 DELIMITED BY SIZE
062000                     AUD-TCL-DT-INGESTAO DELIMITED BY SPACE
062100                     ','                 DELIMITED BY SIZE
062200                     AUD-TCL-DT-MOD-ORIGEM
062300                                         DELIMITED BY SIZE
062400                     ','                 DELIMITED BY SIZE
062500                     AUD-TCL-DT-PROCESSO DELIMITED BY SIZE
062600                          INTO LSA-OCL-TEXTO
062700              WRITE REG-LSA-OCL
062800           END-IF
062900     END-RETURN.
063000*
063100 RT-RET-GRAVAR-CLIX.
063200     EXIT.
063300*
063400*================================================================*
063500*    P R O D U T O S                                             *
063600*================================================================*
063700 RT-DEPURAR-PRODUTOS             SECTION.
063800*----------------------------------------------------------------*
063900*
064000     OPEN INPUT                  ARQ-PRODUTOS-IPR.
064100     IF FS-PRODUTOS-IPR          NOT EQUAL '00'
064200        MOVE '09'                TO LKS-RETORNO
064300        DISPLAY 'LTP0002 - ERRO AO ABRIR PRODUCTS_BRONZE'
064400        GOBACK
064500     END-IF.
064600*
064700     OPEN OUTPUT                 ARQ-PRODUTOS-OPR.
064800     IF FS-PRODUTOS-OPR          NOT EQUAL '00'
064900        MOVE '09'                TO LKS-RETORNO
065000        DISPLAY 'LTP0002 - ERRO AO ABRIR PRODUCTS_SILVER'
065100        GOBACK
065200     END-IF.
065300*
065400     SORT SRT-PRODUTOS
065500          ON ASCENDING           KEY PRD-TPR-ID
065600          ON DESCENDING          KEY PRD-TPR-DT-CRIACAO
065700          INPUT PROCEDURE        IS RT-ALIMENTAR-SORT-PRO
065800          OUTPUT PROCEDURE       IS RT-GRAVAR-SORT-PRO.
065900*
066000     CLOSE ARQ-PRODUTOS-IPR ARQ-PRODUTOS-OPR.
066100*
066200 RT-DEPURAR-PRODUTOSX.
066300     EXIT.
066400*
066500*----------------------------------------------------------------*
066600 RT-ALIMENTAR-SORT-PRO           SECTION.
066700*----------------------------------------------------------------*
066800*
066900     MOVE 'S'                    TO WSS-PRIMEIRA-LINHA.
067000     MOVE 'N'                    TO WSS-FIM-ARQ.
067100*
067200     PERFORM RT-LER-TRATAR-PRO THRU RT-LER-TRATAR-PROX
067300             UNTIL FIM-DO-ARQUIVO.
067400*
067500 RT-ALIMENTAR-SORT-PROX.
067600     EXIT.
067700*
067800*----------------------------------------------------------------*
067900 RT-LER-TRATAR-PRO                SECTION.
068000*----------------------------------------------------------------*
068100*
068200     READ ARQ-PRODUTOS-IPR    INTO WSS-LINHA-ENTRADA
068300        AT END
068400           MOVE 'S'           TO WSS-FIM-ARQ
068500     NOT AT END
068600           IF E-PRIMEIRA-LINHA
068700              MOVE 'N'        TO WSS-PRIMEIRA-LINHA
068800           ELSE
068900              PERFORM RT-TRATAR-PRODUTO
069000                              THRU RT-TRATAR-PRODUTOX
069100              IF NOT DESCARTAR-REGISTRO
069200                 RELEASE REG-PRD-TPR FROM REG-PRD-WPR
069300              END-IF
069400           END-IF
069500     END-READ.
069600*
069700 RT-LER-TRATAR-PROX.
069800     EXIT.
069900*
070000*----------------------------------------------------------------*
070100 RT-TRATAR-PRODUTO               SECTION.
070200*  ---> APLICA AS REGRAS DE DEPURACAO DO PRODUTO: CATEGORIA,     *
070300*       MARCA E DATA DE CRIACAO. DESCARTA SE O ID FOR VAZIO.     *
070400*----------------------------------------------------------------*
070500*
070600     INITIALIZE                  REG-PRD-WPR.
070700     MOVE 'N'                    TO WSS-DESCARTAR.
070800*
070900     UNSTRING WSS-LINHA-ENTRADA  DELIMITED BY ','
071000               INTO PRD-WPR-ID, PRD-WPR-CATEGORIA,
071100                    PRD-WPR-MARCA, PRD-WPR-DT-CRIACAO,
071200                    AUD-WPR-ARQ-ORIGEM, AUD-WPR-DT-INGESTAO,
071300                    AUD-WPR-DT-MOD-ORIGEM, AUD-WPR-DT-PROCESSO.
071400*
071500     IF PRD-WPR-ID                EQUAL SPACES
071600        MOVE 'S'                 TO WSS-DESCARTAR
071700        GO TO RT-TRATAR-PRODUTOX
071800     END-IF.
071900*
072000     MOVE PRD-WPR-CATEGORIA      TO SBP-VALOR-ENTRADA.
072100     PERFORM RT-CHAMAR-NORMALIZAR THRU RT-CHAMAR-NORMALIZARX.
072200     IF SBP-RETORNO               EQUAL '00'
072300        MOVE SBP-VALOR-SAIDA(1:30) TO PRD-WPR-CATEGORIA
072400     ELSE
072500        MOVE SPACES              TO PRD-WPR-CATEGORIA
072600     END-IF.
072700*
072800     MOVE PRD-WPR-MARCA          TO SBP-VALOR-ENTRADA.
072900     PERFORM RT-CHAMAR-NORMALIZAR THRU RT-CHAMAR-NORMALIZARX.
073000     IF SBP-RETORNO               EQUAL '00'
073100        MOVE SBP-VALOR-SAIDA(1:30) TO PRD-WPR-MARCA
073200     ELSE
073300        MOVE SPACES              TO PRD-WPR-MARCA
073400     END-IF.
073500*
073600     MOVE PRD-WPR-DT-CRIACAO     TO SBP-VALOR-ENTRADA.
073700     PERFORM RT-CHAMAR-DATA-HORA THRU RT-CHAMAR-DATA-HORAX.
073800     IF SBP-RETORNO               EQUAL '00'
073900        MOVE SBP-VALOR-SAIDA(1:25) TO PRD-WPR-DT-CRIACAO
074000     ELSE
074100        MOVE SPACES              TO PRD-WPR-DT-CRIACAO
074200     END-IF.
074300*
074400 RT-TRATAR-PRODUTOX.
074500     EXIT.
074600*
074700*----------------------------------------------------------------*
074800 RT-GRAVAR-SORT-PRO              SECTION.
074900*----------------------------------------------------------------*
075000*
075100     MOVE 'N'                    TO WSS-FIM-SORT.
075200     MOVE 'PRIMEIRA*CHAVE*NULA'  TO WSS-CHAVE-ANTERIOR.
075300*
075400     MOVE SPACES                 TO LSA-OPR-TEXTO.
075500     STRING 'product_id,category,brand,created_ts,'
075600            DELIMITED BY SIZE
075700            '_source_file_name,_source_file_ingest_date,'
075800            DELIMITED BY SIZE
075900            '_source_file_modified_ts,_processed_ts'
076000            DELIMITED BY SIZE
076100                 INTO LSA-OPR-TEXTO.
076200     WRITE REG-LSA-OPR.
076300*
076400     PERFORM RT-RET-GRAVAR-PRO THRU RT-RET-GRAVAR-PROX
076500             UNTIL FIM-DO-SORT.
076600*
076700     IF WSS-CNT-SIL-PRD           EQUAL ZEROS
076800        DISPLAY 'LTP0002 - AVISO: PRODUCTS_SILVER - TABELA SEM '
076900                'REGISTROS'
077000     END-IF.
077100*
077200 RT-GRAVAR-SORT-PROX.
077300     EXIT.
077400*
077500*----------------------------------------------------------------*
077600 RT-RET-GRAVAR-PRO                SECTION.
077700*----------------------------------------------------------------*
077800*
077900     RETURN SRT-PRODUTOS      INTO REG-PRD-TPR
078000        AT END
078100           MOVE 'S'           TO WSS-FIM-SORT
078200     NOT AT END
078300           MOVE PRD-TPR-ID    TO WSS-CHAVE-ATUAL
078400           IF WSS-CHAVE-ATUAL NOT EQUAL WSS-CHAVE-ANTERIOR
078500              MOVE WSS-CHAVE-ATUAL
078600                              TO WSS-CHAVE-ANTERIOR
078700              PERFORM RT-CARIMBAR-PROCESSADO
078800                              THRU RT-CARIMBAR-PROCESSADOX
078900              MOVE WSS-DT-PROCESSO
079000                              TO AUD-TPR-DT-PROCESSO
079100              ADD 1           TO WSS-CNT-SIL-PRD
079200              STRING PRD-TPR-ID         DELIMITED BY SPACE
079300                     ','                 DELIMITED BY SIZE
079400                     PRD-TPR-CATEGORIA   DELIMITED BY SPACE
079500                     ','                 DELIMITED BY SIZE
079600                     PRD-TPR-MARCA       DELIMITED BY SPACE
079700                     ','                 DELIMITED BY SIZE
079800                     PRD-TPR-DT-CRIACAO  DELIMITED BY SPACE
079900                     ','                 DELIMITED BY SIZE
080000                     AUD-TPR-ARQ-ORIGEM  DELIMITED BY SPACE
080100                     ','                 DELIMITED BY SIZE
080200                     AUD-TPR-DT-INGESTAO DELIMITED BY SPACE
080300                     ','                 DELIMITED BY SIZE
080400                     AUD-TPR-DT-MOD-ORIGEM
080500                                         DELIMITED BY SIZE
080600                     ','                 DELIMITED BY SIZE
080700                     AUD-TPR-DT-PROCESSO DELIMITED BY SIZE
080800                          INTO LSA-OPR-TEXTO
080900              WRITE REG-LSA-OPR
081000           END-IF
081100     END-RETURN.
081200*
081300 RT-RET-GRAVAR-PROX.
081400     EXIT.
081500*
081600*================================================================*
081700*    P E D I D O S                                               *
081800*================================================================*
081900 RT-DEPURAR-PEDIDOS              SECTION.
082000*----------------------------------------------------------------*
082100*
082200     OPEN INPUT                  ARQ-PEDIDOS-IPE.
082300     IF FS-PEDIDOS-IPE           NOT EQUAL '00'
082400        MOVE '09'                TO LKS-RETORNO
082500        DISPLAY 'LTP0002 - ERRO AO ABRIR ORDERS_BRONZE'
082600        GOBACK
082700     END-IF.
082800*
082900     OPEN OUTPUT                 ARQ-PEDIDOS-OPE.
083000     IF FS-PEDIDOS-OPE           NOT EQUAL '00'
083100        MOVE '09'                TO LKS-RETORNO
083200        DISPLAY 'LTP0002 - ERRO AO ABRIR ORDERS_SILVER'
083300        GOBACK
083400     END-IF.
083500*
083600     SORT SRT-PEDIDOS
083700          ON ASCENDING           KEY PED-TPE-ID
083800          ON DESCENDING          KEY PED-TPE-DT-HORA
083900          ON ASCENDING           KEY PED-TPE-CLIENTE-ID
084000          INPUT PROCEDURE        IS RT-ALIMENTAR-SORT-PED
084100          OUTPUT PROCEDURE       IS RT-GRAVAR-SORT-PED.
084200*
084300     CLOSE ARQ-PEDIDOS-IPE ARQ-PEDIDOS-OPE.
084400*
084500 RT-DEPURAR-PEDIDOSX.
084600     EXIT.
084700*
084800*----------------------------------------------------------------*
084900 RT-ALIMENTAR-SORT-PED           SECTION.
085000*----------------------------------------------------------------*
085100*
085200     MOVE 'S'                    TO WSS-PRIMEIRA-LINHA.
085300     MOVE 'N'                    TO WSS-FIM-ARQ.
085400*
085500     PERFORM RT-LER-TRATAR-PED THRU RT-LER-TRATAR-PEDX
085600             UNTIL FIM-DO-ARQUIVO.
085700*
085800 RT-ALIMENTAR-SORT-PEDX.
085900     EXIT.
086000*
086100*----------------------------------------------------------------*
086200 RT-LER-TRATAR-PED                SECTION.
086300*----------------------------------------------------------------*
086400*
086500     READ ARQ-PEDIDOS-IPE     INTO WSS-LINHA-ENTRADA
086600        AT END
086700           MOVE 'S'           TO WSS-FIM-ARQ
086800     NOT AT END
086900           IF E-PRIMEIRA-LINHA
087000              MOVE 'N'        TO WSS-PRIMEIRA-LINHA
087100           ELSE
087200              PERFORM RT-TRATAR-PEDIDO
087300                              THRU RT-TRATAR-PEDIDOX
087400              IF NOT DESCARTAR-REGISTRO
087500                 RELEASE REG-PED-TPE FROM REG-PED-WPE
087600              END-IF
087700           END-IF
087800     END-READ.
087900*
088000 RT-LER-TRATAR-PEDX.
088100     EXIT.
088200*
088300*----------------------------------------------------------------*
088400 RT-TRATAR-PEDIDO                SECTION.
088500*  ---> APLICA AS REGRAS DE DEPURACAO DO PEDIDO: DATA-HORA,      *
088600*       STATUS, FORMA DE PAGAMENTO, VALOR TOTAL, MOEDA E CANAL   *
088700*       DE VENDA. DESCARTA SE ID DO PEDIDO OU DO CLIENTE VAZIOS. *
088800*----------------------------------------------------------------*
088900*
089000     INITIALIZE                  REG-PED-WPE.
089100     MOVE 'N'                    TO WSS-DESCARTAR.
089200*
089300     UNSTRING WSS-LINHA-ENTRADA  DELIMITED BY ','
089400               INTO PED-WPE-ID, PED-WPE-CLIENTE-ID,
089500                    PED-WPE-DT-HORA, PED-WPE-STATUS,
089600                    PED-WPE-FORMA-PAGTO, PED-WPE-VALOR-TOTAL,
089700                    PED-WPE-MOEDA, PED-WPE-CANAL-VENDA,
089800                    AUD-WPE-ARQ-ORIGEM, AUD-WPE-DT-INGESTAO,
089900                    AUD-WPE-DT-MOD-ORIGEM, AUD-WPE-DT-PROCESSO.
090000*
090100     IF PED-WPE-ID                EQUAL SPACES
090200           OR PED-WPE-CLIENTE-ID  EQUAL SPACES
090300        MOVE 'S'                 TO WSS-DESCARTAR
090400        GO TO RT-TRATAR-PEDIDOX
090500     END-IF.
090600*
090700     MOVE PED-WPE-DT-HORA        TO SBP-VALOR-ENTRADA.
090800     PERFORM RT-CHAMAR-DATA-HORA THRU RT-CHAMAR-DATA-HORAX.
090900     IF SBP-RETORNO               EQUAL '00'
091000        MOVE SBP-VALOR-SAIDA(1:25) TO PED-WPE-DT-HORA
091100     ELSE
091200        MOVE SPACES              TO PED-WPE-DT-HORA
091300     END-IF.
091400*
091500     MOVE PED-WPE-STATUS         TO SBP-VALOR-ENTRADA.
091600     PERFORM RT-CHAMAR-NORMALIZAR THRU RT-CHAMAR-NORMALIZARX.
091700     IF SBP-RETORNO               EQUAL '00'
091800        MOVE SBP-VALOR-SAIDA(1:15) TO PED-WPE-STATUS
091900     ELSE
092000        MOVE SPACES              TO PED-WPE-STATUS
092100     END-IF.
092200*
092300     MOVE PED-WPE-FORMA-PAGTO    TO SBP-VALOR-ENTRADA.
092400     PERFORM RT-CHAMAR-NORMALIZAR THRU RT-CHAMAR-NORMALIZARX.
092500     IF SBP-RETORNO               EQUAL '00'
092600        MOVE SBP-VALOR-SAIDA(1:15) TO PED-WPE-FORMA-PAGTO
092700     ELSE
092800        MOVE SPACES              TO PED-WPE-FORMA-PAGTO
092900     END-IF.
093000*
093100     MOVE PED-WPE-MOEDA          TO SBP-VALOR-ENTRADA.
093200     PERFORM RT-CHAMAR-NORMALIZAR THRU RT-CHAMAR-NORMALIZARX.
093300     IF SBP-RETORNO               EQUAL '00'
093400        MOVE SBP-VALOR-SAIDA(1:3) TO PED-WPE-MOEDA
093500     ELSE
093600        MOVE SPACES              TO PED-WPE-MOEDA
093700     END-IF.
093800*
093900     IF PED-WPE-CANAL-VENDA       EQUAL SPACES
094000        CONTINUE
094100     ELSE
094200        MOVE PED-WPE-CANAL-VENDA TO SBP-VALOR-ENTRADA
094300        PERFORM RT-CHAMAR-NORMALIZAR THRU RT-CHAMAR-NORMALIZARX
094400        IF SBP-RETORNO            EQUAL '00'
094500           MOVE SBP-VALOR-SAIDA(1:15) TO PED-WPE-CANAL-VENDA
094600        ELSE
094700           MOVE SPACES           TO PED-WPE-CANAL-VENDA
094800        END-IF
094900     END-IF.
095000*
095100     MOVE PED-WPE-VALOR-TOTAL    TO SBP-VALOR-ENTRADA.
095200     PERFORM RT-CHAMAR-VALOR     THRU RT-CHAMAR-VALORX.
095300     IF SBP-RETORNO               EQUAL '00'
095400        MOVE SBP-VALOR-SAIDA     TO PED-WPE-VALOR-TOTAL
095500     ELSE
095600        MOVE ZEROS               TO PED-WPE-VALOR-TOTAL
095700     END-IF.
095800*
095900 RT-TRATAR-PEDIDOX.
096000     EXIT.
096100*
096200*----------------------------------------------------------------*
096300 RT-GRAVAR-SORT-PED              SECTION.
096400*----------------------------------------------------------------*
096500*
096600     MOVE 'N'                    TO WSS-FIM-SORT.
096700     MOVE 'PRIMEIRA*CHAVE*NULA'  TO WSS-CHAVE-ANTERIOR.
096800*
096900     MOVE SPACES                 TO LSA-OPE-TEXTO.
097000     STRING 'order_id,customer_id,order_ts,status,'
097100            DELIMITED BY SIZE
097200            'payment_method,total_amount,currency,'
097300            DELIMITED BY SIZE
097400            'sales_channel,_source_file_name,'
097500            DELIMITED BY SIZE
097600            '_source_file_ingest_date,'
097700            DELIMITED BY SIZE
097800            '_source_file_modified_ts,_processed_ts'
097900            DELIMITED BY SIZE
098000                 INTO LSA-OPE-TEXTO.
098100     WRITE REG-LSA-OPE.
098200*
098300     PERFORM RT-RET-GRAVAR-PED THRU RT-RET-GRAVAR-PEDX
098400             UNTIL FIM-DO-SORT.
098500*
098600     IF WSS-CNT-SIL-PED           EQUAL ZEROS
098700        DISPLAY 'LTP0002 - AVISO: ORDERS_SILVER - TABELA SEM '
098800                'REGISTROS'
098900     END-IF.
099000*
099100 RT-GRAVAR-SORT-PEDX.
099200     EXIT.
099300*
099400*----------------------------------------------------------------*
099500 RT-RET-GRAVAR-PED                SECTION.
099600*----------------------------------------------------------------*
099700*
099800     RETURN SRT-PEDIDOS       INTO REG-PED-TPE
099900        AT END
100000           MOVE 'S'           TO WSS-FIM-SORT
100100     NOT AT END
100200           MOVE PED-TPE-ID    TO WSS-CHAVE-ATUAL
100300           IF WSS-CHAVE-ATUAL NOT EQUAL WSS-CHAVE-ANTERIOR
100400              MOVE WSS-CHAVE-ATUAL
100500                              TO WSS-CHAVE-ANTERIOR
100600              PERFORM RT-CARIMBAR-PROCESSADO
100700                              THRU RT-CARIMBAR-PROCESSADOX
100800              MOVE WSS-DT-PROCESSO
100900                              TO AUD-TPE-DT-PROCESSO
101000              MOVE PED-TPE-VALOR-TOTAL
101100                                TO WSS-ED-VALOR-TOTAL
101200              ADD 1           TO WSS-CNT-SIL-PED
101300              STRING PED-TPE-ID          DELIMITED BY SPACE
101400                     ','                  DELIMITED BY SIZE
101500                     PED-TPE-CLIENTE-ID   DELIMITED BY SPACE
101600                     ','                  DELIMITED BY SIZE
101700                     PED-TPE-DT-HORA      DELIMITED BY SPACE
101800                     ','                  DELIMITED BY SIZE
101900                     PED-TPE-STATUS       DELIMITED BY SPACE
102000                     ','                  DELIMITED BY SIZE
102100                     PED-TPE-FORMA-PAGTO  DELIMITED BY SPACE
102200                     ','                  DELIMITED BY SIZE
102300                     WSS-ED-VALOR-TOTAL   DELIMITED BY SIZE
102400                     ','                  DELIMITED BY SIZE
102500                     PED-TPE-MOEDA        DELIMITED BY SPACE
102600                     ','                  DELIMITED BY SIZE
102700                     PED-TPE-CANAL-VENDA  DELIMITED BY SPACE
102800                     ','                  DELIMITED BY SIZE
102900                     AUD-TPE-ARQ-ORIGEM   DELIMITED BY SPACE
103000                     ','                  DELIMITED BY SIZE
103100                     AUD-TPE-DT-INGESTAO  DELIMITED BY SPACE
103200                     ','                  DELIMITED BY SIZE
103300                     AUD-TPE-DT-MOD-ORIGEM
103400                                          DELIMITED BY SIZE
103500                     ','                  DELIMITED BY SIZE
103600                     AUD-TPE-DT-PROCESSO  DELIMITED BY SIZE
103700                          INTO LSA-OPE-TEXTO
103800              WRITE REG-LSA-OPE
103900           END-IF
104000     END-RETURN.
104100*
104200 RT-RET-GRAVAR-PEDX.
104300     EXIT.
104400*
104500*================================================================*
104600*    I T E N S   D E   P E D I D O                               *
104700*================================================================*
104800 RT-DEPURAR-ITENPED              SECTION.
104900*----------------------------------------------------------------*
105000*
105100     OPEN INPUT                  ARQ-ITENPED-IIT.
105200     IF FS-ITENPED-IIT           NOT EQUAL '00'
105300        MOVE '09'                TO LKS-RETORNO
105400        DISPLAY 'LTP0002 - ERRO AO ABRIR ORDER_ITEMS_BRONZE'
105500        GOBACK
105600     END-IF.
105700*
105800     OPEN OUTPUT                 ARQ-ITENPED-OIT.
105900     IF FS-ITENPED-OIT           NOT EQUAL '00'
106000        MOVE '09'                TO LKS-RETORNO
106100        DISPLAY 'LTP0002 - ERRO AO ABRIR ORDER_ITEMS_SILVER'
106200        GOBACK
106300     END-IF.
106400*
106500     SORT SRT-ITENPED
106600          ON ASCENDING           KEY ITE-TIT-PEDIDO-ID
106700          ON ASCENDING           KEY ITE-TIT-PRODUTO-ID
106800          INPUT PROCEDURE        IS RT-ALIMENTAR-SORT-ITE
106900          OUTPUT PROCEDURE       IS RT-GRAVAR-SORT-ITE.
107000*
107100     CLOSE ARQ-ITENPED-IIT ARQ-ITENPED-OIT.
107200*
107300 RT-DEPURAR-ITENPEDX.
107400     EXIT.
107500*
107600*----------------------------------------------------------------*
107700 RT-ALIMENTAR-SORT-ITE           SECTION.
107800*----------------------------------------------------------------*
107900*
108000     MOVE 'S'                    TO WSS-PRIMEIRA-LINHA.
108100     MOVE 'N'                    TO WSS-FIM-ARQ.
108200*
108300     PERFORM RT-LER-TRATAR-ITE THRU RT-LER-TRATAR-ITEX
108400             UNTIL FIM-DO-ARQUIVO.
108500*
108600 RT-ALIMENTAR-SORT-ITEX.
108700     EXIT.
108800*
108900*----------------------------------------------------------------*
109000 RT-LER-TRATAR-ITE                SECTION.
109100*----------------------------------------------------------------*
109200*
109300     READ ARQ-ITENPED-IIT     INTO WSS-LINHA-ENTRADA
109400        AT END
109500           MOVE 'S'           TO WSS-FIM-ARQ
109600     NOT AT END
109700           IF E-PRIMEIRA-LINHA
109800              MOVE 'N'        TO WSS-PRIMEIRA-LINHA
109900           ELSE
110000              PERFORM RT-TRATAR-ITENPED
110100                              THRU RT-TRATAR-ITENPEDX
110200              IF NOT DESCARTAR-REGISTRO
110300                 RELEASE REG-ITE-TIT FROM REG-ITE-WIT
110400              END-IF
110500           END-IF
110600     END-READ.
110700*
110800 RT-LER-TRATAR-ITEX.
110900     EXIT.
111000*
111100*----------------------------------------------------------------*
111200 RT-TRATAR-ITENPED                SECTION.
111300*  ---> APLICA AS REGRAS DE QUANTIDADE, PRECO UNITARIO E         *
111400*       DESCONTO. DESCARTA SE PEDIDO OU PRODUTO FOREM VAZIOS.    *
111500*----------------------------------------------------------------*
111600*
111700     INITIALIZE                  REG-ITE-WIT.
111800     MOVE 'N'                    TO WSS-DESCARTAR.
111900*
112000     UNSTRING WSS-LINHA-ENTRADA  DELIMITED BY ','
112100               INTO ITE-WIT-PEDIDO-ID, ITE-WIT-PRODUTO-ID,
112200                    ITE-WIT-QUANTIDADE, ITE-WIT-VALOR-UNIT,
112300                    ITE-WIT-VALOR-DESCONTO,
112400                    AUD-WIT-ARQ-ORIGEM, AUD-WIT-DT-INGESTAO,
112500                    AUD-WIT-DT-MOD-ORIGEM, AUD-WIT-DT-PROCESSO.
112600*
112700     IF ITE-WIT-PEDIDO-ID         EQUAL SPACES
112800           OR ITE-WIT-PRODUTO-ID  EQUAL SPACES
112900        MOVE 'S'                 TO WSS-DESCARTAR
113000        GO TO RT-TRATAR-ITENPEDX
113100     END-IF.
113200*
113300     MOVE ITE-WIT-QUANTIDADE     TO SBP-VALOR-ENTRADA.
113400     PERFORM RT-CHAMAR-QUANTIDADE THRU RT-CHAMAR-QUANTIDADEX.
113500     MOVE SBP-VALOR-SAIDA        TO ITE-WIT-QUANTIDADE.
113600*
113700     MOVE ITE-WIT-VALOR-UNIT     TO SBP-VALOR-ENTRADA.
113800     PERFORM RT-CHAMAR-VALOR     THRU RT-CHAMAR-VALORX.
113900     IF SBP-RETORNO               EQUAL '00'
114000        MOVE SBP-VALOR-SAIDA     TO ITE-WIT-VALOR-UNIT
114100     ELSE
114200        MOVE ZEROS               TO ITE-WIT-VALOR-UNIT
114300     END-IF.
114400*
114500     MOVE ITE-WIT-VALOR-DESCONTO TO SBP-VALOR-ENTRADA.
114600     PERFORM RT-CHAMAR-VALOR     THRU RT-CHAMAR-VALORX.
114700     IF SBP-RETORNO               EQUAL '00'
114800        MOVE SBP-VALOR-SAIDA     TO ITE-WIT-VALOR-DESCONTO
114900     ELSE
115000        MOVE ZEROS               TO ITE-WIT-VALOR-DESCONTO
115100     END-IF.
115200*
115300 RT-TRATAR-ITENPEDX.
115400     EXIT.
115500*
115600*----------------------------------------------------------------*
115700 RT-GRAVAR-SORT-ITE              SECTION.
115800*----------------------------------------------------------------*
115900*
116000     MOVE 'N'                    TO WSS-FIM-SORT.
116100     MOVE 'PRIMEIRA*CHAVE*NULA'  TO WSS-CHAVE-ANTERIOR.
116200*
116300     MOVE SPACES                 TO LSA-OIT-TEXTO.
116400     STRING 'order_id,product_id,quantity,unit_price,'
116500            DELIMITED BY SIZE
116600            'discount_amount,_source_file_name,'
116700            DELIMITED BY SIZE
116800            '_source_file_ingest_date,'
116900            DELIMITED BY SIZE
117000            '_source_file_modified_ts,_processed_ts'
117100            DELIMITED BY SIZE
117200                 INTO LSA-OIT-TEXTO.
117300     WRITE REG-LSA-OIT.
117400*
117500     PERFORM RT-RET-GRAVAR-ITE THRU RT-RET-GRAVAR-ITEX
117600             UNTIL FIM-DO-SORT.
117700*
117800     IF WSS-CNT-SIL-ITE           EQUAL ZEROS
117900        DISPLAY 'LTP0002 - AVISO: ORDER_ITEMS_SILVER - TABELA SEM '
118000                'REGISTROS'
118100     END-IF.
118200*
118300 RT-GRAVAR-SORT-ITEX.
118400     EXIT.
118500*
118600*----------------------------------------------------------------*
118700 RT-RET-GRAVAR-ITE                SECTION.
118800*----------------------------------------------------------------*
118900*
119000     RETURN SRT-ITENPED       INTO REG-ITE-TIT
119100        AT END
119200           MOVE 'S'           TO WSS-FIM-SORT
119300     NOT AT END
119400           STRING ITE-TIT-PEDIDO-ID(1:10)
119500                  ITE-TIT-PRODUTO-ID(1:10)
119600                              INTO WSS-CHAVE-ATUAL
119700           IF WSS-CHAVE-ATUAL NOT EQUAL WSS-CHAVE-ANTERIOR
119800              MOVE WSS-CHAVE-ATUAL
119900                              TO WSS-CHAVE-ANTERIOR
120000              PERFORM RT-CARIMBAR-PROCESSADO
120100                              THRU RT-CARIMBAR-PROCESSADOX
120200              MOVE WSS-DT-PROCESSO
120300                              TO AUD-TIT-DT-PROCESSO
120400              MOVE ITE-TIT-QUANTIDADE
120500                                TO WSS-ED-QUANTIDADE
120600              MOVE ITE-TIT-VALOR-UNIT
120700                                TO WSS-ED-VALOR-UNIT
120800              MOVE ITE-TIT-VALOR-DESCONTO
120900                                TO WSS-ED-VALOR-DESCONTO
121000              ADD 1           TO WSS-CNT-SIL-ITE
121100              STRING ITE-TIT-PEDIDO-ID  DELIMITED BY SPACE
121200                     ','                 DELIMITED BY SIZE
121300                     ITE-TIT-PRODUTO-ID  DELIMITED BY SPACE
121400                     ','                 DELIMITED BY SIZE
121500                     WSS-ED-QUANTIDADE   DELIMITED BY SIZE
121600                     ','                 DELIMITED BY SIZE
121700                     WSS-ED-VALOR-UNIT   DELIMITED BY SIZE
121800                     ','                 DELIMITED BY SIZE
121900                     WSS-ED-VALOR-DESCONTO
122000                                         DELIMITED BY SIZE
122100                     ','                 DELIMITED BY SIZE
122200                     AUD-TIT-ARQ-ORIGEM  DELIMITED BY SPACE
122300                     ','                 DELIMITED BY SIZE
122400                     AUD-TIT-DT-INGESTAO DELIMITED BY SPACE
122500                     ','                 DELIMITED BY SIZE
122600                     AUD-TIT-DT-MOD-ORIGEM
122700                                         DELIMITED BY SIZE
122800                     ','                 DELIMITED BY SIZE
122900                     AUD-TIT-DT-PROCESSO DELIMITED BY SIZE
123000                          INTO LSA-OIT-TEXTO
123100              WRITE REG-LSA-OIT
123200           END-IF
123300     END-RETURN.
123400*
123500 RT-RET-GRAVAR-ITEX.
123600     EXIT.
123700*
123800*================================================================*
123900*    E X P E D I C A O                                           *
124000*================================================================*
124100 RT-DEPURAR-EXPEDIC              SECTION.
124200*----------------------------------------------------------------*
124300*
124400     MOVE ZEROS                  TO WSS-CNT-INCONSIST.
124500*
124600     OPEN INPUT                  ARQ-EXPEDIC-IEX.
124700     IF FS-EXPEDIC-IEX           NOT EQUAL '00'
124800        MOVE '09'                TO LKS-RETORNO
124900        DISPLAY 'LTP0002 - ERRO AO ABRIR SHIPMENTS_BRONZE'
125000        GOBACK
125100     END-IF.
125200*
125300     OPEN OUTPUT                 ARQ-EXPEDIC-OEX.
125400     IF FS-EXPEDIC-OEX           NOT EQUAL '00'
125500        MOVE '09'                TO LKS-RETORNO
125600        DISPLAY 'LTP0002 - ERRO AO ABRIR SHIPMENTS_SILVER'
125700        GOBACK
125800     END-IF.
125900*
126000     SORT SRT-EXPEDIC
126100          ON ASCENDING           KEY EXP-TEX-PEDIDO-ID
126200          ON DESCENDING          KEY EXP-TEX-DT-POSTAGEM
126300          ON DESCENDING          KEY EXP-TEX-DT-ENTREGA
126400          INPUT PROCEDURE        IS RT-ALIMENTAR-SORT-EXP
126500          OUTPUT PROCEDURE       IS RT-GRAVAR-SORT-EXP.
126600*
126700     CLOSE ARQ-EXPEDIC-IEX ARQ-EXPEDIC-OEX.
126800*
126900     IF WSS-CNT-INCONSIST         GREATER ZEROS
127000        DISPLAY 'LTP0002 - AVISO: ' WSS-CNT-INCONSIST
127100                ' REGISTRO(S) DE SHIPMENTS COM DATA DE '
127200                'POSTAGEM POSTERIOR A DATA DE ENTREGA, DATAS '
127300                'ZERADAS'
127400     END-IF.
127500*
127600 RT-DEPURAR-EXPEDICX.
127700     EXIT.
127800*
127900*----------------------------------------------------------------*
128000 RT-ALIMENTAR-SORT-EXP           SECTION.
128100*----------------------------------------------------------------*
128200*
128300     MOVE 'S'                    TO WSS-PRIMEIRA-LINHA.
128400     MOVE 'N'                    TO WSS-FIM-ARQ.
128500*
128600     PERFORM RT-LER-TRATAR-EXP THRU RT-LER-TRATAR-EXPX
128700             UNTIL FIM-DO-ARQUIVO.
128800*
128900 RT-ALIMENTAR-SORT-EXPX.
129000     EXIT.
129100*
129200*----------------------------------------------------------------*
129300 RT-LER-TRATAR-EXP                SECTION.
129400*----------------------------------------------------------------*
129500*
129600     READ ARQ-EXPEDIC-IEX     INTO WSS-LINHA-ENTRADA
129700        AT END
129800           MOVE 'S'           TO WSS-FIM-ARQ
129900     NOT AT END
130000           IF E-PRIMEIRA-LINHA
130100              MOVE 'N'        TO WSS-PRIMEIRA-LINHA
130200           ELSE
130300              PERFORM RT-TRATAR-EXPEDIC
130400                              THRU RT-TRATAR-EXPEDICX
130500              IF NOT DESCARTAR-REGISTRO
130600                 RELEASE REG-EXP-TEX FROM REG-EXP-WEX
130700              END-IF
130800           END-IF
130900     END-READ.
131000*
131100 RT-LER-TRATAR-EXPX.
131200     EXIT.
131300*
131400*----------------------------------------------------------------*
131500 RT-TRATAR-EXPEDIC                SECTION.
131600*  ---> APLICA AS REGRAS DE TRANSPORTADORA, FRETE, DATA DE       *
131700*       POSTAGEM/ENTREGA CONFORME O STATUS E VERIFICA A          *
131800*       CONSISTENCIA ENTRE AS DUAS DATAS. DESCARTA SE O PEDIDO   *
131900*       FOR VAZIO.                                               *
132000*----------------------------------------------------------------*
132100*
132200     INITIALIZE                  REG-EXP-WEX.
132300     MOVE 'N'                    TO WSS-DESCARTAR.
132400*
132500     UNSTRING WSS-LINHA-ENTRADA  DELIMITED BY ','
132600               INTO EXP-WEX-PEDIDO-ID, EXP-WEX-TRANSPORTADORA,
132700                    EXP-WEX-VALOR-FRETE, EXP-WEX-DT-POSTAGEM,
132800                    EXP-WEX-DT-ENTREGA, EXP-WEX-STATUS-ENTREGA,
132900                    AUD-WEX-ARQ-ORIGEM, AUD-WEX-DT-INGESTAO,
133000                    AUD-WEX-DT-MOD-ORIGEM, AUD-WEX-DT-PROCESSO.
133100*
133200     IF EXP-WEX-PEDIDO-ID         EQUAL SPACES
133300        MOVE 'S'                 TO WSS-DESCARTAR
133400        GO TO RT-TRATAR-EXPEDICX
133500     END-IF.
133600*
133700     MOVE EXP-WEX-TRANSPORTADORA TO SBP-VALOR-ENTRADA.
133800     PERFORM RT-CHAMAR-NORMALIZAR THRU RT-CHAMAR-NORMALIZARX.
133900     IF SBP-RETORNO               EQUAL '00'
134000        MOVE SBP-VALOR-SAIDA(1:20) TO EXP-WEX-TRANSPORTADORA
134100     ELSE
134200        MOVE SPACES              TO EXP-WEX-TRANSPORTADORA
134300     END-IF.
134400*
134500     MOVE EXP-WEX-STATUS-ENTREGA TO SBP-VALOR-ENTRADA.
134600     PERFORM RT-CHAMAR-NORMALIZAR THRU RT-CHAMAR-NORMALIZARX.
134700     IF SBP-RETORNO               EQUAL '00'
134800        MOVE SBP-VALOR-SAIDA(1:15) TO EXP-WEX-STATUS-ENTREGA
134900     ELSE
135000        MOVE SPACES              TO EXP-WEX-STATUS-ENTREGA
135100     END-IF.
135200*
135300     MOVE EXP-WEX-VALOR-FRETE    TO SBP-VALOR-ENTRADA.
135400     PERFORM RT-CHAMAR-FRETE     THRU RT-CHAMAR-FRETEX.
135500     IF SBP-RETORNO               EQUAL '00'
135600        MOVE SBP-VALOR-SAIDA     TO EXP-WEX-VALOR-FRETE
135700     ELSE
135800        MOVE ZEROS               TO EXP-WEX-VALOR-FRETE
135900     END-IF.
136000*
136100*  ---> DATAS ZERADAS CONFORME O STATUS DA EXPEDICAO
136200     EVALUATE EXP-WEX-STATUS-ENTREGA
136300        WHEN 'label_created'
136400              MOVE SPACES        TO EXP-WEX-DT-POSTAGEM
136500              MOVE SPACES        TO EXP-WEX-DT-ENTREGA
136600        WHEN 'in_transit'
136700              MOVE SPACES        TO EXP-WEX-DT-ENTREGA
136800        WHEN 'lost'
136900              MOVE SPACES        TO EXP-WEX-DT-ENTREGA
137000        WHEN OTHER
137100              CONTINUE
137200     END-EVALUATE.
137300*
137400     IF EXP-WEX-DT-POSTAGEM       EQUAL SPACES
137500        CONTINUE
137600     ELSE
137700        MOVE EXP-WEX-DT-POSTAGEM TO SBP-VALOR-ENTRADA
137800        PERFORM RT-CHAMAR-DATA-HORA THRU RT-CHAMAR-DATA-HORAX
137900        IF SBP-RETORNO            EQUAL '00'
138000           MOVE SBP-VALOR-SAIDA(1:25) TO EXP-WEX-DT-POSTAGEM
138100        ELSE
138200           MOVE SPACES           TO EXP-WEX-DT-POSTAGEM
138300        END-IF
138400     END-IF.
138500*
138600     IF EXP-WEX-DT-ENTREGA        EQUAL SPACES
138700        CONTINUE
138800     ELSE
138900        MOVE EXP-WEX-DT-ENTREGA  TO SBP-VALOR-ENTRADA
139000        PERFORM RT-CHAMAR-DATA-HORA THRU RT-CHAMAR-DATA-HORAX
139100        IF SBP-RETORNO            EQUAL '00'
139200           MOVE SBP-VALOR-SAIDA(1:25) TO EXP-WEX-DT-ENTREGA
139300        ELSE
139400           MOVE SPACES           TO EXP-WEX-DT-ENTREGA
139500        END-IF
139600     END-IF.
139700*
139800*  ---> VERIFICA CONSISTENCIA: POSTAGEM NAO PODE SER DEPOIS DA
139900*       ENTREGA; SE FOR, AS DUAS DATAS SAO ZERADAS
140000     IF EXP-WEX-DT-POSTAGEM       NOT EQUAL SPACES
140100           AND EXP-WEX-DT-ENTREGA NOT EQUAL SPACES
140200        IF EXP-WEX-DT-POSTAGEM    GREATER EXP-WEX-DT-ENTREGA
140300           MOVE SPACES           TO EXP-WEX-DT-POSTAGEM
140400           MOVE SPACES           TO EXP-WEX-DT-ENTREGA
140500           ADD 1                 TO WSS-CNT-INCONSIST
140600        END-IF
140700     END-IF.
140800*
140900 RT-TRATAR-EXPEDICX.
141000     EXIT.
141100*
141200*----------------------------------------------------------------*
141300 RT-GRAVAR-SORT-EXP              SECTION.
141400*----------------------------------------------------------------*
141500*
141600     MOVE 'N'                    TO WSS-FIM-SORT.
141700     MOVE 'PRIMEIRA*CHAVE*NULA'  TO WSS-CHAVE-ANTERIOR.
141800*
141900     MOVE SPACES                 TO LSA-OEX-TEXTO.
142000     STRING 'order_id,carrier,shipping_cost,shipped_ts,'
142100            DELIMITED BY SIZE
142200            'delivered_ts,delivery_status,'
142300            DELIMITED BY SIZE
142400            '_source_file_name,_source_file_ingest_date,'
142500            DELIMITED BY SIZE
142600            '_source_file_modified_ts,_processed_ts'
142700            DELIMITED BY SIZE
142800                 INTO LSA-OEX-TEXTO.
142900     WRITE REG-LSA-OEX.
143000*
143100     PERFORM RT-RET-GRAVAR-EXP THRU RT-RET-GRAVAR-EXPX
143200             UNTIL FIM-DO-SORT.
143300*
143400     IF WSS-CNT-SIL-EXP           EQUAL ZEROS
143500        DISPLAY 'LTP0002 - AVISO: SHIPMENTS_SILVER - TABELA SEM '
143600                'REGISTROS'
143700     END-IF.
143800*
143900 RT-GRAVAR-SORT-EXPX.
144000     EXIT.
144100*
144200*----------------------------------------------------------------*
144300 RT-RET-GRAVAR-EXP                SECTION.
144400*----------------------------------------------------------------*
144500*
144600     RETURN SRT-EXPEDIC       INTO REG-EXP-TEX
144700        AT END
144800           MOVE 'S'           TO WSS-FIM-SORT
144900     NOT AT END
145000           MOVE EXP-TEX-PEDIDO-ID
145100                              TO WSS-CHAVE-ATUAL
145200           IF WSS-CHAVE-ATUAL NOT EQUAL WSS-CHAVE-ANTERIOR
145300              MOVE WSS-CHAVE-ATUAL
145400                              TO WSS-CHAVE-ANTERIOR
145500              PERFORM RT-CARIMBAR-PROCESSADO
145600                              THRU RT-CARIMBAR-PROCESSADOX
145700              MOVE WSS-DT-PROCESSO
145800                              TO AUD-TEX-DT-PROCESSO
145900              MOVE EXP-TEX-VALOR-FRETE
146000                                TO WSS-ED-VALOR-FRETE
146100              ADD 1           TO WSS-CNT-SIL-EXP
146200              STRING EXP-TEX-PEDIDO-ID  DELIMITED BY SPACE
146300                     ','                 DELIMITED BY SIZE
146400                     EXP-TEX-TRANSPORTADORA
146500                                         DELIMITED BY SPACE
146600                     ','                 DELIMITED BY SIZE
146700                     WSS-ED-VALOR-FRETE  DELIMITED BY SIZE
146800                     ','                 DELIMITED BY SIZE
146900                     EXP-TEX-DT-POSTAGEM DELIMITED BY SPACE
147000                     ','                 DELIMITED BY SIZE
147100                     EXP-TEX-DT-ENTREGA  DELIMITED BY SPACE
147200                     ','                 DELIMITED BY SIZE
147300                     EXP-TEX-STATUS-ENTREGA
147400                                         DELIMITED BY SPACE
147500                     ','                 DELIMITED BY SIZE
147600                     AUD-TEX-ARQ-ORIGEM  DELIMITED BY SPACE
147700                     ','                 DELIMITED BY SIZE
147800                     AUD-TEX-DT-INGESTAO DELIMITED BY SPACE
147900                     ','                 DELIMITED BY SIZE
148000                     AUD-TEX-DT-MOD-ORIGEM
148100                                         DELIMITED BY SIZE
148200                     ','                 DELIMITED BY SIZE
148300                     AUD-TEX-DT-PROCESSO DELIMITED BY SIZE
148400                          INTO LSA-OEX-TEXTO
148500              WRITE REG-LSA-OEX
148600           END-IF
148700     END-RETURN.
148800*
148900 RT-RET-GRAVAR-EXPX.
149000     EXIT.
