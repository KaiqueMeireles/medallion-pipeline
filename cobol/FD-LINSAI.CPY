000100*================================================================*
000200*    FD-LINSAI.CPY                                               *
000300*    LAYOUT GENERICO DE REGISTRO CSV DE SAIDA (LINHA DE TEXTO    *
000400*    VARIAVEL, JA COM ESPACO PARA OS CAMPOS DE AUDITORIA ANEXADOS*
000500*    AO FINAL DA LINHA DE ENTRADA). USADO PELAS CAMADAS BRONZE E *
000600*    PRATA PARA GRAVACAO.                                        *
000700*    USAR COPY ... REPLACING ==::== BY == -SUFIXO ==             *
000800*----------------------------------------------------------------*
000900*    09.03.2024  RCS  CHAMADO LTP-0001  VERSAO INICIAL           *
001000*----------------------------------------------------------------*
001100 01  REG-LSA::.
001200     03  LSA::-TEXTO             PIC X(400).
