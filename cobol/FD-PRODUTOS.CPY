000100*================================================================*
000200*    FD-PRODUTOS.CPY                                             *
000300*    LAYOUT EM WORKING-STORAGE DO REGISTRO DE PRODUTO APOS O     *
000400*    UNSTRING DA LINHA CSV. REAPROVEITADO NAS CAMADAS BRONZE,    *
000500*    PRATA E NO REGISTRO DE ORDENACAO (SORT) DE DEPURACAO.       *
000600*    USAR COPY ... REPLACING ==::== BY == -SUFIXO ==             *
000700*----------------------------------------------------------------*
000800*    09.03.2024  RCS  CHAMADO LTP-0001  VERSAO INICIAL           *
000900*    22.07.2024  RCS  CHAMADO LTP-0014  INCLUIDO REDEFINES DA    *
001000*                     DATA DE CRIACAO PARA EXTRACAO DE COMPONENTE*
001100*----------------------------------------------------------------*
001200 01  REG-PRD::.
001300     03  PRD::-ID                PIC X(010).
001400     03  PRD::-CATEGORIA         PIC X(030).
001500     03  PRD::-MARCA             PIC X(030).
001600     03  PRD::-DT-CRIACAO        PIC X(025).
001700     03  PRD::-DT-CRIACAO-R      REDEFINES
001800                                  PRD::-DT-CRIACAO.
001900         05  PRD::-DTC-ANO       PIC X(004).
002000         05  PRD::-DTC-TRACO1    PIC X(001).
002100         05  PRD::-DTC-MES       PIC X(002).
002200         05  PRD::-DTC-TRACO2    PIC X(001).
002300         05  PRD::-DTC-DIA       PIC X(002).
002400         05  PRD::-DTC-RESTO     PIC X(015).
002500     03  AUD::-ARQ-ORIGEM        PIC X(040).
002600     03  AUD::-DT-INGESTAO       PIC X(010).
002700     03  AUD::-DT-MOD-ORIGEM     PIC X(026).
002800     03  AUD::-DT-PROCESSO       PIC X(026).
002900     03  FILLER                  PIC X(010).
