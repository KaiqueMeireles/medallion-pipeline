000100*================================================================*
000200*    FD-PEDIDOS.CPY                                              *
000300*    LAYOUT EM WORKING-STORAGE DO REGISTRO DE PEDIDO APOS O      *
000400*    UNSTRING DA LINHA CSV. REAPROVEITADO NAS CAMADAS BRONZE,    *
000500*    PRATA E NO REGISTRO DE ORDENACAO (SORT) DE DEPURACAO.       *
000600*    USAR COPY ... REPLACING ==::== BY == -SUFIXO ==             *
000700*----------------------------------------------------------------*
000800*    09.03.2024  RCS  CHAMADO LTP-0001  VERSAO INICIAL           *
000900*    22.07.2024  RCS  CHAMADO LTP-0014  INCLUIDO REDEFINES DA    *
001000*                     DATA/HORA DO PEDIDO PARA EXTRACAO DE       *
001100*                     COMPONENTE                                 *
001200*----------------------------------------------------------------*
001300 01  REG-PED::.
001400     03  PED::-ID                PIC X(010).
001500     03  PED::-CLIENTE-ID        PIC X(010).
001600     03  PED::-DT-HORA           PIC X(025).
001700     03  PED::-DT-HORA-R         REDEFINES
001800                                  PED::-DT-HORA.
001900         05  PED::-DTH-ANO       PIC X(004).
002000         05  PED::-DTH-TRACO1    PIC X(001).
002100         05  PED::-DTH-MES       PIC X(002).
002200         05  PED::-DTH-TRACO2    PIC X(001).
002300         05  PED::-DTH-DIA       PIC X(002).
002400         05  PED::-DTH-RESTO     PIC X(015).
002500     03  PED::-STATUS            PIC X(015).
002600     03  PED::-FORMA-PAGTO       PIC X(015).
002700     03  PED::-VALOR-TOTAL       PIC S9(007)V99.
002800     03  PED::-MOEDA             PIC X(003).
002900     03  PED::-CANAL-VENDA       PIC X(015).
003000     03  AUD::-ARQ-ORIGEM        PIC X(040).
003100     03  AUD::-DT-INGESTAO       PIC X(010).
003200     03  AUD::-DT-MOD-ORIGEM     PIC X(026).
003300     03  AUD::-DT-PROCESSO       PIC X(026).
003400     03  FILLER                  PIC X(010).
