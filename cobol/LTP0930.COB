000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     LTP0930.
000500 AUTHOR.                         RENATO CARDOSO SILVA.
000600 INSTALLATION.                   ENVOL-TI - NUCLEO DE LOTE.
000700 DATE-WRITTEN.                   22 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.                       USO INTERNO ENVOL-TI.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : LTP0930 ---> DEPURAR QUANTIDADE / DATA-HORA    *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : RENATO C. SILVA                               *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : SUB-ROTINA CHAMADA PELA CAMADA PRATA (LTP0002)*
002000*     *            PARA DEPURAR A QUANTIDADE DE ITENS DO PEDIDO  *
002100*     *            E PARA RECONHECER E NORMALIZAR CAMPOS DE      *
002200*     *            DATA-HORA EM FORMATOS MISTURADOS VINDOS DO    *
002300*     *            ARQUIVO DE ENTRADA.                           *
002400*     *----------------------------------------------------------*
002500*     * VERSAO 01  - R.SILVA    - 22.03.1991 - VERSAO INICIAL,   *
002600*     *                           SO TRATAVA QUANTIDADE NUMERICA *
002700*     * VERSAO 02  - R.SILVA    - 17.07.1994 - INCLUIDO DE-PARA  *
002800*     *                           DE QUANTIDADE POR EXTENSO      *
002900*     *                           (ONE/TWO/THREE/FOUR)           *
003000*     * VERSAO 03  - M.TEIXEIRA - 11.11.1996 - INCLUIDA FUNCAO   *
003100*     *                           'DTH ' DE DATA-HORA            *
003200*     * VERSAO 04  - M.TEIXEIRA - 23.02.1998 - CHAMADO 3360 -    *3360    
003300*     *                           FORMATO DD/MM/AAAA PASSOU A    *
003400*     *                           SER RECONHECIDO ALEM DO ISO    *
003500*     * VERSAO 05  - J.ALMEIDA  - 30.08.1999 - REVISAO GERAL DO  *
003600*     *                           MODULO PARA VIRADA DE SECULO,  *
003700*     *                           SEM IMPACTO NO RESULTADO       *
003800*     * VERSAO 06  - J.ALMEIDA  - 14.06.2004 - CHAMADO 6102 -    *6102    
003900*     *                           QUANTIDADE QUEBRADA (3.7) NAO  *
004000*     *                           ERA TRUNCADA CORRETAMENTE      *
004100*     * VERSAO 07  - P.NOGUEIRA - 19.04.2012 - MES E DIA FORA DE *
004200*     *                           FAIXA PASSARAM A SER REJEITADOS*
004300*     * VERSAO 08  - R.CARDOSO  - 30.07.2024 - CHAMADO LTP-0930 -*LTP0930 
004400*     *                           ROTINA RETIRADA DO MONOLITO E  *
004500*     *                           TRANSFORMADA EM SUB-PROGRAMA   *
004600*     *                           PARA USO PELO LOTE NOTURNO DE  *
004700*     *                           E-COMMERCE (CAMADA PRATA)      *
004800*     * VERSAO 09  - R.CARDOSO  - 21.08.2024 - CHAMADO LTP-0942 -*LTP0942 
004900*     *                           TESTE IS NUMERIC ERA FEITO EM   *
005000*     *                           10 POSICOES FIXAS DO CAMPO DE   *
005100*     *                           ENTRADA (CHEIO DE BRANCO A      *
005200*     *                           DIREITA); QUANTIDADE CURTA, SEM *
005300*     *                           10 DIGITOS, NUNCA PASSAVA E IA  *
005400*     *                           PARA A ROTINA DE TRUNCAMENTO,   *
005500*     *                           QUE POR SUA VEZ TESTAVA O CAMPO *
005600*     *                           INTEIRO APOS O UNSTRING (TAMBEM *
005700*     *                           CHEIO DE BRANCO). QUANTIDADE    *
005800*     *                           QUASE SEMPRE SAIA ZERADA.       *
005900*     *                           PASSOU A CALCULAR O TAMANHO     *
006000*     *                           SIGNIFICATIVO DO CAMPO E TESTAR *
006100*     *                           SO ATE ESSE TAMANHO             *
006200*     *----------------------------------------------------------*
006300*================================================================*
006400 ENVIRONMENT                     DIVISION.
006500*================================================================*
006600 CONFIGURATION                   SECTION.
006700*----------------------------------------------------------------*
006800 SPECIAL-NAMES.
006900     CLASS CLA-MINUSCULAS        IS 'a' THRU 'z'.
007000*----------------------------------------------------------------*
007100 DATA                            DIVISION.
007200*================================================================*
007300 WORKING-STORAGE                 SECTION.
007400*----------------------------------------------------------------*
007500 77  FILLER                      PIC X(032)          VALUE
007600     'III  WORKING STORAGE LTP0930 III'.
007700*
007800 77  WSS-SUBS                    PIC 9(002) COMP      VALUE ZEROS.
007900 77  WSS-QTD-TAMANHO             PIC 9(002) COMP      VALUE ZEROS.
008000 77  WSS-ACHOU-EXTENSO           PIC X(001)           VALUE 'N'.
008100     88  ACHOU-EXTENSO           VALUE 'S'.
008200*
008300*----------------------------------------------------------------*
008400*    AREA DE TRABALHO - QUANTIDADE                                *
008500*----------------------------------------------------------------*
008600 01  WSS-QTD-ENTRADA             PIC X(040)          VALUE SPACES.
008700 01  WSS-QTD-ENTRADA-R           REDEFINES
008800                                  WSS-QTD-ENTRADA.
008900     03  WSS-QTD-CAR             PIC X(001)
009000                                  OCCURS 40 TIMES.
009100*
009200 01  WSS-QTD-PARTE-INTEIRA       PIC X(010)          VALUE SPACES.
009300*
009400 01  WSS-TABELA-EXTENSO          PIC X(020)          VALUE
009500     'ONETWOTHREEFOUR     '.
009600 01  WSS-TABELA-EXTENSO-R        REDEFINES
009700                                  WSS-TABELA-EXTENSO.
009800     03  WSS-EXT-PALAVRA         PIC X(005)
009900                                  OCCURS 4 TIMES.
010000*
010100 01  WSS-QTD-NUMERICA            PIC S9(007)V99 COMP-3
010200                                                     VALUE ZEROS.
010300 01  WSS-QTD-NUMERICA-R          REDEFINES
010400                                  WSS-QTD-NUMERICA.
010500     03  FILLER                  PIC X(005).
010600 01  WSS-QTD-RESULTADO           PIC S9(005)         VALUE ZEROS.
010700*
010800*----------------------------------------------------------------*
010900*    AREA DE TRABALHO - DATA-HORA                                 *
011000*----------------------------------------------------------------*
011100 01  WSS-DTH-ENTRADA             PIC X(040)          VALUE SPACES.
011200 01  WSS-DTH-ENTRADA-R           REDEFINES
011300                                  WSS-DTH-ENTRADA.
011400     03  WSS-DTH-CAR             PIC X(001)
011500                                  OCCURS 40 TIMES.
011600*
011700 01  WSS-DTH-ANO                 PIC 9(004)          VALUE ZEROS.
011800 01  WSS-DTH-MES                 PIC 9(002)          VALUE ZEROS.
011900 01  WSS-DTH-DIA                 PIC 9(002)          VALUE ZEROS.
012000 01  WSS-DTH-HORA                PIC X(008)          VALUE
012100     '00:00:00'.
012200*
012300 01  WSS-DTH-SAIDA               PIC X(040)          VALUE SPACES.
012400 01  WSS-DTH-INVALIDA            PIC X(001)          VALUE 'N'.
012500     88  DTH-E-INVALIDA          VALUE 'S'.
012600*----------------------------------------------------------------*
012700 LINKAGE                         SECTION.
012800*----------------------------------------------------------------*
012900 COPY 'SUB-PRGS.CPY'             REPLACING ==::== BY == LKS ==.
013000*
013100*----------------------------------------------------------------*
013200* LKS-FUNCAO        = 'QTD ' DEPURAR QUANTIDADE / 'DTH ' DATA-HORA*
013300* LKS-VALOR-ENTRADA = VALOR BRUTO RECEBIDO DA CAMADA PRATA       *
013400* LKS-VALOR-SAIDA   = VALOR DEPURADO - 'QTD ' VEM EM PIC S9(5)   *
013500*                     EDITADO, 'DTH ' VEM EM 'AAAA-MM-DD HH:MM:SS*
013600*                     (SPACES = DATA-HORA AUSENTE)                *
013700* LKS-RETORNO       = '00' OK, '04' VALOR TORNOU-SE AUSENTE/ZERO *
013800* LKS-MENSAGEM      = TEXTO LIVRE PARA LOG DA CAMADA CHAMADORA   *
013900*----------------------------------------------------------------*
014000*================================================================*
014100 PROCEDURE                       DIVISION USING LKS-PARM.
014200*================================================================*
014300 RT-PRINCIPAL                    SECTION.
014400*----------------------------------------------------------------*
014500*
014600     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
014700*
014800     EVALUATE LKS-FUNCAO
014900        WHEN 'QTD '
015000              PERFORM RT-DEPURAR-QTD
015100                                 THRU RT-DEPURAR-QTDX
015200        WHEN 'DTH '
015300              PERFORM RT-DEPURAR-DATA
015400                                 THRU RT-DEPURAR-DATAX
015500        WHEN OTHER
015600              MOVE '09'          TO LKS-RETORNO
015700              MOVE 'LTP0930 - FUNCAO DE DEPURACAO DESCONHECIDA'
015800                                 TO LKS-MENSAGEM
015900     END-EVALUATE.
016000*
016100     GOBACK.
016200*
016300 RT-PRINCIPALX.
016400     EXIT.
016500*
016600*----------------------------------------------------------------*
016700 RT-INICIALIZAR                  SECTION.
016800*----------------------------------------------------------------*
016900*
017000     MOVE '00'                   TO LKS-RETORNO.
017100     MOVE SPACES                 TO LKS-MENSAGEM.
017200     MOVE SPACES                 TO LKS-VALOR-SAIDA.
017300*
017400 RT-INICIALIZARX.
017500     EXIT.
017600*
017700*----------------------------------------------------------------*
017800 RT-DEPURAR-QTD                  SECTION.
017900*  ---> REGRA: AUSENTE = ZERO; PALAVRA EM INGLES (ONE/TWO/THREE/  *
018000*       FOUR) VIRA 1 A 4; SENAO TRUNCA A PARTE NUMERICA PARA      *
018100*       INTEIRO; NAO NUMERICO = ZERO                              *
018200*----------------------------------------------------------------*
018300*
018400     MOVE ZEROS                  TO WSS-QTD-RESULTADO.
018500*
018600     IF LKS-VALOR-ENTRADA        EQUAL SPACES
018700        MOVE '04'                TO LKS-RETORNO
018800        MOVE WSS-QTD-RESULTADO   TO LKS-VALOR-SAIDA
018900        GO TO RT-DEPURAR-QTDX
019000     END-IF.
019100*
019200     MOVE SPACES                 TO WSS-QTD-ENTRADA.
019300     MOVE LKS-VALOR-ENTRADA      TO WSS-QTD-ENTRADA.
019400     INSPECT WSS-QTD-ENTRADA     CONVERTING CLA-MINUSCULAS
019500                                  TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019600*
019700     MOVE 'N'                    TO WSS-ACHOU-EXTENSO.
019800     MOVE ZEROS                  TO WSS-SUBS.
019900*
020000     PERFORM RT-PROCURAR-EXTENSO THRU RT-PROCURAR-EXTENSOX
020100                                  VARYING WSS-SUBS
020200                                  FROM 1 BY 1
020300                                  UNTIL WSS-SUBS GREATER 4
020400                                     OR ACHOU-EXTENSO.
020500*
020600     IF ACHOU-EXTENSO
020700        MOVE WSS-SUBS            TO WSS-QTD-RESULTADO
020800     ELSE
020900        PERFORM RT-QTD-ACHAR-TAMANHO
021000                                 THRU RT-QTD-ACHAR-TAMANHOX
021100        IF WSS-QTD-TAMANHO       GREATER ZEROS
021200          AND (WSS-QTD-ENTRADA(1:WSS-QTD-TAMANHO) IS NUMERIC
021300                OR WSS-QTD-ENTRADA(1:1) EQUAL '-')
021400           PERFORM RT-TRUNCAR-QTD
021500                                 THRU RT-TRUNCAR-QTDX
021600        ELSE
021700           MOVE '04'             TO LKS-RETORNO
021800           MOVE 'LTP0930 - QUANTIDADE NAO NUMERICA, ZERADA'
021900                                 TO LKS-MENSAGEM
022000        END-IF
022100     END-IF.
022200*
022300     MOVE WSS-QTD-RESULTADO      TO LKS-VALOR-SAIDA.
022400*
022500 RT-DEPURAR-QTDX.
022600     EXIT.
022700*
022800*----------------------------------------------------------------*
022900 RT-PROCURAR-EXTENSO             SECTION.
023000*----------------------------------------------------------------*
023100*
023200     IF WSS-EXT-PALAVRA(WSS-SUBS) EQUAL WSS-QTD-ENTRADA(1:5)
023300        MOVE 'S'                 TO WSS-ACHOU-EXTENSO
023400     END-IF.
023500*
023600 RT-PROCURAR-EXTENSOX.
023700     EXIT.
023800*
023900*----------------------------------------------------------------*
024000 RT-QTD-ACHAR-TAMANHO            SECTION.
024100*  ---> CALCULA QUANTOS CARACTERES SIGNIFICATIVOS (SEM OS BRANCOS *
024200*       A DIREITA) O VALOR RECEBIDO TEM, PARA O TESTE IS NUMERIC  *
024300*       NAO CAIR EM CIMA DE BRANCO DE PREENCHIMENTO DO CAMPO      *
024400*----------------------------------------------------------------*
024500*
024600     MOVE 40                     TO WSS-QTD-TAMANHO.
024700     MOVE ZEROS                  TO WSS-SUBS.
024800*
024900     PERFORM RT-QTD-1-CARACTER   THRU RT-QTD-1-CARACTERX
025000                                  VARYING WSS-SUBS
025100                                  FROM 1 BY 1
025200                                  UNTIL WSS-SUBS GREATER 40
025300                                     OR WSS-QTD-TAMANHO NOT EQUAL 40.
025400*
025500 RT-QTD-ACHAR-TAMANHOX.
025600     EXIT.
025700*
025800*----------------------------------------------------------------*
025900 RT-QTD-1-CARACTER               SECTION.
026000*----------------------------------------------------------------*
026100*
026200     IF WSS-QTD-CAR(WSS-SUBS)    EQUAL SPACES
026300        COMPUTE WSS-QTD-TAMANHO = WSS-SUBS - 1
026400     END-IF.
026500*
026600 RT-QTD-1-CARACTERX.
026700     EXIT.
026800*
026900*----------------------------------------------------------------*
027000 RT-TRUNCAR-QTD                  SECTION.
027100*  ---> O VALOR PODE VIR COM CASAS DECIMAIS (EX.: '3.7'); A      *
027200*       REGRA MANDA TRUNCAR, NUNCA ARREDONDAR. A PARTE INTEIRA   *
027300*       E ISOLADA NUM CAMPO PROPRIO E TESTADA SO ATE O SEU       *
027400*       TAMANHO SIGNIFICATIVO (NAO O CAMPO INTEIRO, QUE FICA     *
027500*       PREENCHIDO COM BRANCO A DIREITA)                         *
027600*----------------------------------------------------------------*
027700*
027800     MOVE ZEROS                  TO WSS-QTD-NUMERICA.
027900     MOVE SPACES                 TO WSS-QTD-PARTE-INTEIRA.
028000*
028100     UNSTRING WSS-QTD-ENTRADA    DELIMITED BY '.'
028200               INTO WSS-QTD-PARTE-INTEIRA.
028300*
028400     MOVE SPACES                 TO WSS-QTD-ENTRADA.
028500     MOVE WSS-QTD-PARTE-INTEIRA  TO WSS-QTD-ENTRADA.
028600     PERFORM RT-QTD-ACHAR-TAMANHO
028700                                 THRU RT-QTD-ACHAR-TAMANHOX.
028800*
028900     IF WSS-QTD-TAMANHO          GREATER ZEROS
029000          AND WSS-QTD-ENTRADA(1:WSS-QTD-TAMANHO) IS NUMERIC
029100        MOVE WSS-QTD-ENTRADA(1:WSS-QTD-TAMANHO)
029200                                 TO WSS-QTD-RESULTADO
029300     ELSE
029400        MOVE '04'                TO LKS-RETORNO
029500        MOVE 'LTP0930 - QUANTIDADE NAO NUMERICA, ZERADA'
029600                                 TO LKS-MENSAGEM
029700        MOVE ZEROS               TO WSS-QTD-RESULTADO
029800     END-IF.
029900*
030000 RT-TRUNCAR-QTDX.
030100     EXIT.
030200*
030300*----------------------------------------------------------------*
030400 RT-DEPURAR-DATA                 SECTION.
030500*  ---> REGRA: RECONHECE FORMATO ISO (AAAA-MM-DD...) E FORMATO   *
030600*       BRASILEIRO (DD/MM/AAAA...); MES E DIA FORA DE FAIXA OU   *
030700*       NAO RECONHECIDO = AUSENTE                                *
030800*----------------------------------------------------------------*
030900*
031000     MOVE 'N'                    TO WSS-DTH-INVALIDA.
031100*
031200     IF LKS-VALOR-ENTRADA        EQUAL SPACES
031300        MOVE '04'                TO LKS-RETORNO
031400        GO TO RT-DEPURAR-DATAX
031500     END-IF.
031600*
031700     MOVE SPACES                 TO WSS-DTH-ENTRADA.
031800     MOVE LKS-VALOR-ENTRADA      TO WSS-DTH-ENTRADA.
031900     MOVE ZEROS                  TO WSS-DTH-ANO WSS-DTH-MES
032000                                     WSS-DTH-DIA.
032100     MOVE '00:00:00'             TO WSS-DTH-HORA.
032200*
032300     IF WSS-DTH-CAR(5)           EQUAL '-'
032400        PERFORM RT-DATA-ISO      THRU RT-DATA-ISOX
032500     ELSE
032600        IF WSS-DTH-CAR(3)        EQUAL '/'
032700           PERFORM RT-DATA-BR    THRU RT-DATA-BRX
032800        ELSE
032900           MOVE 'S'              TO WSS-DTH-INVALIDA
033000        END-IF
033100     END-IF.
033200*
033300     IF NOT DTH-E-INVALIDA
033400        IF WSS-DTH-MES           LESS 1
033500              OR WSS-DTH-MES     GREATER 12
033600              OR WSS-DTH-DIA     LESS 1
033700              OR WSS-DTH-DIA     GREATER 31
033800           MOVE 'S'              TO WSS-DTH-INVALIDA
033900        END-IF
034000     END-IF.
034100*
034200     IF DTH-E-INVALIDA
034300        MOVE '04'                TO LKS-RETORNO
034400        MOVE 'LTP0930 - DATA-HORA EM FORMATO NAO RECONHECIDO'
034500                                 TO LKS-MENSAGEM
034600     ELSE
034700        STRING WSS-DTH-ANO       DELIMITED BY SIZE
034800               '-'               DELIMITED BY SIZE
034900               WSS-DTH-MES       DELIMITED BY SIZE
035000               '-'               DELIMITED BY SIZE
035100               WSS-DTH-DIA       DELIMITED BY SIZE
035200               ' '               DELIMITED BY SIZE
035300               WSS-DTH-HORA      DELIMITED BY SIZE
035400                    INTO WSS-DTH-SAIDA
035500        MOVE WSS-DTH-SAIDA       TO LKS-VALOR-SAIDA
035600     END-IF.
035700*
035800 RT-DEPURAR-DATAX.
035900     EXIT.
036000*
036100*----------------------------------------------------------------*
036200 RT-DATA-ISO                     SECTION.
036300*  ---> FORMATO AAAA-MM-DD[THH:MM:SS] OU AAAA-MM-DD[ HH:MM:SS]   *
036400*----------------------------------------------------------------*
036500*
036600     IF WSS-DTH-ENTRADA(1:4)     IS NUMERIC
036700           AND WSS-DTH-ENTRADA(6:2) IS NUMERIC
036800           AND WSS-DTH-ENTRADA(9:2) IS NUMERIC
036900        MOVE WSS-DTH-ENTRADA(1:4) TO WSS-DTH-ANO
037000        MOVE WSS-DTH-ENTRADA(6:2) TO WSS-DTH-MES
037100        MOVE WSS-DTH-ENTRADA(9:2) TO WSS-DTH-DIA
037200        IF WSS-DTH-ENTRADA(12:8)  IS NOT EQUAL SPACES
037300           MOVE WSS-DTH-ENTRADA(12:8) TO WSS-DTH-HORA
037400        END-IF
037500     ELSE
037600        MOVE 'S'                 TO WSS-DTH-INVALIDA
037700     END-IF.
037800*
037900 RT-DATA-ISOX.
038000     EXIT.
038100*
038200*----------------------------------------------------------------*
038300 RT-DATA-BR                      SECTION.
038400*  ---> FORMATO DD/MM/AAAA[ HH:MM:SS] - ORDEM DIA PRIMEIRO,      *
038500*       PADRAO ADOTADO PELO LOTE PARA DATAS AMBIGUAS             *
038600*----------------------------------------------------------------*
038700*
038800     IF WSS-DTH-ENTRADA(1:2)     IS NUMERIC
038900           AND WSS-DTH-ENTRADA(4:2) IS NUMERIC
039000           AND WSS-DTH-ENTRADA(7:4) IS NUMERIC
039100        MOVE WSS-DTH-ENTRADA(1:2) TO WSS-DTH-DIA
039200        MOVE WSS-DTH-ENTRADA(4:2) TO WSS-DTH-MES
039300        MOVE WSS-DTH-ENTRADA(7:4) TO WSS-DTH-ANO
039400        IF WSS-DTH-ENTRADA(12:8)  IS NOT EQUAL SPACES
039500           MOVE WSS-DTH-ENTRADA(12:8) TO WSS-DTH-HORA
039600        END-IF
039700     ELSE
039800        MOVE 'S'                 TO WSS-DTH-INVALIDA
039900     END-IF.
040000*
040100 RT-DATA-BRX.
040200     EXIT.
