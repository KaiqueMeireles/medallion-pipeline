000100*================================================================*
000200*    SEL-ITENPED.CPY                                             *
000300*    SELECT GENERICO DO ARQUIVO DE ITENS DE PEDIDO               *
000400*    (CAMADAS ENT/BRZ/SLV)                                       *
000500*    USAR COPY ... REPLACING ==::== BY == -SUFIXO ==             *
000600*----------------------------------------------------------------*
000700*    09.03.2024  RCS  CHAMADO LTP-0001  VERSAO INICIAL           *
000800*----------------------------------------------------------------*
000900     SELECT  ARQ-ITENPED::       ASSIGN TO DISK
001000             ORGANIZATION        IS LINE SEQUENTIAL
001100             FILE STATUS         IS FS-ITENPED::.
