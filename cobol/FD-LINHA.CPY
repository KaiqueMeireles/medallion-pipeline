000100*================================================================*
000200*    FD-LINHA.CPY                                                *
000300*    LAYOUT GENERICO DE REGISTRO CSV (LINHA DE TEXTO VARIAVEL)   *
000400*    USAR COPY ... REPLACING ==::== BY == -SUFIXO ==             *
000500*    UM SUFIXO POR ARQUIVO/CAMADA (ENT/BRZ/SLV/OUT)              *
000600*----------------------------------------------------------------*
000700*    09.03.2024  RCS  CHAMADO LTP-0001  VERSAO INICIAL           *
000800*----------------------------------------------------------------*
000900 01  REG-LIN::.
001000     03  LIN::-TEXTO             PIC X(250).
