000100*================================================================*
000200*    FD-FATPED.CPY                                               *
000300*    LAYOUT DO FATO DE PEDIDOS (CAMADA OURO)                     *
000400*    USAR COPY ... REPLACING ==::== BY == -SUFIXO ==             *
000500*----------------------------------------------------------------*
000600*    14.08.2024  RCS  CHAMADO LTP-0022  VERSAO INICIAL           *
000700*    02.09.2024  RCS  CHAMADO LTP-0026  INCLUIDO REDEFINES DA    *
000800*                     DATA/HORA DO PEDIDO PARA EXTRACAO DO       *
000900*                     COMPONENTE DE DATA (ORDER-DATE)            *
001000*----------------------------------------------------------------*
001100 01  REG-FPD::.
001200     03  FPD::-PEDIDO-ID         PIC X(010).
001300     03  FPD::-CLIENTE-ID        PIC X(010).
001400     03  FPD::-DT-PEDIDO         PIC X(010).
001500     03  FPD::-DT-HORA-PEDIDO    PIC X(025).
001600     03  FPD::-DT-HORA-PED-R     REDEFINES
001700                                  FPD::-DT-HORA-PEDIDO.
001800         05  FPD::-DTH-ANO       PIC X(004).
001900         05  FPD::-DTH-TRACO1    PIC X(001).
002000         05  FPD::-DTH-MES       PIC X(002).
002100         05  FPD::-DTH-TRACO2    PIC X(001).
002200         05  FPD::-DTH-DIA       PIC X(002).
002300         05  FPD::-DTH-RESTO     PIC X(015).
002400     03  FPD::-VALOR-BRUTO       PIC S9(009)V99.
002500     03  FPD::-VALOR-DESCONTO    PIC S9(009)V99.
002600     03  FPD::-VALOR-LIQUIDO     PIC S9(009)V99.
002700     03  FPD::-FORMA-PAGTO       PIC X(015).
002800     03  FPD::-STATUS-FINAL      PIC X(015).
002900     03  FPD::-TRANSPORTADORA    PIC X(020).
003000     03  FPD::-VALOR-FRETE       PIC S9(005)V99.
003100     03  FPD::-DT-POSTAGEM       PIC X(025).
003200     03  FPD::-DT-ENTREGA        PIC X(025).
003300     03  FPD::-HORAS-ENTREGA     PIC S9(005)V99.
003400     03  FPD::-ENTREGA-ATRASADA  PIC X(001).
003500     03  FILLER                  PIC X(010).
