000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     LTP0000.
000500 AUTHOR.                         RENATO CARDOSO SILVA.
000600 INSTALLATION.                   ENVOL-TI - NUCLEO DE LOTE.
000700 DATE-WRITTEN.                   09 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.                       USO INTERNO ENVOL-TI.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : LTP0000 ---> LOTE E-COMMERCE - PROGRAMA       *
001400*     *            CONDUTOR (DRIVER)                             *
001500*     *----------------------------------------------------------*
001600*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001700*     *----------------------------------------------------------*
001800*     *#ANALISTA : RENATO C. SILVA                               *
001900*     *----------------------------------------------------------*
002000*     *#FUNCAO   : PROGRAMA QUE COMANDA O LOTE NOTURNO DE         *
002100*     *            E-COMMERCE, CHAMANDO EM SEQUENCIA OS TRES      *
002200*     *            PASSOS (CAPTURA BRUTA, DEPURACAO E             *
002300*     *            PUBLICACAO), INTERROMPENDO O LOTE NO PRIMEIRO  *
002400*     *            PASSO QUE RETORNAR CODIGO DIFERENTE DE '00',   *
002500*     *            E EXIBINDO O RESUMO DE EXECUCAO AO FINAL.      *
002600*     *----------------------------------------------------------*
002700*     *ARQUIVOS...: NENHUM (SO CHAMA LTP0001/LTP0002/LTP0003)     *
002800*     *----------------------------------------------------------*
002900*     * VERSAO 01  - AM.BORGES  - 09.03.2020 - VERSAO INICIAL,    *
003000*     *                           MENU DE NAVEGACAO INTERATIVO    *
003100*     *                           PARA O CADASTRO DE CLIENTES E   *
003200*     *                           VENDEDORES                     *
003300*     * VERSAO 02  - M.TEIXEIRA - 04.05.1995 - INCLUIDA OPCAO DE  *
003400*     *                           RELATORIO DE DISTRIBUICAO NO    *
003500*     *                           MENU PRINCIPAL                 *
003600*     * VERSAO 03  - J.ALMEIDA  - 21.09.1999 - REVISAO GERAL      *
003700*     *                           PARA VIRADA DE SECULO           *
003800*     * VERSAO 04  - P.NOGUEIRA - 02.03.2011 - CHAMADO 8014 -     8014    
003900*     *                           MENU DE TELA DESATIVADO FORA DO *
004000*     *                           HORARIO COMERCIAL; JOB PASSOU A *
004100*     *                           RODAR TAMBEM SEM OPERADOR       *
004200*     * VERSAO 05  - R.CARDOSO  - 30.07.2024 - CHAMADO LTP-0001 - LTP0001 
004300*     *                           PROGRAMA REAPROVEITADO COMO     *
004400*     *                           CONDUTOR DO LOTE NOTURNO DE     *
004500*     *                           E-COMMERCE. REMOVIDO O MENU DE  *
004600*     *                           TELA E AS OPCOES DE CADASTRO;   *
004700*     *                           INCLUIDA A CHAMADA EM SEQUENCIA *
004800*     *                           DE LTP0001/LTP0002/LTP0003      *
004900*     * VERSAO 06  - R.CARDOSO  - 14.08.2024 - CHAMADO LTP-0022 - LTP0022 
005000*     *                           INCLUIDA A CHAMADA A LTP0003    *
005100*     *                           (CAMADA OURO), ATE ENTAO O LOTE *
005200*     *                           PARAVA NA CAMADA PRATA          *
005300*     *----------------------------------------------------------*
005400*================================================================*
005500 ENVIRONMENT                     DIVISION.
005600*================================================================*
005700 CONFIGURATION                   SECTION.
005800*----------------------------------------------------------------*
005900 SPECIAL-NAMES.
006000     C01                         IS TOP-OF-FORM.
006100*----------------------------------------------------------------*
006200 INPUT-OUTPUT                    SECTION.
006300*----------------------------------------------------------------*
006400 FILE-CONTROL.
006500*
006600*  ---> ARQUIVOS DE SAIDA A SEREM EXPURGADOS ANTES DO LOTE - CAMADA
006700*       BRONZE, MESMO NOME LOGICO USADO PELO LTP0001 NA GRAVACAO
006800     COPY 'SEL-CLIENTES.CPY'     REPLACING ==::== BY == -BCL ==.
006900     COPY 'SEL-PRODUTOS.CPY'     REPLACING ==::== BY == -BPR ==.
007000     COPY 'SEL-PEDIDOS.CPY'      REPLACING ==::== BY == -BPE ==.
007100     COPY 'SEL-ITENPED.CPY'      REPLACING ==::== BY == -BIT ==.
007200     COPY 'SEL-EXPEDIC.CPY'      REPLACING ==::== BY == -BEX ==.
007300*
007400*  ---> ARQUIVOS DE SAIDA A SEREM EXPURGADOS - CAMADA PRATA, MESMO
007500*       NOME LOGICO USADO PELO LTP0002 NA GRAVACAO
007600     COPY 'SEL-CLIENTES.CPY'     REPLACING ==::== BY == -OCL ==.
007700     COPY 'SEL-PRODUTOS.CPY'     REPLACING ==::== BY == -OPR ==.
007800     COPY 'SEL-PEDIDOS.CPY'      REPLACING ==::== BY == -OPE ==.
007900     COPY 'SEL-ITENPED.CPY'      REPLACING ==::== BY == -OIT ==.
008000     COPY 'SEL-EXPEDIC.CPY'      REPLACING ==::== BY == -OEX ==.
008100*
008200*  ---> ARQUIVOS DE SAIDA A SEREM EXPURGADOS - CAMADA OURO, MESMO
008300*       NOME LOGICO USADO PELO LTP0003 NA GRAVACAO
008400     SELECT  ARQ-DIMCLI-XCL      ASSIGN TO DISK
008500             ORGANIZATION        IS LINE SEQUENTIAL
008600             FILE STATUS         IS FS-DIMCLI-XCL.
008700     SELECT  ARQ-DIMPRO-XPR      ASSIGN TO DISK
008800             ORGANIZATION        IS LINE SEQUENTIAL
008900             FILE STATUS         IS FS-DIMPRO-XPR.
009000     SELECT  ARQ-FATITE-XIT      ASSIGN TO DISK
009100             ORGANIZATION        IS LINE SEQUENTIAL
009200             FILE STATUS         IS FS-FATITE-XIT.
009300     SELECT  ARQ-FATPED-XPD      ASSIGN TO DISK
009400             ORGANIZATION        IS LINE SEQUENTIAL
009500             FILE STATUS         IS FS-FATPED-XPD.
009600*
009700*================================================================*
009800 DATA                            DIVISION.
009900*================================================================*
010000 FILE                            SECTION.
010100*----------------------------------------------------------------*
010200*    OS 14 ARQUIVOS DE SAIDA (BRONZE/PRATA/OURO) SAO ABERTOS E    *
010300*    FECHADOS EM MODO OUTPUT NO INICIO DO LOTE, SOMENTE PARA      *
010400*    ESVAZIA-LOS ANTES DA CAPTURA - VIDE RT-PURGAR-SAIDA          *
010500*----------------------------------------------------------------*
010600 FD  ARQ-CLIENTES-BCL            VALUE OF FILE-ID IS
010700                                            'CUSTOMERS_BRONZE'
010800     LABEL RECORDS               IS STANDARD
010900     DATA RECORD                 IS REG-LSA-BCL.
011000 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -BCL ==.
011100*
011200 FD  ARQ-PRODUTOS-BPR            VALUE OF FILE-ID IS
011300                                            'PRODUCTS_BRONZE'
011400     LABEL RECORDS               IS STANDARD
011500     DATA RECORD                 IS REG-LSA-BPR.
011600 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -BPR ==.
011700*
011800 FD  ARQ-PEDIDOS-BPE             VALUE OF FILE-ID IS
011900                                            'ORDERS_BRONZE'
012000     LABEL RECORDS               IS STANDARD
012100     DATA RECORD                 IS REG-LSA-BPE.
012200 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -BPE ==.
012300*
012400 FD  ARQ-ITENPED-BIT             VALUE OF FILE-ID IS
012500                                            'ORDER_ITEMS_BRONZE'
012600     LABEL RECORDS               IS STANDARD
012700     DATA RECORD                 IS REG-LSA-BIT.
012800 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -BIT ==.
012900*
013000 FD  ARQ-EXPEDIC-BEX             VALUE OF FILE-ID IS
013100                                            'SHIPMENTS_BRONZE'
013200     LABEL RECORDS               IS STANDARD
013300     DATA RECORD                 IS REG-LSA-BEX.
013400 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -BEX ==.
013500*
013600 FD  ARQ-CLIENTES-OCL            VALUE OF FILE-ID IS
013700                                            'CUSTOMERS_SILVER'
013800     LABEL RECORDS               IS STANDARD
013900     DATA RECORD                 IS REG-LSA-OCL.
014000 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -OCL ==.
014100*
014200 FD  ARQ-PRODUTOS-OPR            VALUE OF FILE-ID IS
014300                                            'PRODUCTS_SILVER'
014400     LABEL RECORDS               IS STANDARD
014500     DATA RECORD                 IS REG-LSA-OPR.
014600 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -OPR ==.
014700*
014800 FD  ARQ-PEDIDOS-OPE             VALUE OF FILE-ID IS
014900                                            'ORDERS_SILVER'
015000     LABEL RECORDS               IS STANDARD
015100     DATA RECORD                 IS REG-LSA-OPE.
015200 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -OPE ==.
015300*
015400 FD  ARQ-ITENPED-OIT             VALUE OF FILE-ID IS
015500                                            'ORDER_ITEMS_SILVER'
015600     LABEL RECORDS               IS STANDARD
015700     DATA RECORD                 IS REG-LSA-OIT.
015800 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -OIT ==.
015900*
016000 FD  ARQ-EXPEDIC-OEX             VALUE OF FILE-ID IS
016100                                            'SHIPMENTS_SILVER'
016200     LABEL RECORDS               IS STANDARD
016300     DATA RECORD                 IS REG-LSA-OEX.
016400 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -OEX ==.
016500*
016600 FD  ARQ-DIMCLI-XCL              VALUE OF FILE-ID IS
016700                                            'DIM_CUSTOMERS'
016800     LABEL RECORDS               IS STANDARD
016900     DATA RECORD                 IS REG-LSA-XCL.
017000 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -XCL ==.
017100*
017200 FD  ARQ-DIMPRO-XPR              VALUE OF FILE-ID IS
017300                                            'DIM_PRODUCTS'
017400     LABEL RECORDS               IS STANDARD
017500     DATA RECORD                 IS REG-LSA-XPR.
017600 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -XPR ==.
017700*
017800 FD  ARQ-FATITE-XIT              VALUE OF FILE-ID IS
017900                                            'FACT_ORDER_ITEMS'
018000     LABEL RECORDS               IS STANDARD
018100     DATA RECORD                 IS REG-LSA-XIT.
018200 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -XIT ==.
018300*
018400 FD  ARQ-FATPED-XPD              VALUE OF FILE-ID IS
018500                                            'FACT_ORDERS'
018600     LABEL RECORDS               IS STANDARD
018700     DATA RECORD                 IS REG-LSA-XPD.
018800 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -XPD ==.
018900*
019000*================================================================*
019100 WORKING-STORAGE                 SECTION.
019200*----------------------------------------------------------------*
019300 77  FILLER                      PIC  X(032)         VALUE
019400     'III  WORKING STORAGE LTP0000 III'.
019500*
019600*----------------------------------------------------------------*
019700*    STATUS DOS 14 ARQUIVOS DE SAIDA EXPURGADOS NO INICIO DO LOTE *
019800*----------------------------------------------------------------*
019900 01  WSS-FILE-STATUS.
020000     03  FS-CLIENTES-BCL         PIC X(002)          VALUE SPACES.
020100     03  FS-PRODUTOS-BPR         PIC X(002)          VALUE SPACES.
020200     03  FS-PEDIDOS-BPE          PIC X(002)          VALUE SPACES.
020300     03  FS-ITENPED-BIT          PIC X(002)          VALUE SPACES.
020400     03  FS-EXPEDIC-BEX          PIC X(002)          VALUE SPACES.
020500     03  FS-CLIENTES-OCL         PIC X(002)          VALUE SPACES.
020600     03  FS-PRODUTOS-OPR         PIC X(002)          VALUE SPACES.
020700     03  FS-PEDIDOS-OPE          PIC X(002)          VALUE SPACES.
020800     03  FS-ITENPED-OIT          PIC X(002)          VALUE SPACES.
020900     03  FS-EXPEDIC-OEX          PIC X(002)          VALUE SPACES.
021000     03  FS-DIMCLI-XCL           PIC X(002)          VALUE SPACES.
021100     03  FS-DIMPRO-XPR           PIC X(002)          VALUE SPACES.
021200     03  FS-FATITE-XIT           PIC X(002)          VALUE SPACES.
021300     03  FS-FATPED-XPD           PIC X(002)          VALUE SPACES.
021400*
021500*----------------------------------------------------------------*
021600*    VARIAVEIS - AUXILIARES
021700*----------------------------------------------------------------*
021800 01  WSS-AUXILIARES.
021900     03  WSS-ENT                 PIC  X(001)        VALUE SPACES.
022000     03  WSS-PASSO-ATUAL         PIC  9(001)        VALUE ZEROS.
022100     03  FILLER                  PIC  X(002)        VALUE SPACES.
022200 01  WSS-AUXILIARES-R            REDEFINES
022300                                  WSS-AUXILIARES.
022400     03  WSS-AUXILIARES-CHAR     PIC  X(004).
022500*
022600*----------------------------------------------------------------*
022700*    VARIAVEIS - DATA E HORA DO SISTEMA, PARA O CABECALHO DO LOG *
022800*----------------------------------------------------------------*
022900 01  WSS-DATA-SIS.
023000     03  WSS-DATA-SIS-DIA        PIC  X(002).
023100     03  WSS-DATA-SIS-MES        PIC  X(002).
023200     03  WSS-DATA-SIS-ANO        PIC  X(004).
023300     03  FILLER                  PIC  X(002)        VALUE SPACES.
023400 01  WSS-DATA-SIS-R              REDEFINES
023500                                  WSS-DATA-SIS.
023600     03  WSS-DSS-DDMMAAAA        PIC  X(008).
023700     03  FILLER                  PIC  X(002).
023800*
023900*----------------------------------------------------------------*
024000*    AREA PARA CHAMADA AO SUBPROGRAMA LTP0001 - CAPTURA BRUTA    *
024100*    (CAMADA BRONZE)                                             *
024200*----------------------------------------------------------------*
024300*
024400 01  WSLTP0001-REC.
024500     03  WSLTP0001               PIC X(08)           VALUE
024600                                                      'LTP0001'.
024700     03  FILLER                  PIC  X(002)        VALUE SPACES.
024800*
024900*----------------------------------------------------------------*
025000*    AREA PARA CHAMADA AO SUBPROGRAMA LTP0002 - DEPURACAO        *
025100*    (CAMADA PRATA)                                              *
025200*----------------------------------------------------------------*
025300*
025400 01  WSLTP0002-REC.
025500     03  WSLTP0002               PIC X(08)           VALUE
025600                                                      'LTP0002'.
025700     03  FILLER                  PIC  X(002)        VALUE SPACES.
025800*
025900*----------------------------------------------------------------*
026000*    AREA PARA CHAMADA AO SUBPROGRAMA LTP0003 - PUBLICACAO       *
026100*    (CAMADA OURO)                                               *
026200*----------------------------------------------------------------*
026300*
026400 01  WSLTP0003-REC.
026500     03  WSLTP0003               PIC X(08)           VALUE
026600                                                      'LTP0003'.
026700     03  FILLER                  PIC  X(002)        VALUE SPACES.
026800*
026900*----------------------------------------------------------------*
027000*    Parametros para programas chamados
027100*  ---> variaveis de comunicacao entre programas
027200*----------------------------------------------------------------*
027300*
027400     COPY 'SUB-PRGS.CPY'         REPLACING ==::== BY == WSS ==.
027500*
027600 01  WSS-PARM-R                  REDEFINES
027700                                  WSS-PARM.
027800     03  WSS-PRM-FUNCAO          PIC X(004).
027900     03  WSS-PRM-RESTO           PIC X(142).
028000*
028100 77  WSS-CNT-PASSOS-OK           PIC 9(001) COMP     VALUE ZEROS.
028200*
028300*----------------------------------------------------------------*
028400 01  FILLER                      PIC  X(032)         VALUE
028500     'FFF  FIM DA WORKING-STORAGE  FFF'.
028600*
028700*================================================================*
028800 PROCEDURE                       DIVISION.
028900*================================================================*
029000 RT-PRINCIPAL                    SECTION.
029100*  ---> COMANDA O LOTE NOTURNO DE E-COMMERCE, PASSO A PASSO,     *
029200*       INTERROMPENDO NO PRIMEIRO QUE FALHAR                     *
029300*----------------------------------------------------------------*
029400*
029500     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
029600*
029700     PERFORM RT-PURGAR-SAIDA     THRU RT-PURGAR-SAIDAX.
029800*
029900     PERFORM RT-CAPTURAR         THRU RT-CAPTURARX.
030000*
030100     IF WSS-RETORNO               EQUAL '00'
030200        PERFORM RT-DEPURAR       THRU RT-DEPURARX
030300     END-IF.
030400*
030500     IF WSS-RETORNO               EQUAL '00'
030600        PERFORM RT-PUBLICAR      THRU RT-PUBLICARX
030700     END-IF.
030800*
030900     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
031000*
031100     STOP RUN.
031200*
031300 RT-PRINCIPALX.
031400     EXIT.
031500*
031600*----------------------------------------------------------------*
031700 RT-INICIALIZAR                  SECTION.
031800*----------------------------------------------------------------*
031900*
032000     INITIALIZE                  WSS-AUXILIARES
032100                                 WSS-DATA-SIS
032200        REPLACING ALPHANUMERIC   BY SPACES
032300                  NUMERIC        BY ZEROS.
032400*
032500     MOVE FUNCTION CURRENT-DATE(7:2)
032600                                 TO  WSS-DATA-SIS-DIA.
032700     MOVE FUNCTION CURRENT-DATE(5:2)
032800                                 TO  WSS-DATA-SIS-MES.
032900     MOVE FUNCTION CURRENT-DATE(1:4)
033000                                 TO  WSS-DATA-SIS-ANO.
033100*
033200     MOVE ZEROS                  TO WSS-CNT-PASSOS-OK.
033300     MOVE '00'                   TO WSS-RETORNO.
033400*
033500     DISPLAY 'LTP0000 - LOTE E-COMMERCE - INICIO '
033600             WSS-DATA-SIS-DIA '/' WSS-DATA-SIS-MES '/'
033700             WSS-DATA-SIS-ANO.
033800*
033900 RT-INICIALIZARX.
034000     EXIT.
034100*
034200*----------------------------------------------------------------*
034300 RT-PURGAR-SAIDA                 SECTION.
034400*  ---> EXPURGA (ABRE E FECHA EM MODO OUTPUT) OS 14 ARQUIVOS DAS    *
034500*       CAMADAS BRONZE/PRATA/OURO ANTES DO LOTE COMECAR, PARA QUE   *
034600*       NENHUM RESIDUO DE UMA EXECUCAO ANTERIOR SEJA CONFUNDIDO COM *
034700*       DADO NOVO. O EXPURGO E LIMITADO AOS 14 NOMES LOGICOS FIXOS  *
034800*       DESTE LOTE - NAO HA CAMINHO/DIRETORIO DIGITADO OU MONTADO   *
034900*       EM TEMPO DE EXECUCAO, LOGO NAO HA COMO O EXPURGO ALCANCAR   *
035000*       QUALQUER ARQUIVO FORA DA AREA DE SAIDA DESTE SISTEMA        *
035100*----------------------------------------------------------------*
035200*
035300     OPEN OUTPUT                 ARQ-CLIENTES-BCL.
035400     CLOSE                       ARQ-CLIENTES-BCL.
035500     OPEN OUTPUT                 ARQ-PRODUTOS-BPR.
035600     CLOSE                       ARQ-PRODUTOS-BPR.
035700     OPEN OUTPUT                 ARQ-PEDIDOS-BPE.
035800     CLOSE                       ARQ-PEDIDOS-BPE.
035900     OPEN OUTPUT                 ARQ-ITENPED-BIT.
036000     CLOSE                       ARQ-ITENPED-BIT.
036100     OPEN OUTPUT                 ARQ-EXPEDIC-BEX.
036200     CLOSE                       ARQ-EXPEDIC-BEX.
036300*
036400     OPEN OUTPUT                 ARQ-CLIENTES-OCL.
036500     CLOSE                       ARQ-CLIENTES-OCL.
036600     OPEN OUTPUT                 ARQ-PRODUTOS-OPR.
036700     CLOSE                       ARQ-PRODUTOS-OPR.
036800     OPEN OUTPUT                 ARQ-PEDIDOS-OPE.
036900     CLOSE                       ARQ-PEDIDOS-OPE.
037000     OPEN OUTPUT                 ARQ-ITENPED-OIT.
037100     CLOSE                       ARQ-ITENPED-OIT.
037200     OPEN OUTPUT                 ARQ-EXPEDIC-OEX.
037300     CLOSE                       ARQ-EXPEDIC-OEX.
037400*
037500     OPEN OUTPUT                 ARQ-DIMCLI-XCL.
037600     CLOSE                       ARQ-DIMCLI-XCL.
037700     OPEN OUTPUT                 ARQ-DIMPRO-XPR.
037800     CLOSE                       ARQ-DIMPRO-XPR.
037900     OPEN OUTPUT                 ARQ-FATITE-XIT.
038000     CLOSE                       ARQ-FATITE-XIT.
038100     OPEN OUTPUT                 ARQ-FATPED-XPD.
038200     CLOSE                       ARQ-FATPED-XPD.
038300*
038400     DISPLAY 'LTP0000 - AREA DE SAIDA EXPURGADA - 14 ARQUIVOS'.
038500*
038600 RT-PURGAR-SAIDAX.
038700     EXIT.
038800*
038900*----------------------------------------------------------------*
039000 RT-CAPTURAR                     SECTION.
039100*  ---> PASSO 1 - CAPTURA BRUTA (CAMADA BRONZE)                  *
039200*----------------------------------------------------------------*
039300*
039400     MOVE 1                      TO WSS-PASSO-ATUAL.
039500     MOVE SPACES                 TO WSS-MENSAGEM.
039600*
039700     CALL WSLTP0001              USING WSS-PARM.
039800*
039900     IF WSS-RETORNO               EQUAL '00'
040000        ADD 1                    TO WSS-CNT-PASSOS-OK
040100        DISPLAY 'LTP0000 - PASSO 1/3 CAPTURA BRUTA  : OK'
040200     ELSE
040300        DISPLAY 'LTP0000 - PASSO 1/3 CAPTURA BRUTA  : FALHOU - '
040400                WSS-MENSAGEM
040500     END-IF.
040600*
040700 RT-CAPTURARX.
040800     EXIT.
040900*
041000*----------------------------------------------------------------*
041100 RT-DEPURAR                      SECTION.
041200*  ---> PASSO 2 - DEPURACAO DE CAMPOS (CAMADA PRATA)             *
041300*----------------------------------------------------------------*
041400*
041500     MOVE 2                      TO WSS-PASSO-ATUAL.
041600     MOVE SPACES                 TO WSS-MENSAGEM.
041700*
041800     CALL WSLTP0002              USING WSS-PARM.
041900*
042000     IF WSS-RETORNO               EQUAL '00'
042100        ADD 1                    TO WSS-CNT-PASSOS-OK
042200        DISPLAY 'LTP0000 - PASSO 2/3 DEPURACAO      : OK'
042300     ELSE
042400        DISPLAY 'LTP0000 - PASSO 2/3 DEPURACAO      : FALHOU - '
042500                WSS-MENSAGEM
042600     END-IF.
042700*
042800 RT-DEPURARX.
042900     EXIT.
043000*
043100*----------------------------------------------------------------*
043200 RT-PUBLICAR                     SECTION.
043300*  ---> PASSO 3 - PUBLICACAO DAS DIMENSOES E FATOS (CAMADA OURO) *
043400*----------------------------------------------------------------*
043500*
043600     MOVE 3                      TO WSS-PASSO-ATUAL.
043700     MOVE SPACES                 TO WSS-MENSAGEM.
043800*
043900     CALL WSLTP0003              USING WSS-PARM.
044000*
044100     IF WSS-RETORNO               EQUAL '00'
044200        ADD 1                    TO WSS-CNT-PASSOS-OK
044300        DISPLAY 'LTP0000 - PASSO 3/3 PUBLICACAO     : OK'
044400     ELSE
044500        DISPLAY 'LTP0000 - PASSO 3/3 PUBLICACAO     : FALHOU - '
044600                WSS-MENSAGEM
044700     END-IF.
044800*
044900 RT-PUBLICARX.
045000     EXIT.
045100*
045200*----------------------------------------------------------------*
045300 RT-FINALIZAR                    SECTION.
045400*  ---> RESUMO DE EXECUCAO E CODIGO DE RETORNO PARA O JCL/AGENDA *
045500*----------------------------------------------------------------*
045600*
045700     DISPLAY 'LTP0000 - LOTE E-COMMERCE - FIM - '
045800             WSS-CNT-PASSOS-OK ' DE 3 PASSOS CONCLUIDOS'.
045900*
046000     IF WSS-CNT-PASSOS-OK         EQUAL 3
046100        MOVE ZEROS                TO RETURN-CODE
046200     ELSE
046300        MOVE WSS-PASSO-ATUAL      TO RETURN-CODE
046400     END-IF.
046500*
046600 RT-FINALIZARX.
046700     EXIT.
046800*
046900*----------------------------------------------------------------*
047000*                   F I M  D O  P R O G R A M A
047100*----------------------------------------------------------------*
