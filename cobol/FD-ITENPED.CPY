000100*================================================================*
000200*    FD-ITENPED.CPY                                              *
000300*    LAYOUT EM WORKING-STORAGE DO REGISTRO DE ITEM DE PEDIDO     *
000400*    APOS O UNSTRING DA LINHA CSV. REAPROVEITADO NAS CAMADAS     *
000500*    BRONZE, PRATA E NO REGISTRO DE ORDENACAO (SORT).            *
000600*    USAR COPY ... REPLACING ==::== BY == -SUFIXO ==             *
000700*----------------------------------------------------------------*
000800*    09.03.2024  RCS  CHAMADO LTP-0001  VERSAO INICIAL           *
000900*    30.07.2024  RCS  CHAMADO LTP-0019  INCLUIDO REDEFINES       *
001000*                     NUMERICO DA QUANTIDADE PARA USO NO CALCULO *
001100*                     DE AGREGACAO DO FATO-PEDIDOS               *
001200*----------------------------------------------------------------*
001300 01  REG-ITE::.
001400     03  ITE::-PEDIDO-ID         PIC X(010).
001500     03  ITE::-PRODUTO-ID        PIC X(010).
001600     03  ITE::-QUANTIDADE        PIC S9(005).
001700     03  ITE::-QUANTIDADE-R      REDEFINES
001800                                  ITE::-QUANTIDADE
001900                                  PIC S9(003)V99.
002000     03  ITE::-VALOR-UNIT        PIC S9(007)V99.
002100     03  ITE::-VALOR-DESCONTO    PIC S9(007)V99.
002200     03  AUD::-ARQ-ORIGEM        PIC X(040).
002300     03  AUD::-DT-INGESTAO       PIC X(010).
002400     03  AUD::-DT-MOD-ORIGEM     PIC X(026).
002500     03  AUD::-DT-PROCESSO       PIC X(026).
002600     03  FILLER                  PIC X(010).
