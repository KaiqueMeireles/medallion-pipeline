000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     LTP0910.
000500 AUTHOR.                         RENATO CARDOSO SILVA.
000600 INSTALLATION.                   ENVOL-TI - NUCLEO DE LOTE.
000700 DATE-WRITTEN.                   09 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.                       USO INTERNO ENVOL-TI.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : LTP0910 ---> DEPURAR UF / NORMALIZAR TEXTO    *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : RENATO C. SILVA                               *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : SUB-ROTINA CHAMADA PELA CAMADA PRATA (LTP0002)*
002000*     *            PARA VALIDAR O CODIGO DE UF DO CLIENTE E PARA *
002100*     *            NORMALIZAR CAMPOS DE TEXTO LIVRE (CIDADE,     *
002200*     *            CATEGORIA, MARCA, STATUS, ETC) SEGUNDO AS     *
002300*     *            REGRAS DE DEPURACAO DO LOTE NOTURNO.          *
002400*     *----------------------------------------------------------*
002500*     * VERSAO 01  - R.SILVA    - 09.03.1991 - VERSAO INICIAL,   *
002600*     *                           SO VALIDAVA UF DE 2 POSICOES   *
002700*     * VERSAO 02  - R.SILVA    - 14.11.1993 - INCLUIDA FUNCAO   *
002800*     *                           'NOR' DE NORMALIZACAO DE TEXTO *
002900*     * VERSAO 03  - M.TEIXEIRA - 02.06.1996 - TRATAMENTO DE     *
003000*     *                           ACENTOS EXPANDIDO (IBM-850)    *
003100*     * VERSAO 04  - M.TEIXEIRA - 19.01.1998 - CORRECAO LOTE     *
003200*     *                           CHAMADO 4471, CEDILHA NAO      *4471    
003300*     *                           TROCAVA PARA 'C' SIMPLES       *
003400*     * VERSAO 05  - J.ALMEIDA  - 28.09.1999 - REVISAO GERAL DO  *
003500*     *                           MODULO PARA VIRADA DE SECULO   *
003600*     * VERSAO 06  - J.ALMEIDA  - 03.05.2001 - FUNCAO 'UF  '     *
003700*     *                           PASSOU A ACEITAR MINUSCULAS    *
003800*     * VERSAO 07  - P.NOGUEIRA - 17.08.2006 - CHAMADO 7733 -    *7733    
003900*     *                           ACENTO DUPLO EM 'SAO PAULO'    *
004000*     *                           DEIXAVA RESIDUO NA SAIDA       *
004100*     * VERSAO 08  - P.NOGUEIRA - 11.02.2010 - REVISAO DE        *
004200*     *                           COMENTARIOS, SEM ALTERACAO DE  *
004300*     *                           LOGICA                         *
004400*     * VERSAO 09  - R.CARDOSO  - 30.07.2024 - CHAMADO LTP-0910 -*LTP0910 
004500*     *                           ROTINA RETIRADA DO MONOLITO E  *
004600*     *                           TRANSFORMADA EM SUB-PROGRAMA   *
004700*     *                           PARA USO PELO LOTE NOTURNO DE  *
004800*     *                           E-COMMERCE (CAMADA PRATA)      *
004900*     * VERSAO 10  - R.CARDOSO  - 15.08.2024 - CHAMADO LTP-0932 -*LTP0932 
005000*     *                           WSS-ACENTUADOS ESTAVA GRAVADA  *
005100*     *                           COM O MESMO TEXTO DE           *
005200*     *                           WSS-SIMPLES (COPIA E COLA DO   *
005300*     *                           CABECALHO); O INSPECT           *
005400*     *                           CONVERTING NAO TROCAVA NADA, E  *
005500*     *                           NOMES DE CIDADE COM ACENTO      *
005600*     *                           CHEGAVAM INTACTOS NA CAMADA     *
005700*     *                           PRATA. REGRAVADA A TABELA COM   *
005800*     *                           OS CARACTERES ACENTUADOS REAIS  *
005900*     *----------------------------------------------------------*
006000*================================================================*
006100 ENVIRONMENT                     DIVISION.
006200*================================================================*
006300 CONFIGURATION                   SECTION.
006400*----------------------------------------------------------------*
006500 SPECIAL-NAMES.
006600     CLASS CLA-MINUSCULAS        IS 'a' THRU 'z'.
006700*----------------------------------------------------------------*
006800 DATA                            DIVISION.
006900*================================================================*
007000 WORKING-STORAGE                 SECTION.
007100*----------------------------------------------------------------*
007200 77  FILLER                      PIC X(032)          VALUE
007300     'III  WORKING STORAGE LTP0910 III'.
007400*
007500 COPY 'WK-UFVALID.CPY'.
007600*
007700 77  WSS-SUBS                    PIC 9(002) COMP      VALUE ZEROS.
007800 77  WSS-ACHOU                   PIC X(001)           VALUE 'N'.
007900     88  ACHOU-UF                VALUE 'S'.
008000*
008100*----------------------------------------------------------------*
008200*    AREA DE TRABALHO - VALIDACAO DE UF                          *
008300*----------------------------------------------------------------*
008400 01  WSS-UF-ENTRADA              PIC X(040)          VALUE SPACES.
008500 01  WSS-UF-ENTRADA-R            REDEFINES
008600                                  WSS-UF-ENTRADA.
008700     03  WSS-UF-SIGLA            PIC X(002).
008800     03  FILLER                  PIC X(038).
008900*
009000*----------------------------------------------------------------*
009100*    AREA DE TRABALHO - NORMALIZACAO DE TEXTO                    *
009200*----------------------------------------------------------------*
009300 01  WSS-TXT-SAIDA                PIC X(040)         VALUE SPACES.
009400 01  WSS-TXT-SAIDA-R              REDEFINES
009500                                   WSS-TXT-SAIDA.
009600     03  WSS-SAI-CAR              PIC X(001)
009700                                   OCCURS 40 TIMES.
009800 01  WSS-TXT-SAIDA-R2             REDEFINES
009900                                   WSS-TXT-SAIDA.
010000     03  WSS-SAI-METADE-1         PIC X(020).
010100     03  WSS-SAI-METADE-2         PIC X(020).
010200*
010300*----------------------------------------------------------------*
010400*    TABELA DE TROCA DE ACENTOS (LATIN-1), USADA POR INSPECT     *
010500*    CONVERTING - UM CARACTER ACENTUADO PARA O EQUIVALENTE SEM   *
010600*    ACENTO, MAIUSCULAS E MINUSCULAS                             *
010700*----------------------------------------------------------------*
010800 01  WSS-ACENTUADOS              PIC X(024)          VALUE
010900     'ÁÀÂÃÉÊÍÓÔÕÚÇáàâãéêíóôõúç'.
011000 01  WSS-SIMPLES                 PIC X(024)          VALUE
011100     'AAAAEEIOOOUCaaaaeeiooouc'.
011200*----------------------------------------------------------------*
011300 LINKAGE                         SECTION.
011400*----------------------------------------------------------------*
011500 COPY 'SUB-PRGS.CPY'             REPLACING ==::== BY == LKS ==.
011600*
011700*----------------------------------------------------------------*
011800* LKS-FUNCAO        = 'UF  ' VALIDAR UF / 'NOR ' NORMALIZAR TEXTO*
011900* LKS-VALOR-ENTRADA = VALOR BRUTO RECEBIDO DA CAMADA PRATA       *
012000* LKS-VALOR-SAIDA   = VALOR DEPURADO (SPACES = VALOR AUSENTE)    *
012100* LKS-RETORNO       = '00' OK, '04' VALOR TORNOU-SE AUSENTE      *
012200* LKS-MENSAGEM      = TEXTO LIVRE PARA LOG DA CAMADA CHAMADORA   *
012300*----------------------------------------------------------------*
012400*================================================================*
012500 PROCEDURE                       DIVISION USING LKS-PARM.
012600*================================================================*
012700 RT-PRINCIPAL                    SECTION.
012800*----------------------------------------------------------------*
012900*
013000     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
013100*
013200     EVALUATE LKS-FUNCAO
013300        WHEN 'UF  '
013400              PERFORM RT-VALIDAR-UF
013500                                 THRU RT-VALIDAR-UFX
013600        WHEN 'NOR '
013700              PERFORM RT-NORMALIZAR
013800                                 THRU RT-NORMALIZARX
013900        WHEN OTHER
014000              MOVE '09'          TO LKS-RETORNO
014100              MOVE 'LTP0910 - FUNCAO DE DEPURACAO DESCONHECIDA'
014200                                 TO LKS-MENSAGEM
014300     END-EVALUATE.
014400*
014500     GOBACK.
014600*
014700 RT-PRINCIPALX.
014800     EXIT.
014900*
015000*----------------------------------------------------------------*
015100 RT-INICIALIZAR                  SECTION.
015200*----------------------------------------------------------------*
015300*
015400     MOVE '00'                   TO LKS-RETORNO.
015500     MOVE SPACES                 TO LKS-MENSAGEM.
015600     MOVE SPACES                 TO LKS-VALOR-SAIDA.
015700*
015800 RT-INICIALIZARX.
015900     EXIT.
016000*
016100*----------------------------------------------------------------*
016200 RT-VALIDAR-UF                   SECTION.
016300*  ---> REGRA: TRIM, MAIUSCULAS, VALIDA CONTRA AS 27 UF OFICIAIS *
016400*----------------------------------------------------------------*
016500*
016600     IF LKS-VALOR-ENTRADA        EQUAL SPACES
016700        MOVE '04'                TO LKS-RETORNO
016800        GO TO RT-VALIDAR-UFX
016900     END-IF.
017000*
017100     MOVE SPACES                 TO WSS-UF-ENTRADA.
017200     MOVE LKS-VALOR-ENTRADA      TO WSS-UF-ENTRADA.
017300     INSPECT WSS-UF-SIGLA        CONVERTING CLA-MINUSCULAS
017400                                  TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
017500*
017600     MOVE 'N'                    TO WSS-ACHOU.
017700     MOVE ZEROS                  TO WSS-SUBS.
017800*
017900     PERFORM RT-PROCURAR-UF      THRU RT-PROCURAR-UFX
018000                                  VARYING WSS-SUBS
018100                                  FROM 1 BY 1
018200                                  UNTIL WSS-SUBS GREATER 27
018300                                     OR ACHOU-UF.
018400*
018500     IF ACHOU-UF
018600        MOVE WSS-UF-SIGLA        TO LKS-VALOR-SAIDA
018700     ELSE
018800        MOVE '04'                TO LKS-RETORNO
018900        MOVE 'LTP0910 - UF INVALIDA, CAMPO ZERADO'
019000                                 TO LKS-MENSAGEM
019100     END-IF.
019200*
019300 RT-VALIDAR-UFX.
019400     EXIT.
019500*
019600*----------------------------------------------------------------*
019700 RT-PROCURAR-UF                  SECTION.
019800*----------------------------------------------------------------*
019900*
020000     IF WK-UF-OCORR(WSS-SUBS)    EQUAL WSS-UF-SIGLA
020100        MOVE 'S'                 TO WSS-ACHOU
020200     END-IF.
020300*
020400 RT-PROCURAR-UFX.
020500     EXIT.
020600*
020700*----------------------------------------------------------------*
020800 RT-NORMALIZAR                   SECTION.
020900*  ---> REGRA: TRIM, MINUSCULAS, REMOVE ACENTOS; VAZIO = AUSENTE *
021000*----------------------------------------------------------------*
021100*
021200     IF LKS-VALOR-ENTRADA        EQUAL SPACES
021300        MOVE '04'                TO LKS-RETORNO
021400        GO TO RT-NORMALIZARX
021500     END-IF.
021600*
021700     MOVE SPACES                 TO WSS-TXT-SAIDA.
021800     MOVE LKS-VALOR-ENTRADA      TO WSS-TXT-SAIDA.
021900*
022000     INSPECT WSS-TXT-SAIDA       CONVERTING WSS-ACENTUADOS
022100                                  TO WSS-SIMPLES.
022200     INSPECT WSS-TXT-SAIDA       CONVERTING
022300                                  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
022400                                  TO 'abcdefghijklmnopqrstuvwxyz'.
022500*
022600     PERFORM RT-ELIMINAR-TIL     THRU RT-ELIMINAR-TILX.
022700*
022800     IF WSS-TXT-SAIDA            EQUAL SPACES
022900        MOVE '04'                TO LKS-RETORNO
023000        MOVE 'LTP0910 - TEXTO FICOU VAZIO APOS NORMALIZACAO'
023100                                 TO LKS-MENSAGEM
023200     ELSE
023300        MOVE WSS-TXT-SAIDA       TO LKS-VALOR-SAIDA
023400     END-IF.
023500*
023600 RT-NORMALIZARX.
023700     EXIT.
023800*
023900*----------------------------------------------------------------*
024000 RT-ELIMINAR-TIL                 SECTION.
024100*  ---> CHAMADO 7733: O TIL SOLTO (~) QUE SOBRA DE UM ACENTO     *7733    
024200*       DUPLO (EX.: 'SAO~ PAULO' MAL DIGITADO) E TROCADO POR     *
024300*       ESPACO PARA NAO CONTAMINAR O NOME DA CIDADE.             *
024400*----------------------------------------------------------------*
024500*
024600     INSPECT WSS-TXT-SAIDA       CONVERTING '~' TO SPACE.
024700*
024800 RT-ELIMINAR-TILX.
024900     EXIT.
