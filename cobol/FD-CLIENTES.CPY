000100*================================================================*
000200*    FD-CLIENTES.CPY                                             *
000300*    LAYOUT EM WORKING-STORAGE DO REGISTRO DE CLIENTE APOS O     *
000400*    UNSTRING DA LINHA CSV. REAPROVEITADO NAS CAMADAS BRONZE,    *
000500*    PRATA E NO REGISTRO DE ORDENACAO (SORT) DE DEPURACAO.       *
000600*    USAR COPY ... REPLACING ==::== BY == -SUFIXO ==             *
000700*----------------------------------------------------------------*
000800*    09.03.2024  RCS  CHAMADO LTP-0001  VERSAO INICIAL           *
000900*    22.07.2024  RCS  CHAMADO LTP-0014  INCLUIDO REDEFINES DA    *
001000*                     DATA DE CRIACAO PARA EXTRACAO DE COMPONENTE*
001100*----------------------------------------------------------------*
001200 01  REG-CLI::.
001300     03  CLI::-ID                PIC X(010).
001400     03  CLI::-UF                PIC X(002).
001500     03  CLI::-CIDADE            PIC X(030).
001600     03  CLI::-DT-CRIACAO        PIC X(025).
001700     03  CLI::-DT-CRIACAO-R      REDEFINES
001800                                  CLI::-DT-CRIACAO.
001900         05  CLI::-DTC-ANO       PIC X(004).
002000         05  CLI::-DTC-TRACO1    PIC X(001).
002100         05  CLI::-DTC-MES       PIC X(002).
002200         05  CLI::-DTC-TRACO2    PIC X(001).
002300         05  CLI::-DTC-DIA       PIC X(002).
002400         05  CLI::-DTC-RESTO     PIC X(015).
002500     03  CLI::-TELEFONE          PIC X(011).
002600     03  AUD::-ARQ-ORIGEM        PIC X(040).
002700     03  AUD::-DT-INGESTAO       PIC X(010).
002800     03  AUD::-DT-MOD-ORIGEM     PIC X(026).
002900     03  AUD::-DT-PROCESSO       PIC X(026).
003000     03  FILLER                  PIC X(010).
