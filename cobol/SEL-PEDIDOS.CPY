000100*================================================================*
000200*    SEL-PEDIDOS.CPY                                             *
000300*    SELECT GENERICO DO ARQUIVO DE PEDIDOS (CAMADAS ENT/BRZ/SLV) *
000400*    USAR COPY ... REPLACING ==::== BY == -SUFIXO ==             *
000500*----------------------------------------------------------------*
000600*    09.03.2024  RCS  CHAMADO LTP-0001  VERSAO INICIAL           *
000700*----------------------------------------------------------------*
000800     SELECT  ARQ-PEDIDOS::       ASSIGN TO DISK
000900             ORGANIZATION        IS LINE SEQUENTIAL
001000             FILE STATUS         IS FS-PEDIDOS::.
