000100*================================================================*
000200*    FD-DIMPRO.CPY                                               *
000300*    LAYOUT DA DIMENSAO DE PRODUTOS (CAMADA OURO)                *
000400*    USAR COPY ... REPLACING ==::== BY == -SUFIXO ==             *
000500*----------------------------------------------------------------*
000600*    14.08.2024  RCS  CHAMADO LTP-0022  VERSAO INICIAL           *
000700*----------------------------------------------------------------*
000800 01  REG-DPR::.
000900     03  DPR::-PRODUTO-ID        PIC X(010).
001000     03  DPR::-CATEGORIA         PIC X(030).
001100     03  DPR::-MARCA             PIC X(030).
001200     03  DPR::-DT-CRIACAO        PIC X(025).
001300     03  FILLER                  PIC X(008).
