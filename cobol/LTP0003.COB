000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     LTP0003.
000500 AUTHOR.                         RENATO CARDOSO SILVA.
000600 INSTALLATION.                   ENVOL-TI - NUCLEO DE LOTE.
000700 DATE-WRITTEN.                   05 JUN 1992.
000800 DATE-COMPILED.
000900 SECURITY.                       USO INTERNO ENVOL-TI.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : LTP0003 ---> PUBLICACAO - CAMADA OURO         *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : RENATO C. SILVA                               *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : TERCEIRO E ULTIMO PASSO DO LOTE NOTURNO. LE OS*
002000*     *            5 ARQUIVOS DA CAMADA PRATA, CONSOLIDA CADA    *
002100*     *            TABELA MANTENDO SO O REGISTRO MAIS RECENTE    *
002200*     *            POR CHAVE (CRITERIO: DATA DE MODIFICACAO DO   *
002300*     *            ARQUIVO DE ORIGEM), MONTA AS DUAS DIMENSOES   *
002400*     *            (CLIENTE E PRODUTO) E OS DOIS FATOS (ITENS DE *
002500*     *            PEDIDO E PEDIDO), COM OS VALORES MONETARIOS   *
002600*     *            AGREGADOS E A MEDIDA DE PRAZO DE ENTREGA, E   *
002700*     *            GRAVA OS QUATRO ARQUIVOS DA CAMADA OURO.      *
002800*     *----------------------------------------------------------*
002900*     *ARQUIVOS...: CUSTOMERS_SILVER, PRODUCTS_SILVER,           *
003000*     *             ORDERS_SILVER, ORDER_ITEMS_SILVER,           *
003100*     *             SHIPMENTS_SILVER (ENTRADA) / DIM_CUSTOMERS,  *
003200*     *             DIM_PRODUCTS, FACT_ORDER_ITEMS, FACT_ORDERS  *
003300*     *             (SAIDA)                                     *
003400*     *----------------------------------------------------------*
003500*     * VERSAO 01  - R.SILVA    - 05.06.1992 - VERSAO INICIAL,   *
003600*     *                           CONSOLIDAVA O FECHAMENTO DE    *
003700*     *                           DISTRIBUIDORES POR REGIONAL    *
003800*     * VERSAO 02  - M.TEIXEIRA - 03.02.1997 - INCLUIDO SORT     *
003900*     *                           COM INPUT/OUTPUT PROCEDURE     *
004000*     *                           PARA A CONSOLIDACAO MENSAL     *
004100*     * VERSAO 03  - J.ALMEIDA  - 19.11.1999 - REVISAO GERAL     *
004200*     *                           PARA VIRADA DE SECULO          *
004300*     * VERSAO 04  - P.NOGUEIRA - 22.01.2014 - CHAMADO 8831 -    *8831    
004400*     *                           JOB PASSOU A RODAR SEM A       *
004500*     *                           TELA DE PARAMETROS             *
004600*     * VERSAO 05  - R.CARDOSO  - 14.08.2024 - CHAMADO LTP-0022 -*LTP0022 
004700*     *                           PROGRAMA REAPROVEITADO PARA A  *
004800*     *                           CAMADA OURO DO LOTE DE         *
004900*     *                           E-COMMERCE. REMOVIDA A ROTINA  *
005000*     *                           DE FECHAMENTO REGIONAL;        *
005100*     *                           INCLUIDAS AS CONSOLIDACOES POR *
005200*     *                           CHAVE E AS MONTAGENS DE        *
005300*     *                           DIMENSAO E FATO                *
005400*     * VERSAO 06  - R.CARDOSO  - 02.09.2024 - CHAMADO LTP-0026 -*LTP0026 
005500*     *                           INCLUIDO CALCULO DE PRAZO DE   *
005600*     *                           ENTREGA (HORAS) E INDICADOR DE *
005700*     *                           ATRASO NO FATO-PEDIDOS, VIA    *
005800*     *                           NUMERO DE DIA JULIANO (SEM USO *
005900*     *                           DE FUNCAO INTRINSECA)          *
006000*     * VERSAO 07  - R.CARDOSO  - 22.08.2024 - CHAMADO LTP-0943 -*LTP0943 
006100*     *                           VALOR LIQUIDO DO FATO-PEDIDOS   *
006200*     *                           VINHA DA SOMA DOS LIQUIDOS JA    *
006300*     *                           ARREDONDADOS DE CADA ITEM, QUE   *
006400*     *                           PODIA DIVERGIR EM CENTAVOS DO    *
006500*     *                           BRUTO MENOS DESCONTO DO PEDIDO;  *
006600*     *                           PASSOU A SER CALCULADO DIRETO    *
006700*     *                           NA CHAVE (BRUTO - DESCONTO)      *
006800*     * VERSAO 08  - R.CARDOSO  - 24.08.2024 - CHAMADO LTP-0945 -*LTP0945 
006900*     *                           CAMPOS VALOR/QUANTIDADE DO      *
007000*     *                           FATO-ITENS E FATO-PEDIDOS ERAM  *
007100*     *                           GRAVADOS CRUS (SEM PONTO        *
007200*     *                           DECIMAL) NO CSV OURO; CRIADA A   *
007300*     *                           WSS-AREA-EDICAO E MOVIDO CADA   *
007400*     *                           CAMPO PARA O ITEM EDITADO ANTES  *
007500*     *                           DO STRING. INCLUIDO TAMBEM AVISO *
007600*     *                           'TABELA SEM REGISTROS' QUANDO O  *
007700*     *                           CONTADOR DE UMA TABELA PUBLICADA *
007800*     *                           FICA ZERADO (CHAMADO LTP-0945)   *
007900*     *----------------------------------------------------------*
008000*================================================================*
008100 ENVIRONMENT                     DIVISION.
008200*================================================================*
008300 CONFIGURATION                   SECTION.
008400*----------------------------------------------------------------*
008500 SPECIAL-NAMES.
008600     CLASS CLA-DIGITO            IS '0' THRU '9'.
008700*----------------------------------------------------------------*
008800 INPUT-OUTPUT                    SECTION.
008900*----------------------------------------------------------------*
009000 FILE-CONTROL.
009100*
009200*  ---> ARQUIVOS DE ENTRADA (CAMADA PRATA)
009300     COPY 'SEL-CLIENTES.CPY'     REPLACING ==::== BY == -ICL ==.
009400     COPY 'SEL-PRODUTOS.CPY'     REPLACING ==::== BY == -IPR ==.
009500     COPY 'SEL-PEDIDOS.CPY'      REPLACING ==::== BY == -IPE ==.
009600     COPY 'SEL-ITENPED.CPY'      REPLACING ==::== BY == -IIT ==.
009700     COPY 'SEL-EXPEDIC.CPY'      REPLACING ==::== BY == -IEX ==.
009800*
009900*  ---> ARQUIVOS DE TRABALHO DO SORT (CONSOLIDACAO POR CHAVE)
010000     SELECT  SRT-CLIENTES        ASSIGN TO 'SRT-CLIENTES.TMP'
010100             FILE STATUS         IS FS-SORT-CLI.
010200     SELECT  SRT-PRODUTOS        ASSIGN TO 'SRT-PRODUTOS.TMP'
010300             FILE STATUS         IS FS-SORT-PRO.
010400     SELECT  SRT-PEDIDOS         ASSIGN TO 'SRT-PEDIDOS.TMP'
010500             FILE STATUS         IS FS-SORT-PED.
010600     SELECT  SRT-ITENPED         ASSIGN TO 'SRT-ITENPED.TMP'
010700             FILE STATUS         IS FS-SORT-ITE.
010800     SELECT  SRT-EXPEDIC         ASSIGN TO 'SRT-EXPEDIC.TMP'
010900             FILE STATUS         IS FS-SORT-EXP.
011000*
011100*  ---> ARQUIVOS DE TRABALHO - PEDIDO E EXPEDICAO CONSOLIDADOS,  *
011200*       E AGREGADO DE ITENS POR PEDIDO, PARA A MONTAGEM DO      *
011300*       FATO-PEDIDOS (LEITURA CASADA PELAS TRES CHAVES)         *
011400     SELECT  CONS-PEDIDOS        ASSIGN TO 'CONS-PEDIDOS.TMP'
011500             FILE STATUS         IS FS-CONS-PED.
011600     SELECT  CONS-EXPEDIC        ASSIGN TO 'CONS-EXPEDIC.TMP'
011700             FILE STATUS         IS FS-CONS-EXP.
011800     SELECT  AGR-ITENPED         ASSIGN TO 'AGR-ITENPED.TMP'
011900             FILE STATUS         IS FS-AGR-ITE.
012000*
012100*  ---> ARQUIVOS DE SAIDA (CAMADA OURO)
012200     SELECT  ARQ-DIMCLI-XCL      ASSIGN TO DISK
012300             ORGANIZATION        IS LINE SEQUENTIAL
012400             FILE STATUS         IS FS-DIMCLI-XCL.
012500     SELECT  ARQ-DIMPRO-XPR      ASSIGN TO DISK
012600             ORGANIZATION        IS LINE SEQUENTIAL
012700             FILE STATUS         IS FS-DIMPRO-XPR.
012800     SELECT  ARQ-FATITE-XIT      ASSIGN TO DISK
012900             ORGANIZATION        IS LINE SEQUENTIAL
013000             FILE STATUS         IS FS-FATITE-XIT.
013100     SELECT  ARQ-FATPED-XPD      ASSIGN TO DISK
013200             ORGANIZATION        IS LINE SEQUENTIAL
013300             FILE STATUS         IS FS-FATPED-XPD.
013400*
013500*================================================================*
013600 DATA                            DIVISION.
013700*================================================================*
013800 FILE                            SECTION.
013900*----------------------------------------------------------------*
014000*    ARQUIVOS DE ENTRADA - CAMADA PRATA (LAYOUT GENERICO DE      *
014100*    LINHA CSV DE 400 POSICOES, MESMO USADO PELO LTP0002 NA      *
014200*    GRAVACAO)                                                   *
014300*----------------------------------------------------------------*
014400 FD  ARQ-CLIENTES-ICL            VALUE OF FILE-ID IS
014500                                            'CUSTOMERS_SILVER'
014600     LABEL RECORDS               IS STANDARD
014700     DATA RECORD                 IS REG-LSA-ICL.
014800 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -ICL ==.
014900*
015000 FD  ARQ-PRODUTOS-IPR            VALUE OF FILE-ID IS
015100                                            'PRODUCTS_SILVER'
015200     LABEL RECORDS               IS STANDARD
015300     DATA RECORD                 IS REG-LSA-IPR.
015400 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -IPR ==.
015500*
015600 FD  ARQ-PEDIDOS-IPE             VALUE OF FILE-ID IS
015700                                            'ORDERS_SILVER'
015800     LABEL RECORDS               IS STANDARD
015900     DATA RECORD                 IS REG-LSA-IPE.
016000 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -IPE ==.
016100*
016200 FD  ARQ-ITENPED-IIT             VALUE OF FILE-ID IS
016300                                            'ORDER_ITEMS_SILVER'
016400     LABEL RECORDS               IS STANDARD
016500     DATA RECORD                 IS REG-LSA-IIT.
016600 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -IIT ==.
016700*
016800 FD  ARQ-EXPEDIC-IEX             VALUE OF FILE-ID IS
016900                                            'SHIPMENTS_SILVER'
017000     LABEL RECORDS               IS STANDARD
017100     DATA RECORD                 IS REG-LSA-IEX.
017200 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -IEX ==.
017300*
017400*----------------------------------------------------------------*
017500*    ARQUIVOS DE TRABALHO DO SORT - MANTEM SO O REGISTRO MAIS    *
017600*    RECENTE POR CHAVE (ORDENACAO DESCENDENTE POR DATA DE        *
017700*    MODIFICACAO DO ARQUIVO DE ORIGEM)                           *
017800*----------------------------------------------------------------*
017900 SD  SRT-CLIENTES.
018000 COPY 'FD-CLIENTES.CPY'          REPLACING ==::== BY == -TCL ==.
018100*
018200 SD  SRT-PRODUTOS.
018300 COPY 'FD-PRODUTOS.CPY'          REPLACING ==::== BY == -TPR ==.
018400*
018500 SD  SRT-PEDIDOS.
018600 COPY 'FD-PEDIDOS.CPY'           REPLACING ==::== BY == -TPE ==.
018700*
018800 SD  SRT-ITENPED.
018900 COPY 'FD-ITENPED.CPY'           REPLACING ==::== BY == -TIT ==.
019000*
019100 SD  SRT-EXPEDIC.
019200 COPY 'FD-EXPEDIC.CPY'           REPLACING ==::== BY == -TEX ==.
019300*
019400*----------------------------------------------------------------*
019500*    ARQUIVOS DE TRABALHO - PEDIDO/EXPEDICAO CONSOLIDADOS E      *
019600*    AGREGADO DE ITENS, TODOS EM ORDEM ASCENDENTE DE PEDIDO-ID,  *
019700*    PARA A LEITURA CASADA QUE MONTA O FATO-PEDIDOS              *
019800*----------------------------------------------------------------*
019900 FD  CONS-PEDIDOS
020000     LABEL RECORDS               IS STANDARD
020100     DATA RECORD                 IS REG-PED-NPE.
020200 COPY 'FD-PEDIDOS.CPY'           REPLACING ==::== BY == -NPE ==.
020300*
020400 FD  CONS-EXPEDIC
020500     LABEL RECORDS               IS STANDARD
020600     DATA RECORD                 IS REG-EXP-NEX.
020700 COPY 'FD-EXPEDIC.CPY'           REPLACING ==::== BY == -NEX ==.
020800*
020900 FD  AGR-ITENPED
021000     LABEL RECORDS               IS STANDARD
021100     DATA RECORD                 IS REG-AGR-ITE.
021200 01  REG-AGR-ITE.
021300     03  AGR-ITE-PEDIDO-ID       PIC X(010).
021400     03  AGR-ITE-VALOR-BRUTO     PIC S9(009)V99.
021500     03  AGR-ITE-VALOR-DESCONTO  PIC S9(009)V99.
021600     03  AGR-ITE-VALOR-LIQUIDO   PIC S9(009)V99.
021700     03  FILLER                  PIC X(010).
021800*
021900*----------------------------------------------------------------*
022000*    ARQUIVOS DE SAIDA - CAMADA OURO (LAYOUT GENERICO DE LINHA   *
022100*    CSV DE SAIDA, 400 POSICOES)                                 *
022200*----------------------------------------------------------------*
022300 FD  ARQ-DIMCLI-XCL               VALUE OF FILE-ID IS
022400                                            'DIM_CUSTOMERS'
022500     LABEL RECORDS               IS STANDARD
022600     DATA RECORD                 IS REG-LSA-XCL.
022700 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -XCL ==.
022800*
022900 FD  ARQ-DIMPRO-XPR               VALUE OF FILE-ID IS
023000                                            'DIM_PRODUCTS'
023100     LABEL RECORDS               IS STANDARD
023200     DATA RECORD                 IS REG-LSA-XPR.
023300 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -XPR ==.
023400*
023500 FD  ARQ-FATITE-XIT               VALUE OF FILE-ID IS
023600                                            'FACT_ORDER_ITEMS'
023700     LABEL RECORDS               IS STANDARD
023800     DATA RECORD                 IS REG-LSA-XIT.
023900 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -XIT ==.
024000*
024100 FD  ARQ-FATPED-XPD               VALUE OF FILE-ID IS
024200                                            'FACT_ORDERS'
024300     LABEL RECORDS               IS STANDARD
024400     DATA RECORD                 IS REG-LSA-XPD.
024500 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -XPD ==.
024600*
024700*================================================================*
024800 WORKING-STORAGE                 SECTION.
024900*----------------------------------------------------------------*
025000 77  FILLER                      PIC X(032)          VALUE
025100     'III  WORKING STORAGE LTP0003 III'.
025200*
025300 77  WSS-FIM-ARQ                 PIC X(001)          VALUE 'N'.
025400     88  FIM-DO-ARQUIVO          VALUE 'S'.
025500 77  WSS-FIM-SORT                PIC X(001)          VALUE 'N'.
025600     88  FIM-DO-SORT             VALUE 'S'.
025700 77  WSS-PRIMEIRA-LINHA          PIC X(001)          VALUE 'S'.
025800     88  E-PRIMEIRA-LINHA        VALUE 'S'.
025900 77  WSS-FIM-PED                 PIC X(001)          VALUE 'N'.
026000     88  FIM-DOS-PEDIDOS         VALUE 'S'.
026100 77  WSS-FIM-AGR                 PIC X(001)          VALUE 'N'.
026200     88  FIM-DO-AGREGADO         VALUE 'S'.
026300 77  WSS-FIM-EXP                 PIC X(001)          VALUE 'N'.
026400     88  FIM-DA-EXPEDICAO        VALUE 'S'.
026500*
026600 77  WSS-CNT-CLI                 PIC 9(005) COMP      VALUE ZEROS.
026700 77  WSS-CNT-PRD                 PIC 9(005) COMP      VALUE ZEROS.
026800 77  WSS-CNT-PED                 PIC 9(005) COMP      VALUE ZEROS.
026900 77  WSS-CNT-ITE                 PIC 9(005) COMP      VALUE ZEROS.
027000 77  WSS-CNT-EXP                 PIC 9(005) COMP      VALUE ZEROS.
027100*
027200*----------------------------------------------------------------*
027300*    AREA DE EDICAO - CAMPOS NUMERICOS EDITADOS PARA GRAVACAO DAS  *
027400*    TABELAS OURO (CSV); EVITA GRAVAR DIGITO CRU/OVERPUNCH        *
027500*----------------------------------------------------------------*
027600 01  WSS-AREA-EDICAO.
027700     03  WSS-ED-FIT-QUANTIDADE     PIC -(5)9.
027800     03  WSS-ED-FIT-VALOR-UNIT     PIC -(7)9.99.
027900     03  WSS-ED-FIT-VALOR-DESCONTO PIC -(7)9.99.
028000     03  WSS-ED-FIT-VALOR-LIQUIDO  PIC -(9)9.99.
028100     03  WSS-ED-FPD-VALOR-BRUTO    PIC -(9)9.99.
028200     03  WSS-ED-FPD-VALOR-DESCONTO PIC -(9)9.99.
028300     03  WSS-ED-FPD-VALOR-LIQUIDO  PIC -(9)9.99.
028400     03  WSS-ED-FPD-VALOR-FRETE    PIC -(5)9.99.
028500     03  WSS-ED-FPD-HORAS-ENTREGA  PIC -(5)9.99.
028600*----------------------------------------------------------------*
028700*    VARIAVEIS - FILE STATUS
028800*----------------------------------------------------------------*
028900 01  WSS-FILE-STATUS.
029000     03  FS-CLIENTES-ICL         PIC X(002)          VALUE SPACES.
029100     03  FS-PRODUTOS-IPR         PIC X(002)          VALUE SPACES.
029200     03  FS-PEDIDOS-IPE          PIC X(002)          VALUE SPACES.
029300     03  FS-ITENPED-IIT          PIC X(002)          VALUE SPACES.
029400     03  FS-EXPEDIC-IEX          PIC X(002)          VALUE SPACES.
029500     03  FS-SORT-CLI             PIC X(002)          VALUE SPACES.
029600     03  FS-SORT-PRO             PIC X(002)          VALUE SPACES.
029700     03  FS-SORT-PED             PIC X(002)          VALUE SPACES.
029800     03  FS-SORT-ITE             PIC X(002)          VALUE SPACES.
029900     03  FS-SORT-EXP             PIC X(002)          VALUE SPACES.
030000     03  FS-CONS-PED             PIC X(002)          VALUE SPACES.
030100     03  FS-CONS-EXP             PIC X(002)          VALUE SPACES.
030200     03  FS-AGR-ITE              PIC X(002)          VALUE SPACES.
030300     03  FS-DIMCLI-XCL           PIC X(002)          VALUE SPACES.
030400     03  FS-DIMPRO-XPR           PIC X(002)          VALUE SPACES.
030500     03  FS-FATITE-XIT           PIC X(002)          VALUE SPACES.
030600     03  FS-FATPED-XPD           PIC X(002)          VALUE SPACES.
030700*
030800*----------------------------------------------------------------*
030900*    AREA DE TRABALHO - REGISTRO LIDO E REGISTROS DE MONTAGEM    *
031000*    DA CAMADA OURO, POR TABELA                                  *
031100*----------------------------------------------------------------*
031200 01  WSS-LINHA-ENTRADA           PIC X(400)          VALUE SPACES.
031300*
031400 COPY 'FD-CLIENTES.CPY'          REPLACING ==::== BY == -WCL ==.
031500 COPY 'FD-PRODUTOS.CPY'          REPLACING ==::== BY == -WPR ==.
031600 COPY 'FD-PEDIDOS.CPY'           REPLACING ==::== BY == -WPE ==.
031700 COPY 'FD-ITENPED.CPY'           REPLACING ==::== BY == -WIT ==.
031800 COPY 'FD-EXPEDIC.CPY'           REPLACING ==::== BY == -WEX ==.
031900*
032000 COPY 'FD-DIMCLI.CPY'            REPLACING ==::== BY == -DCL ==.
032100 COPY 'FD-DIMPRO.CPY'            REPLACING ==::== BY == -DPR ==.
032200 COPY 'FD-FATITE.CPY'            REPLACING ==::== BY == -FIT ==.
032300 COPY 'FD-FATPED.CPY'            REPLACING ==::== BY == -FPD ==.
032400*
032500 77  WSS-CHAVE-ANTERIOR          PIC X(020)          VALUE
032600     'PRIMEIRA*CHAVE*NULA'.
032700 77  WSS-CHAVE-ATUAL             PIC X(020)          VALUE SPACES.
032800 77  WSS-CHAVE-PEDIDO            PIC X(010)          VALUE SPACES.
032900 77  WSS-ITE-VALOR-BRUTO         PIC S9(009)V99      VALUE ZEROS.
033000*
033100*----------------------------------------------------------------*
033200*    RELOGIO DO SISTEMA, PARA O RECARIMBO DE PROCESSADO          *
033300*----------------------------------------------------------------*
033400 01  WSS-DATA-SISTEMA            PIC 9(008)          VALUE ZEROS.
033500 01  WSS-DATA-SISTEMA-R          REDEFINES
033600                                  WSS-DATA-SISTEMA.
033700     03  WSS-DTS-ANO             PIC 9(004).
033800     03  WSS-DTS-MES             PIC 9(002).
033900     03  WSS-DTS-DIA             PIC 9(002).
034000*
034100 01  WSS-HORA-SISTEMA            PIC 9(008)          VALUE ZEROS.
034200 01  WSS-HORA-SISTEMA-R          REDEFINES
034300                                  WSS-HORA-SISTEMA.
034400     03  WSS-HRS-HORA            PIC 9(002).
034500     03  WSS-HRS-MIN             PIC 9(002).
034600     03  WSS-HRS-SEG             PIC 9(002).
034700     03  WSS-HRS-CENT            PIC 9(002).
034800*
034900 77  WSS-DT-PROCESSO             PIC X(026)          VALUE SPACES.
035000*
035100*----------------------------------------------------------------*
035200*    AREA DE CALCULO DO PRAZO DE ENTREGA - DECOMPOSICAO DO       *
035300*    CARIMBO AAAA-MM-DD HH:MM:SS E NUMERO DE DIA JULIANO (NAO HA *
035400*    FUNCAO INTRINSECA DE DATA NESTE COMPILADOR)                 *
035500*----------------------------------------------------------------*
035600 01  WSS-DTH-TXT                 PIC X(025)          VALUE SPACES.
035700 01  WSS-DTH-TXT-R               REDEFINES
035800                                  WSS-DTH-TXT.
035900     03  WSS-DTH-ANO             PIC 9(004).
036000     03  FILLER                  PIC X(001).
036100     03  WSS-DTH-MES             PIC 9(002).
036200     03  FILLER                  PIC X(001).
036300     03  WSS-DTH-DIA             PIC 9(002).
036400     03  FILLER                  PIC X(001).
036500     03  WSS-DTH-HOR             PIC 9(002).
036600     03  FILLER                  PIC X(001).
036700     03  WSS-DTH-MIN             PIC 9(002).
036800     03  FILLER                  PIC X(001).
036900     03  WSS-DTH-SEG             PIC 9(002).
037000*
037100 77  WSS-JDN-A                   PIC 9(004) COMP      VALUE ZEROS.
037200 77  WSS-JDN-Y                   PIC 9(006) COMP      VALUE ZEROS.
037300 77  WSS-JDN-M                   PIC 9(004) COMP      VALUE ZEROS.
037400 77  WSS-JDN-NUMERO              PIC 9(009) COMP      VALUE ZEROS.
037500 77  WSS-SEG-POSTAGEM            PIC 9(011) COMP      VALUE ZEROS.
037600 77  WSS-SEG-ENTREGA             PIC 9(011) COMP      VALUE ZEROS.
037700 77  WSS-SEG-DIFERENCA           PIC S9(011) COMP     VALUE ZEROS.
037800*
037900*----------------------------------------------------------------*
038000*    PARAMETROS PARA OS SUB-PROGRAMAS DE DEPURACAO DE CAMPO      *
038100*    (SO E USADA A FUNCAO DE TOTALIZACAO, PARA ARREDONDAR OS     *
038200*    VALORES AGREGADOS DO FATO-ITENPED/FATO-PEDIDOS)             *
038300*----------------------------------------------------------------*
038400 COPY 'SUB-PRGS.CPY'             REPLACING ==::== BY == SBP ==.
038500*----------------------------------------------------------------*
038600 LINKAGE                         SECTION.
038700*----------------------------------------------------------------*
038800 COPY 'SUB-PRGS.CPY'             REPLACING ==::== BY == LKS ==.
038900*
039000*================================================================*
039100 PROCEDURE                       DIVISION USING LKS-PARM.
039200*================================================================*
039300 RT-PRINCIPAL                    SECTION.
039400*  ---> PUBLICA AS DUAS DIMENSOES E OS DOIS FATOS DA CAMADA OURO *
039500*----------------------------------------------------------------*
039600*
039700     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
039800*
039900     PERFORM RT-PUBLICAR-DIMCLI  THRU RT-PUBLICAR-DIMCLIX.
040000     PERFORM RT-PUBLICAR-DIMPRO  THRU RT-PUBLICAR-DIMPROX.
040100     PERFORM RT-CONSOLIDAR-EXPED THRU RT-CONSOLIDAR-EXPEDX.
040200     PERFORM RT-PUBLICAR-FATITE  THRU RT-PUBLICAR-FATITEX.
040300     PERFORM RT-CONSOLIDAR-PEDID THRU RT-CONSOLIDAR-PEDIDX.
040400     PERFORM RT-PUBLICAR-FATPED  THRU RT-PUBLICAR-FATPEDX.
040500*
040600     DISPLAY 'LTP0003 - CAMADA OURO PROCESSADA'.
040700*
040800     GOBACK.
040900*
041000 RT-PRINCIPALX.
041100     EXIT.
041200*
041300*----------------------------------------------------------------*
041400 RT-INICIALIZAR                  SECTION.
041500*----------------------------------------------------------------*
041600*
041700     MOVE '00'                   TO LKS-RETORNO.
041800     MOVE SPACES                 TO LKS-MENSAGEM.
041900*
042000 RT-INICIALIZARX.
042100     EXIT.
042200*
042300*----------------------------------------------------------------*
042400 RT-CARIMBAR-PROCESSADO          SECTION.
042500*  ---> REFAZ O CARIMBO _PROCESSED_TS NO MOMENTO EM QUE CADA     *
042600*       REGISTRO E CONSOLIDADO NA CAMADA OURO                    *
042700*----------------------------------------------------------------*
042800*
042900     ACCEPT WSS-DATA-SISTEMA     FROM DATE YYYYMMDD.
043000     ACCEPT WSS-HORA-SISTEMA     FROM TIME.
043100*
043200     STRING WSS-DTS-ANO          DELIMITED BY SIZE
043300            '-'                  DELIMITED BY SIZE
043400            WSS-DTS-MES          DELIMITED BY SIZE
043500            '-'                  DELIMITED BY SIZE
043600            WSS-DTS-DIA          DELIMITED BY SIZE
043700            ' '                  DELIMITED BY SIZE
043800            WSS-HRS-HORA         DELIMITED BY SIZE
043900            ':'                  DELIMITED BY SIZE
044000            WSS-HRS-MIN          DELIMITED BY SIZE
044100            ':'                  DELIMITED BY SIZE
044200            WSS-HRS-SEG          DELIMITED BY SIZE
044300            '.'                  DELIMITED BY SIZE
044400            WSS-HRS-CENT         DELIMITED BY SIZE
044500            '0000'               DELIMITED BY SIZE
044600                 INTO WSS-DT-PROCESSO.
044700*
044800 RT-CARIMBAR-PROCESSADOX.
044900     EXIT.
045000*
045100*================================================================*
045200*    D I M E N S A O   D E   C L I E N T E S                     *
045300*================================================================*
045400 RT-PUBLICAR-DIMCLI               SECTION.
045500*  ---> CONSOLIDA CUSTOMERS_SILVER (SO O REGISTRO MAIS RECENTE   *
045600*       POR CUSTOMER-ID) E GRAVA A DIMENSAO DIM_CUSTOMERS        *
045700*----------------------------------------------------------------*
045800*
045900     OPEN INPUT                  ARQ-CLIENTES-ICL.
046000     IF FS-CLIENTES-ICL          NOT EQUAL '00'
046100        MOVE '09'                TO LKS-RETORNO
046200        DISPLAY 'LTP0003 - ERRO AO ABRIR CUSTOMERS_SILVER'
046300        GOBACK
046400     END-IF.
046500*
046600     OPEN OUTPUT                 ARQ-DIMCLI-XCL.
046700     IF FS-DIMCLI-XCL            NOT EQUAL '00'
046800        MOVE '09'                TO LKS-RETORNO
046900        DISPLAY 'LTP0003 - ERRO AO ABRIR DIM_CUSTOMERS'
047000        GOBACK
047100     END-IF.
047200*
047300     SORT SRT-CLIENTES
047400          ON ASCENDING           KEY CLI-TCL-ID
047500          ON DESCENDING          KEY AUD-TCL-DT-MOD-ORIGEM
047600          INPUT PROCEDURE        IS RT-ALIMENTAR-SORT-CLI
047700          OUTPUT PROCEDURE       IS RT-GRAVAR-DIMCLI.
047800*
047900     CLOSE ARQ-CLIENTES-ICL ARQ-DIMCLI-XCL.
048000*
048100     DISPLAY 'LTP0003 - DIM_CUSTOMERS : ' WSS-CNT-CLI
048200             ' CLIENTES PUBLICADOS'.
048300     IF WSS-CNT-CLI               EQUAL ZEROS
048400        DISPLAY 'LTP0003 - AVISO: DIM_CUSTOMERS - TABELA SEM '
048500                'REGISTROS'
048600     END-IF.
048700*
048800 RT-PUBLICAR-DIMCLIX.
048900     EXIT.
049000*
049100*----------------------------------------------------------------*
049200 RT-ALIMENTAR-SORT-CLI            SECTION.
049300*----------------------------------------------------------------*
049400*
049500     MOVE 'S'                    TO WSS-PRIMEIRA-LINHA.
049600     MOVE 'N'                    TO WSS-FIM-ARQ.
049700*
049800     PERFORM RT-LER-REPASSAR-CLI THRU RT-LER-REPASSAR-CLIX
049900             UNTIL FIM-DO-ARQUIVO.
050000*
050100 RT-ALIMENTAR-SORT-CLIX.
050200     EXIT.
050300*
050400*----------------------------------------------------------------*
050500 RT-LER-REPASSAR-CLI              SECTION.
050600*  ---> A LINHA DE CABECALHO E DESCARTADA; AS DEMAIS JA VEM      *
050700*       DEPURADAS DA CAMADA PRATA, BASTA SEPARAR OS CAMPOS E     *
050800*       ALIMENTAR O SORT DE CONSOLIDACAO                         *
050900*----------------------------------------------------------------*
051000*
051100     READ ARQ-CLIENTES-ICL        INTO WSS-LINHA-ENTRADA
051200        AT END
051300           MOVE 'S'                TO WSS-FIM-ARQ
051400     NOT AT END
051500           IF E-PRIMEIRA-LINHA
051600              MOVE 'N'             TO WSS-PRIMEIRA-LINHA
051700           ELSE
051800              UNSTRING WSS-LINHA-ENTRADA DELIMITED BY ','
051900                    INTO CLI-WCL-ID, CLI-WCL-UF, CLI-WCL-CIDADE,
052000                         CLI-WCL-DT-CRIACAO, CLI-WCL-TELEFONE,
052100                         AUD-WCL-ARQ-ORIGEM, AUD-WCL-DT-INGESTAO,
052200                         AUD-WCL-DT-MOD-ORIGEM, AUD-WCL-DT-PROCESSO
052300              RELEASE REG-CLI-TCL FROM REG-CLI-WCL
052400           END-IF
052500     END-READ.
052600*
052700 RT-LER-REPASSAR-CLIX.
052800     EXIT.
052900*
053000*----------------------------------------------------------------*
053100 RT-GRAVAR-DIMCLI                 SECTION.
053200*  ---> MANTEM SO O PRIMEIRO REGISTRO POR CLIENTE (O MAIS        *
053300*       RECENTE, POIS O SORT VEM EM ORDEM DESCENDENTE DE DATA    *
053400*       DE MODIFICACAO DO ARQUIVO DE ORIGEM)                     *
053500*----------------------------------------------------------------*
053600*
053700     MOVE 'N'                    TO WSS-FIM-SORT.
053800     MOVE 'PRIMEIRA*CHAVE*NULA'  TO WSS-CHAVE-ANTERIOR.
053900     MOVE ZEROS                  TO WSS-CNT-CLI.
054000*
054100     MOVE SPACES                  TO LSA-XCL-TEXTO.
054200     STRING 'customer_id,state,city,created_ts'
054300                 INTO LSA-XCL-TEXTO.
054400     WRITE REG-LSA-XCL.
054500*
054600     PERFORM RT-RET-GRAVAR-DIMCLI THRU RT-RET-GRAVAR-DIMCLIX
054700             UNTIL FIM-DO-SORT.
054800*
054900 RT-GRAVAR-DIMCLIX.
055000     EXIT.
055100*
055200*----------------------------------------------------------------*
055300 RT-RET-GRAVAR-DIMCLI             SECTION.
055400*----------------------------------------------------------------*
055500*
055600     RETURN SRT-CLIENTES      INTO REG-CLI-TCL
055700        AT END
055800           MOVE 'S'           TO WSS-FIM-SORT
055900     NOT AT END
056000           MOVE CLI-TCL-ID    TO WSS-CHAVE-ATUAL
056100           IF WSS-CHAVE-ATUAL NOT EQUAL WSS-CHAVE-ANTERIOR
056200              MOVE WSS-CHAVE-ATUAL
056300                              TO WSS-CHAVE-ANTERIOR
056400              ADD 1           TO WSS-CNT-CLI
056500              MOVE CLI-TCL-ID      TO DCL-DCL-CLIENTE-ID
056600              MOVE CLI-TCL-UF      TO DCL-DCL-UF
056700              MOVE CLI-TCL-CIDADE  TO DCL-DCL-CIDADE
056800              MOVE CLI-TCL-DT-CRIACAO
056900                                   TO DCL-DCL-DT-CRIACAO
057000              STRING DCL-DCL-CLIENTE-ID  DELIMITED BY SPACE
057100                     ','                 DELIMITED BY SIZE
057200                     DCL-DCL-UF          DELIMITED BY SPACE
057300                     ','                 DELIMITED BY SIZE
057400                     DCL-DCL-CIDADE      DELIMITED BY SPACE
057500                     ','                 DELIMITED BY SIZE
057600                     DCL-DCL-DT-CRIACAO  DELIMITED BY SPACE
057700                          INTO LSA-XCL-TEXTO
057800              WRITE REG-LSA-XCL
057900           END-IF
058000     END-RETURN.
058100*
058200 RT-RET-GRAVAR-DIMCLIX.
058300     EXIT.
058400*
058500*================================================================*
058600*    D I M E N S A O   D E   P R O D U T O S                     *
058700*================================================================*
058800 RT-PUBLICAR-DIMPRO               SECTION.
058900*  ---> CONSOLIDA PRODUCTS_SILVER (SO O REGISTRO MAIS RECENTE    *
059000*       POR PRODUCT-ID) E GRAVA A DIMENSAO DIM_PRODUCTS          *
059100*----------------------------------------------------------------*
059200*
059300     OPEN INPUT                  ARQ-PRODUTOS-IPR.
059400     IF FS-PRODUTOS-IPR          NOT EQUAL '00'
059500        MOVE '09'                TO LKS-RETORNO
059600        DISPLAY 'LTP0003 - ERRO AO ABRIR PRODUCTS_SILVER'
059700        GOBACK
059800     END-IF.
059900*
060000     OPEN OUTPUT                 ARQ-DIMPRO-XPR.
060100     IF FS-DIMPRO-XPR            NOT EQUAL '00'
060200        MOVE '09'                TO LKS-RETORNO
060300        DISPLAY 'LTP0003 - ERRO AO ABRIR DIM_PRODUCTS'
060400        GOBACK
060500     END-IF.
060600*
060700     SORT SRT-PRODUTOS
060800          ON ASCENDING           KEY PRD-TPR-ID
060900          ON DESCENDING          KEY AUD-TPR-DT-MOD-ORIGEM
061000          INPUT PROCEDURE        IS RT-ALIMENTAR-SORT-PRO
061100          OUTPUT PROCEDURE       IS RT-GRAVAR-DIMPRO.
061200*
061300     CLOSE ARQ-PRODUTOS-IPR ARQ-DIMPRO-XPR.
061400*
061500     DISPLAY 'LTP0003 - DIM_PRODUCTS  : ' WSS-CNT-PRD
061600             ' PRODUTOS PUBLICADOS'.
061700     IF WSS-CNT-PRD               EQUAL ZEROS
061800        DISPLAY 'LTP0003 - AVISO: DIM_PRODUCTS - TABELA SEM '
061900                'REGISTROS'
062000     END-IF.
062100*
062200 RT-PUBLICAR-DIMPROX.
062300     EXIT.
062400*
062500*----------------------------------------------------------------*
062600 RT-ALIMENTAR-SORT-PRO            SECTION.
062700*----------------------------------------------------------------*
062800*
062900     MOVE 'S'                    TO WSS-PRIMEIRA-LINHA.
063000     MOVE 'N'                    TO WSS-FIM-ARQ.
063100*
063200     PERFORM RT-LER-REPASSAR-PRO THRU RT-LER-REPASSAR-PROX
063300             UNTIL FIM-DO-ARQUIVO.
063400*
063500 RT-ALIMENTAR-SORT-PROX.
063600     EXIT.
063700*
063800*----------------------------------------------------------------*
063900 RT-LER-REPASSAR-PRO              SECTION.
064000*----------------------------------------------------------------*
064100*
064200     READ ARQ-PRODUTOS-IPR        INTO WSS-LINHA-ENTRADA
064300        AT END
064400           MOVE 'S'                TO WSS-FIM-ARQ
064500     NOT AT END
064600           IF E-PRIMEIRA-LINHA
064700              MOVE 'N'             TO WSS-PRIMEIRA-LINHA
064800           ELSE
064900              UNSTRING WSS-LINHA-ENTRADA DELIMITED BY ','
065000                    INTO PRD-WPR-ID, PRD-WPR-CATEGORIA,
065100                         PRD-WPR-MARCA, PRD-WPR-DT-CRIACAO,
065200                         AUD-WPR-ARQ-ORIGEM, AUD-WPR-DT-INGESTAO,
065300                         AUD-WPR-DT-MOD-ORIGEM, AUD-WPR-DT-PROCESSO
065400              RELEASE REG-PRD-TPR FROM REG-PRD-WPR
065500           END-IF
065600     END-READ.
065700*
065800 RT-LER-REPASSAR-PROX.
065900     EXIT.
066000*
066100*----------------------------------------------------------------*
066200 RT-GRAVAR-DIMPRO                 SECTION.
066300*----------------------------------------------------------------*
066400*
066500     MOVE 'N'                    TO WSS-FIM-SORT.
066600     MOVE 'PRIMEIRA*CHAVE*NULA'  TO WSS-CHAVE-ANTERIOR.
066700     MOVE ZEROS                  TO WSS-CNT-PRD.
066800*
066900     MOVE SPACES                  TO LSA-XPR-TEXTO.
067000     STRING 'product_id,category,brand,created_ts'
067100                 INTO LSA-XPR-TEXTO.
067200     WRITE REG-LSA-XPR.
067300*
067400     PERFORM RT-RET-GRAVAR-DIMPRO THRU RT-RET-GRAVAR-DIMPROX
067500             UNTIL FIM-DO-SORT.
067600*
067700 RT-GRAVAR-DIMPROX.
067800     EXIT.
067900*
068000*----------------------------------------------------------------*
068100 RT-RET-GRAVAR-DIMPRO             SECTION.
068200*----------------------------------------------------------------*
068300*
068400     RETURN SRT-PRODUTOS      INTO REG-PRD-TPR
068500        AT END
068600           MOVE 'S'           TO WSS-FIM-SORT
068700     NOT AT END
068800           MOVE PRD-TPR-ID    TO WSS-CHAVE-ATUAL
068900           IF WSS-CHAVE-ATUAL NOT EQUAL WSS-CHAVE-ANTERIOR
069000              MOVE WSS-CHAVE-ATUAL
069100                              TO WSS-CHAVE-ANTERIOR
069200              ADD 1           TO WSS-CNT-PRD
069300              MOVE PRD-TPR-ID          TO DPR-DPR-PRODUTO-ID
069400              MOVE PRD-TPR-CATEGORIA   TO DPR-DPR-CATEGORIA
069500              MOVE PRD-TPR-MARCA       TO DPR-DPR-MARCA
069600              MOVE PRD-TPR-DT-CRIACAO  TO DPR-DPR-DT-CRIACAO
069700              STRING DPR-DPR-PRODUTO-ID  DELIMITED BY SPACE
069800                     ','                 DELIMITED BY SIZE
069900                     DPR-DPR-CATEGORIA   DELIMITED BY SPACE
070000                     ','                 DELIMITED BY SIZE
070100                     DPR-DPR-MARCA       DELIMITED BY SPACE
070200                     ','                 DELIMITED BY SIZE
070300                     DPR-DPR-DT-CRIACAO  DELIMITED BY SPACE
070400                          INTO LSA-XPR-TEXTO
070500              WRITE REG-LSA-XPR
070600           END-IF
070700     END-RETURN.
070800*
070900 RT-RET-GRAVAR-DIMPROX.
071000     EXIT.
071100*
071200*================================================================*
071300*    C O N S O L I D A C A O   D E   E X P E D I C A O            *
071400*================================================================*
071500 RT-CONSOLIDAR-EXPED              SECTION.
071600*  ---> CONSOLIDA SHIPMENTS_SILVER (SO O REGISTRO MAIS RECENTE   *
071700*       POR PEDIDO-ID) NO ARQUIVO DE TRABALHO CONS-EXPEDIC, EM   *
071800*       ORDEM ASCENDENTE DE PEDIDO-ID, PARA USO NO FATO-PEDIDOS  *
071900*----------------------------------------------------------------*
072000*
072100     OPEN INPUT                  ARQ-EXPEDIC-IEX.
072200     IF FS-EXPEDIC-IEX           NOT EQUAL '00'
072300        MOVE '09'                TO LKS-RETORNO
072400        DISPLAY 'LTP0003 - ERRO AO ABRIR SHIPMENTS_SILVER'
072500        GOBACK
072600     END-IF.
072700*
072800     OPEN OUTPUT                 CONS-EXPEDIC.
072900     IF FS-CONS-EXP              NOT EQUAL '00'
073000        MOVE '09'                TO LKS-RETORNO
073100        DISPLAY 'LTP0003 - ERRO AO ABRIR CONS-EXPEDIC'
073200        GOBACK
073300     END-IF.
073400*
073500     SORT SRT-EXPEDIC
073600          ON ASCENDING           KEY EXP-TEX-PEDIDO-ID
073700          ON DESCENDING          KEY AUD-TEX-DT-MOD-ORIGEM
073800          INPUT PROCEDURE        IS RT-ALIMENTAR-SORT-EXP
073900          OUTPUT PROCEDURE       IS RT-GRAVAR-CONS-EXP.
074000*
074100     CLOSE ARQ-EXPEDIC-IEX CONS-EXPEDIC.
074200*
074300     DISPLAY 'LTP0003 - EXPEDICOES CONSOLIDADAS: ' WSS-CNT-EXP.
074400     IF WSS-CNT-EXP               EQUAL ZEROS
074500        DISPLAY 'LTP0003 - AVISO: SHIPMENTS_SILVER - TABELA SEM '
074600                'REGISTROS'
074700     END-IF.
074800*
074900 RT-CONSOLIDAR-EXPEDX.
075000     EXIT.
075100*
075200*----------------------------------------------------------------*
075300 RT-ALIMENTAR-SORT-EXP            SECTION.
075400*----------------------------------------------------------------*
075500*
075600     MOVE 'S'                    TO WSS-PRIMEIRA-LINHA.
075700     MOVE 'N'                    TO WSS-FIM-ARQ.
075800*
075900     PERFORM RT-LER-REPASSAR-EXP THRU RT-LER-REPASSAR-EXPX
076000             UNTIL FIM-DO-ARQUIVO.
076100*
076200 RT-ALIMENTAR-SORT-EXPX.
076300     EXIT.
076400*
076500*----------------------------------------------------------------*
076600 RT-LER-REPASSAR-EXP              SECTION.
076700*----------------------------------------------------------------*
076800*
076900     READ ARQ-EXPEDIC-IEX         INTO WSS-LINHA-ENTRADA
077000        AT END
077100           MOVE 'S'                TO WSS-FIM-ARQ
077200     NOT AT END
077300           IF E-PRIMEIRA-LINHA
077400              MOVE 'N'             TO WSS-PRIMEIRA-LINHA
077500           ELSE
077600              UNSTRING WSS-LINHA-ENTRADA DELIMITED BY ','
077700                    INTO EXP-WEX-PEDIDO-ID, EXP-WEX-TRANSPORTADORA,
077800                         EXP-WEX-VALOR-FRETE, EXP-WEX-DT-POSTAGEM,
077900                         EXP-WEX-DT-ENTREGA, EXP-WEX-STATUS-ENTREGA,
078000                         AUD-WEX-ARQ-ORIGEM, AUD-WEX-DT-INGESTAO,
078100                         AUD-WEX-DT-MOD-ORIGEM, AUD-WEX-DT-PROCESSO
078200              RELEASE REG-EXP-TEX FROM REG-EXP-WEX
078300           END-IF
078400     END-READ.
078500*
078600 RT-LER-REPASSAR-EXPX.
078700     EXIT.
078800*
078900*----------------------------------------------------------------*
079000 RT-GRAVAR-CONS-EXP               SECTION.
079100*----------------------------------------------------------------*
079200*
079300     MOVE 'N'                    TO WSS-FIM-SORT.
079400     MOVE 'PRIMEIRA*CHAVE*NULA'  TO WSS-CHAVE-ANTERIOR.
079500     MOVE ZEROS                  TO WSS-CNT-EXP.
079600*
079700     PERFORM RT-RET-GRAVAR-EXP   THRU RT-RET-GRAVAR-EXPX
079800             UNTIL FIM-DO-SORT.
079900*
080000 RT-GRAVAR-CONS-EXPX.
080100     EXIT.
080200*
080300*----------------------------------------------------------------*
080400 RT-RET-GRAVAR-EXP                SECTION.
080500*----------------------------------------------------------------*
080600*
080700     RETURN SRT-EXPEDIC       INTO REG-EXP-TEX
080800        AT END
080900           MOVE 'S'           TO WSS-FIM-SORT
081000     NOT AT END
081100           MOVE EXP-TEX-PEDIDO-ID
081200                              TO WSS-CHAVE-ATUAL
081300           IF WSS-CHAVE-ATUAL NOT EQUAL WSS-CHAVE-ANTERIOR
081400              MOVE WSS-CHAVE-ATUAL
081500                              TO WSS-CHAVE-ANTERIOR
081600              ADD 1           TO WSS-CNT-EXP
081700              WRITE REG-EXP-NEX FROM REG-EXP-TEX
081800           END-IF
081900     END-RETURN.
082000*
082100 RT-RET-GRAVAR-EXPX.
082200     EXIT.
082300*
082400*================================================================*
082500*    F A T O   D E   I T E N S   D E   P E D I D O                *
082600*================================================================*
082700 RT-PUBLICAR-FATITE               SECTION.
082800*  ---> CONSOLIDA ORDER_ITEMS_SILVER (SO O REGISTRO MAIS RECENTE *
082900*       POR PEDIDO-ID + PRODUTO-ID), GRAVA O FATO-ITENPED COM O  *
083000*       VALOR LIQUIDO DO ITEM E, DE QUEBRA, ACUMULA OS TOTAIS    *
083100*       POR PEDIDO NO ARQUIVO DE TRABALHO AGR-ITENPED, PARA USO  *
083200*       POSTERIOR NA MONTAGEM DO FATO-PEDIDOS                    *
083300*----------------------------------------------------------------*
083400*
083500     OPEN INPUT                  ARQ-ITENPED-IIT.
083600     IF FS-ITENPED-IIT           NOT EQUAL '00'
083700        MOVE '09'                TO LKS-RETORNO
083800        DISPLAY 'LTP0003 - ERRO AO ABRIR ORDER_ITEMS_SILVER'
083900        GOBACK
084000     END-IF.
084100*
084200     OPEN OUTPUT                 ARQ-FATITE-XIT.
084300     IF FS-FATITE-XIT            NOT EQUAL '00'
084400        MOVE '09'                TO LKS-RETORNO
084500        DISPLAY 'LTP0003 - ERRO AO ABRIR FACT_ORDER_ITEMS'
084600        GOBACK
084700     END-IF.
084800*
084900     OPEN OUTPUT                 AGR-ITENPED.
085000     IF FS-AGR-ITE                NOT EQUAL '00'
085100        MOVE '09'                TO LKS-RETORNO
085200        DISPLAY 'LTP0003 - ERRO AO ABRIR AGR-ITENPED'
085300        GOBACK
085400     END-IF.
085500*
085600     SORT SRT-ITENPED
085700          ON ASCENDING           KEY ITE-TIT-PEDIDO-ID
085800          ON ASCENDING           KEY ITE-TIT-PRODUTO-ID
085900          ON DESCENDING          KEY AUD-TIT-DT-MOD-ORIGEM
086000          INPUT PROCEDURE        IS RT-ALIMENTAR-SORT-ITE
086100          OUTPUT PROCEDURE       IS RT-GRAVAR-FATITE.
086200*
086300*  ---> FECHA O ACUMULADOR DO ULTIMO PEDIDO DO ARQUIVO
086400     IF WSS-CHAVE-PEDIDO          NOT EQUAL SPACES
086500        PERFORM RT-GRAVAR-AGREGADO THRU RT-GRAVAR-AGREGADOX
086600     END-IF.
086700*
086800     CLOSE ARQ-ITENPED-IIT ARQ-FATITE-XIT AGR-ITENPED.
086900*
087000     DISPLAY 'LTP0003 - FACT_ORDER_ITEMS: ' WSS-CNT-ITE
087100             ' ITENS PUBLICADOS'.
087200     IF WSS-CNT-ITE               EQUAL ZEROS
087300        DISPLAY 'LTP0003 - AVISO: FACT_ORDER_ITEMS - TABELA SEM '
087400                'REGISTROS'
087500     END-IF.
087600*
087700 RT-PUBLICAR-FATITEX.
087800     EXIT.
087900*
088000*----------------------------------------------------------------*
088100 RT-ALIMENTAR-SORT-ITE            SECTION.
088200*----------------------------------------------------------------*
088300*
088400     MOVE 'S'                    TO WSS-PRIMEIRA-LINHA.
088500     MOVE 'N'                    TO WSS-FIM-ARQ.
088600*
088700     PERFORM RT-LER-REPASSAR-ITE THRU RT-LER-REPASSAR-ITEX
088800             UNTIL FIM-DO-ARQUIVO.
088900*
089000 RT-ALIMENTAR-SORT-ITEX.
089100     EXIT.
089200*
089300*----------------------------------------------------------------*
089400 RT-LER-REPASSAR-ITE              SECTION.
089500*----------------------------------------------------------------*
089600*
089700     READ ARQ-ITENPED-IIT         INTO WSS-LINHA-ENTRADA
089800        AT END
089900           MOVE 'S'                TO WSS-FIM-ARQ
090000     NOT AT END
090100           IF E-PRIMEIRA-LINHA
090200              MOVE 'N'             TO WSS-PRIMEIRA-LINHA
090300           ELSE
090400              UNSTRING WSS-LINHA-ENTRADA DELIMITED BY ','
090500                    INTO ITE-WIT-PEDIDO-ID, ITE-WIT-PRODUTO-ID,
090600                         ITE-WIT-QUANTIDADE, ITE-WIT-VALOR-UNIT,
090700                         ITE-WIT-VALOR-DESCONTO,
090800                         AUD-WIT-ARQ-ORIGEM, AUD-WIT-DT-INGESTAO,
090900                         AUD-WIT-DT-MOD-ORIGEM, AUD-WIT-DT-PROCESSO
091000              RELEASE REG-ITE-TIT FROM REG-ITE-WIT
091100           END-IF
091200     END-READ.
091300*
091400 RT-LER-REPASSAR-ITEX.
091500     EXIT.
091600*
091700*----------------------------------------------------------------*
091800 RT-GRAVAR-FATITE                 SECTION.
091900*----------------------------------------------------------------*
092000*
092100     MOVE 'N'                    TO WSS-FIM-SORT.
092200     MOVE 'PRIMEIRA*CHAVE*NULA'  TO WSS-CHAVE-ANTERIOR.
092300     MOVE SPACES                 TO WSS-CHAVE-PEDIDO.
092400     MOVE ZEROS                  TO WSS-CNT-ITE.
092500*
092600     MOVE SPACES                  TO LSA-XIT-TEXTO.
092700     STRING 'order_id,product_id,quantity,unit_price,'
092800            DELIMITED BY SIZE
092900            'discount_amount,item_net_amount'
093000            DELIMITED BY SIZE
093100                 INTO LSA-XIT-TEXTO.
093200     WRITE REG-LSA-XIT.
093300*
093400     PERFORM RT-RET-GRAVAR-ITE    THRU RT-RET-GRAVAR-ITEX
093500             UNTIL FIM-DO-SORT.
093600*
093700 RT-GRAVAR-FATITEX.
093800     EXIT.
093900*
094000*----------------------------------------------------------------*
094100 RT-RET-GRAVAR-ITE                SECTION.
094200*----------------------------------------------------------------*
094300*
094400     RETURN SRT-ITENPED       INTO REG-ITE-TIT
094500        AT END
094600           MOVE 'S'           TO WSS-FIM-SORT
094700     NOT AT END
094800           MOVE SPACES        TO WSS-CHAVE-ATUAL
094900           STRING ITE-TIT-PEDIDO-ID  DELIMITED BY SPACE
095000                  ITE-TIT-PRODUTO-ID DELIMITED BY SPACE
095100                       INTO WSS-CHAVE-ATUAL
095200           IF WSS-CHAVE-ATUAL NOT EQUAL WSS-CHAVE-ANTERIOR
095300              MOVE WSS-CHAVE-ATUAL
095400                              TO WSS-CHAVE-ANTERIOR
095500              ADD 1           TO WSS-CNT-ITE
095600              PERFORM RT-QUEBRA-PEDIDO-ITE
095700                              THRU RT-QUEBRA-PEDIDO-ITEX
095800              PERFORM RT-GRAVAR-LINHA-FATITE
095900                              THRU RT-GRAVAR-LINHA-FATITEX
096000           END-IF
096100     END-RETURN.
096200*
096300 RT-RET-GRAVAR-ITEX.
096400     EXIT.
096500*
096600*----------------------------------------------------------------*
096700 RT-QUEBRA-PEDIDO-ITE              SECTION.
096800*  ---> SEMPRE QUE O PEDIDO-ID MUDA, FECHA O ACUMULADOR DO        *
096900*       PEDIDO ANTERIOR E ABRE UM NOVO, COMECANDO POR ESTE ITEM   *
097000*----------------------------------------------------------------*
097100*
097200     IF WSS-CHAVE-PEDIDO          NOT EQUAL SPACES
097300        AND WSS-CHAVE-PEDIDO      NOT EQUAL ITE-TIT-PEDIDO-ID
097400           PERFORM RT-GRAVAR-AGREGADO
097500                              THRU RT-GRAVAR-AGREGADOX
097600     END-IF.
097700*
097800     IF WSS-CHAVE-PEDIDO          NOT EQUAL ITE-TIT-PEDIDO-ID
097900        MOVE ITE-TIT-PEDIDO-ID    TO WSS-CHAVE-PEDIDO
098000                                     AGR-ITE-PEDIDO-ID
098100        MOVE ZEROS                TO AGR-ITE-VALOR-BRUTO
098200                                     AGR-ITE-VALOR-DESCONTO
098300                                     AGR-ITE-VALOR-LIQUIDO
098400     END-IF.
098500*
098600     PERFORM RT-CALCULAR-ITEM     THRU RT-CALCULAR-ITEMX.
098700*
098800     ADD WSS-ITE-VALOR-BRUTO      TO AGR-ITE-VALOR-BRUTO.
098900     ADD FIT-FIT-VALOR-DESCONTO   TO AGR-ITE-VALOR-DESCONTO.
099000     ADD FIT-FIT-VALOR-LIQUIDO    TO AGR-ITE-VALOR-LIQUIDO.
099100*
099200 RT-QUEBRA-PEDIDO-ITEX.
099300     EXIT.
099400*
099500*----------------------------------------------------------------*
099600 RT-CALCULAR-ITEM                  SECTION.
099700*  ---> item_net_amount = quantity * unit_price - discount_amount*
099800*----------------------------------------------------------------*
099900*
100000     MOVE ITE-TIT-PEDIDO-ID       TO FIT-FIT-PEDIDO-ID.
100100     MOVE ITE-TIT-PRODUTO-ID      TO FIT-FIT-PRODUTO-ID.
100200     MOVE ITE-TIT-QUANTIDADE      TO FIT-FIT-QUANTIDADE.
100300     MOVE ITE-TIT-VALOR-UNIT      TO FIT-FIT-VALOR-UNIT.
100400     MOVE ITE-TIT-VALOR-DESCONTO  TO FIT-FIT-VALOR-DESCONTO.
100500*
100600     COMPUTE WSS-ITE-VALOR-BRUTO ROUNDED =
100700             ITE-TIT-QUANTIDADE * ITE-TIT-VALOR-UNIT.
100800     COMPUTE FIT-FIT-VALOR-LIQUIDO ROUNDED =
100900             WSS-ITE-VALOR-BRUTO - ITE-TIT-VALOR-DESCONTO.
101000*
101100 RT-CALCULAR-ITEMX.
101200     EXIT.
101300*
101400*----------------------------------------------------------------*
101500 RT-GRAVAR-LINHA-FATITE             SECTION.
101600*----------------------------------------------------------------*
101700*
101800     MOVE FIT-FIT-QUANTIDADE      TO WSS-ED-FIT-QUANTIDADE.
101900     MOVE FIT-FIT-VALOR-UNIT      TO WSS-ED-FIT-VALOR-UNIT.
102000     MOVE FIT-FIT-VALOR-DESCONTO  TO WSS-ED-FIT-VALOR-DESCONTO.
102100     MOVE FIT-FIT-VALOR-LIQUIDO   TO WSS-ED-FIT-VALOR-LIQUIDO.
102200*
102300     STRING FIT-FIT-PEDIDO-ID     DELIMITED BY SPACE
102400            ','                   DELIMITED BY SIZE
102500            FIT-FIT-PRODUTO-ID    DELIMITED BY SPACE
102600            ','                   DELIMITED BY SIZE
102700            WSS-ED-FIT-QUANTIDADE DELIMITED BY SIZE
102800            ','                   DELIMITED BY SIZE
102900            WSS-ED-FIT-VALOR-UNIT DELIMITED BY SIZE
103000            ','                   DELIMITED BY SIZE
103100            WSS-ED-FIT-VALOR-DESCONTO
103200                                  DELIMITED BY SIZE
103300            ','                   DELIMITED BY SIZE
103400            WSS-ED-FIT-VALOR-LIQUIDO
103500                                  DELIMITED BY SIZE
103600                 INTO LSA-XIT-TEXTO.
103700     WRITE REG-LSA-XIT.
103800*
103900 RT-GRAVAR-LINHA-FATITEX.
104000     EXIT.
104100*
104200*----------------------------------------------------------------*
104300 RT-GRAVAR-AGREGADO                 SECTION.
104400*----------------------------------------------------------------*
104500*
104600     WRITE REG-AGR-ITE.
104700*
104800 RT-GRAVAR-AGREGADOX.
104900     EXIT.
105000*
105100*================================================================*
105200*    C O N S O L I D A C A O   D E   P E D I D O S                *
105300*================================================================*
105400 RT-CONSOLIDAR-PEDID              SECTION.
105500*  ---> CONSOLIDA ORDERS_SILVER (SO O REGISTRO MAIS RECENTE POR  *
105600*       PEDIDO-ID) NO ARQUIVO DE TRABALHO CONS-PEDIDOS, EM ORDEM *
105700*       ASCENDENTE DE PEDIDO-ID, PARA A MONTAGEM DO FATO-PEDIDOS *
105800*----------------------------------------------------------------*
105900*
106000     OPEN INPUT                  ARQ-PEDIDOS-IPE.
106100     IF FS-PEDIDOS-IPE           NOT EQUAL '00'
106200        MOVE '09'                TO LKS-RETORNO
106300        DISPLAY 'LTP0003 - ERRO AO ABRIR ORDERS_SILVER'
106400        GOBACK
106500     END-IF.
106600*
106700     OPEN OUTPUT                 CONS-PEDIDOS.
106800     IF FS-CONS-PED              NOT EQUAL '00'
106900        MOVE '09'                TO LKS-RETORNO
107000        DISPLAY 'LTP0003 - ERRO AO ABRIR CONS-PEDIDOS'
107100        GOBACK
107200     END-IF.
107300*
107400     SORT SRT-PEDIDOS
107500          ON ASCENDING           KEY PED-TPE-ID
107600          ON DESCENDING          KEY AUD-TPE-DT-MOD-ORIGEM
107700          INPUT PROCEDURE        IS RT-ALIMENTAR-SORT-PED
107800          OUTPUT PROCEDURE       IS RT-GRAVAR-CONS-PED.
107900*
108000     CLOSE ARQ-PEDIDOS-IPE CONS-PEDIDOS.
108100*
108200     DISPLAY 'LTP0003 - PEDIDOS CONSOLIDADOS   : ' WSS-CNT-PED.
108300     IF WSS-CNT-PED               EQUAL ZEROS
108400        DISPLAY 'LTP0003 - AVISO: ORDERS_SILVER - TABELA SEM '
108500                'REGISTROS'
108600     END-IF.
108700*
108800 RT-CONSOLIDAR-PEDIDX.
108900     EXIT.
109000*
109100*----------------------------------------------------------------*
109200 RT-ALIMENTAR-SORT-PED            SECTION.
109300*----------------------------------------------------------------*
109400*
109500     MOVE 'S'                    TO WSS-PRIMEIRA-LINHA.
109600     MOVE 'N'                    TO WSS-FIM-ARQ.
109700*
109800     PERFORM RT-LER-REPASSAR-PED THRU RT-LER-REPASSAR-PEDX
109900             UNTIL FIM-DO-ARQUIVO.
110000*
110100 RT-ALIMENTAR-SORT-PEDX.
110200     EXIT.
110300*
110400*----------------------------------------------------------------*
110500 RT-LER-REPASSAR-PED              SECTION.
110600*----------------------------------------------------------------*
110700*
110800     READ ARQ-PEDIDOS-IPE         INTO WSS-LINHA-ENTRADA
110900        AT END
111000           MOVE 'S'                TO WSS-FIM-ARQ
111100     NOT AT END
111200           IF E-PRIMEIRA-LINHA
111300              MOVE 'N'             TO WSS-PRIMEIRA-LINHA
111400           ELSE
111500              UNSTRING WSS-LINHA-ENTRADA DELIMITED BY ','
111600                    INTO PED-WPE-ID, PED-WPE-CLIENTE-ID,
111700                         PED-WPE-DT-HORA, PED-WPE-STATUS,
111800                         PED-WPE-FORMA-PAGTO, PED-WPE-VALOR-TOTAL,
111900                         PED-WPE-MOEDA, PED-WPE-CANAL-VENDA,
112000                         AUD-WPE-ARQ-ORIGEM, AUD-WPE-DT-INGESTAO,
112100                         AUD-WPE-DT-MOD-ORIGEM, AUD-WPE-DT-PROCESSO
112200              RELEASE REG-PED-TPE FROM REG-PED-WPE
112300           END-IF
112400     END-READ.
112500*
112600 RT-LER-REPASSAR-PEDX.
112700     EXIT.
112800*
112900*----------------------------------------------------------------*
113000 RT-GRAVAR-CONS-PED               SECTION.
113100*----------------------------------------------------------------*
113200*
113300     MOVE 'N'                    TO WSS-FIM-SORT.
113400     MOVE 'PRIMEIRA*CHAVE*NULA'  TO WSS-CHAVE-ANTERIOR.
113500     MOVE ZEROS                  TO WSS-CNT-PED.
113600*
113700     PERFORM RT-RET-GRAVAR-PED    THRU RT-RET-GRAVAR-PEDX
113800             UNTIL FIM-DO-SORT.
113900*
114000 RT-GRAVAR-CONS-PEDX.
114100     EXIT.
114200*
114300*----------------------------------------------------------------*
114400 RT-RET-GRAVAR-PED                SECTION.
114500*----------------------------------------------------------------*
114600*
114700     RETURN SRT-PEDIDOS       INTO REG-PED-TPE
114800        AT END
114900           MOVE 'S'           TO WSS-FIM-SORT
115000     NOT AT END
115100           MOVE PED-TPE-ID    TO WSS-CHAVE-ATUAL
115200           IF WSS-CHAVE-ATUAL NOT EQUAL WSS-CHAVE-ANTERIOR
115300              MOVE WSS-CHAVE-ATUAL
115400                              TO WSS-CHAVE-ANTERIOR
115500              ADD 1           TO WSS-CNT-PED
115600              WRITE REG-PED-NPE FROM REG-PED-TPE
115700           END-IF
115800     END-RETURN.
115900*
116000 RT-RET-GRAVAR-PEDX.
116100     EXIT.
116200*
116300*================================================================*
116400*    F A T O   D E   P E D I D O S                                *
116500*================================================================*
116600 RT-PUBLICAR-FATPED                SECTION.
116700*  ---> LEITURA CASADA DE CONS-PEDIDOS (PRINCIPAL), AGR-ITENPED  *
116800*       E CONS-EXPEDIC, TODOS EM ORDEM ASCENDENTE DE PEDIDO-ID,  *
116900*       MONTANDO UMA LINHA DO FATO-PEDIDOS POR PEDIDO (JUNCAO    *
117000*       PELA ESQUERDA: PEDIDO SEM ITEM OU SEM EXPEDICAO GRAVA    *
117100*       OS CAMPOS CORRESPONDENTES EM BRANCO/ZERO)                *
117200*----------------------------------------------------------------*
117300*
117400     OPEN INPUT                  CONS-PEDIDOS AGR-ITENPED
117500                                  CONS-EXPEDIC.
117600     IF FS-CONS-PED               NOT EQUAL '00'
117700        MOVE '09'                TO LKS-RETORNO
117800        DISPLAY 'LTP0003 - ERRO AO ABRIR CONS-PEDIDOS P/ LEITURA'
117900        GOBACK
118000     END-IF.
118100*
118200     OPEN OUTPUT                 ARQ-FATPED-XPD.
118300     IF FS-FATPED-XPD            NOT EQUAL '00'
118400        MOVE '09'                TO LKS-RETORNO
118500        DISPLAY 'LTP0003 - ERRO AO ABRIR FACT_ORDERS'
118600        GOBACK
118700     END-IF.
118800*
118900     MOVE 'N'                    TO WSS-FIM-PED.
119000     MOVE 'N'                    TO WSS-FIM-AGR.
119100     MOVE 'N'                    TO WSS-FIM-EXP.
119200     MOVE ZEROS                  TO WSS-CNT-PED.
119300*
119400     MOVE SPACES                  TO LSA-XPD-TEXTO.
119500     STRING 'order_id,customer_id,order_date,order_ts,'
119600            DELIMITED BY SIZE
119700            'gross_amount,discount_total,net_amount,'
119800            DELIMITED BY SIZE
119900            'payment_method,status_final,carrier,'
120000            DELIMITED BY SIZE
120100            'shipping_cost,shipped_ts,delivered_ts,'
120200            DELIMITED BY SIZE
120300            'delivery_time_hours,is_late'
120400            DELIMITED BY SIZE
120500                 INTO LSA-XPD-TEXTO.
120600     WRITE REG-LSA-XPD.
120700*
120800     PERFORM RT-LER-PEDIDO        THRU RT-LER-PEDIDOX.
120900     PERFORM RT-LER-AGREGADO      THRU RT-LER-AGREGADOX.
121000     PERFORM RT-LER-EXPEDICAO     THRU RT-LER-EXPEDICAOX.
121100*
121200     PERFORM RT-MESCLAR-PEDIDO    THRU RT-MESCLAR-PEDIDOX
121300             UNTIL FIM-DOS-PEDIDOS.
121400*
121500     CLOSE CONS-PEDIDOS AGR-ITENPED CONS-EXPEDIC ARQ-FATPED-XPD.
121600*
121700     DISPLAY 'LTP0003 - FACT_ORDERS      : ' WSS-CNT-PED
121800             ' PEDIDOS PUBLICADOS'.
121900*
122000 RT-PUBLICAR-FATPEDX.
122100     EXIT.
122200*
122300*----------------------------------------------------------------*
122400 RT-LER-PEDIDO                     SECTION.
122500*----------------------------------------------------------------*
122600*
122700     READ CONS-PEDIDOS
122800        AT END
122900           MOVE 'S'              TO WSS-FIM-PED.
123000*
123100 RT-LER-PEDIDOX.
123200     EXIT.
123300*
123400*----------------------------------------------------------------*
123500 RT-LER-AGREGADO                   SECTION.
123600*----------------------------------------------------------------*
123700*
123800     READ AGR-ITENPED
123900        AT END
124000           MOVE 'S'              TO WSS-FIM-AGR.
124100*
124200 RT-LER-AGREGADOX.
124300     EXIT.
124400*
124500*----------------------------------------------------------------*
124600 RT-LER-EXPEDICAO                  SECTION.
124700*----------------------------------------------------------------*
124800*
124900     READ CONS-EXPEDIC
125000        AT END
125100           MOVE 'S'              TO WSS-FIM-EXP.
125200*
125300 RT-LER-EXPEDICAOX.
125400     EXIT.
125500*
125600*----------------------------------------------------------------*
125700 RT-MESCLAR-PEDIDO                 SECTION.
125800*  ---> MONTA UMA LINHA DO FATO-PEDIDOS PARA O PEDIDO CORRENTE   *
125900*----------------------------------------------------------------*
126000*
126100     ADD 1                        TO WSS-CNT-PED.
126200     MOVE PED-NPE-ID               TO WSS-CHAVE-PEDIDO.
126300*
126400     PERFORM RT-AVANCAR-AGREGADO   THRU RT-AVANCAR-AGREGADOX
126500             UNTIL FIM-DO-AGREGADO
126600                OR AGR-ITE-PEDIDO-ID NOT LESS WSS-CHAVE-PEDIDO.
126700*
126800     IF NOT FIM-DO-AGREGADO
126900        AND AGR-ITE-PEDIDO-ID      EQUAL WSS-CHAVE-PEDIDO
127000        MOVE AGR-ITE-VALOR-BRUTO   TO FPD-FPD-VALOR-BRUTO
127100        MOVE AGR-ITE-VALOR-DESCONTO
127200                                   TO FPD-FPD-VALOR-DESCONTO
127300        COMPUTE FPD-FPD-VALOR-LIQUIDO =
127400                AGR-ITE-VALOR-BRUTO - AGR-ITE-VALOR-DESCONTO
127500     ELSE
127600        MOVE ZEROS                 TO FPD-FPD-VALOR-BRUTO
127700                                      FPD-FPD-VALOR-DESCONTO
127800                                      FPD-FPD-VALOR-LIQUIDO
127900     END-IF.
128000*
128100     PERFORM RT-AVANCAR-EXPEDICAO  THRU RT-AVANCAR-EXPEDICAOX
128200             UNTIL FIM-DA-EXPEDICAO
128300                OR EXP-NEX-PEDIDO-ID NOT LESS WSS-CHAVE-PEDIDO.
128400*
128500     IF NOT FIM-DA-EXPEDICAO
128600        AND EXP-NEX-PEDIDO-ID      EQUAL WSS-CHAVE-PEDIDO
128700        MOVE EXP-NEX-TRANSPORTADORA
128800                                   TO FPD-FPD-TRANSPORTADORA
128900        MOVE EXP-NEX-VALOR-FRETE   TO FPD-FPD-VALOR-FRETE
129000        MOVE EXP-NEX-DT-POSTAGEM   TO FPD-FPD-DT-POSTAGEM
129100        MOVE EXP-NEX-DT-ENTREGA    TO FPD-FPD-DT-ENTREGA
129200     ELSE
129300        MOVE ZEROS                 TO FPD-FPD-VALOR-FRETE
129400        MOVE SPACES                TO FPD-FPD-TRANSPORTADORA
129500                                      FPD-FPD-DT-POSTAGEM
129600                                      FPD-FPD-DT-ENTREGA
129700     END-IF.
129800*
129900     MOVE PED-NPE-ID               TO FPD-FPD-PEDIDO-ID.
130000     MOVE PED-NPE-CLIENTE-ID       TO FPD-FPD-CLIENTE-ID.
130100     MOVE PED-NPE-DT-HORA          TO FPD-FPD-DT-HORA-PEDIDO.
130200     MOVE PED-NPE-FORMA-PAGTO      TO FPD-FPD-FORMA-PAGTO.
130300     MOVE PED-NPE-STATUS           TO FPD-FPD-STATUS-FINAL.
130400*
130500     IF FPD-FPD-DT-HORA-PEDIDO      EQUAL SPACES
130600        MOVE SPACES                 TO FPD-FPD-DT-PEDIDO
130700     ELSE
130800        STRING FPD-FPD-DTH-ANO      DELIMITED BY SIZE
130900               '-'                  DELIMITED BY SIZE
131000               FPD-FPD-DTH-MES      DELIMITED BY SIZE
131100               '-'                  DELIMITED BY SIZE
131200               FPD-FPD-DTH-DIA      DELIMITED BY SIZE
131300                    INTO FPD-FPD-DT-PEDIDO
131400     END-IF.
131500*
131600     PERFORM RT-CALCULAR-HORAS-ENTR THRU RT-CALCULAR-HORAS-ENTRX.
131700*
131800     PERFORM RT-GRAVAR-LINHA-FATPED THRU RT-GRAVAR-LINHA-FATPEDX.
131900*
132000     PERFORM RT-LER-PEDIDO          THRU RT-LER-PEDIDOX.
132100*
132200 RT-MESCLAR-PEDIDOX.
132300     EXIT.
132400*
132500*----------------------------------------------------------------*
132600 RT-AVANCAR-AGREGADO                SECTION.
132700*----------------------------------------------------------------*
132800*
132900     PERFORM RT-LER-AGREGADO        THRU RT-LER-AGREGADOX.
133000*
133100 RT-AVANCAR-AGREGADOX.
133200     EXIT.
133300*
133400*----------------------------------------------------------------*
133500 RT-AVANCAR-EXPEDICAO                SECTION.
133600*----------------------------------------------------------------*
133700*
133800     PERFORM RT-LER-EXPEDICAO        THRU RT-LER-EXPEDICAOX.
133900*
134000 RT-AVANCAR-EXPEDICAOX.
134100     EXIT.
134200*
134300*----------------------------------------------------------------*
134400 RT-CALCULAR-HORAS-ENTR              SECTION.
134500*  ---> delivery_time_hours = (DELIVERED_TS - SHIPPED_TS) EM     *
134600*       HORAS, ARREDONDADO A 2 CASAS; EM BRANCO SE QUALQUER UM   *
134700*       DOS DOIS CARIMBOS NAO ESTIVER PREENCHIDO. IS_LATE = 'Y'  *
134800*       QUANDO O PRAZO FOR MAIOR QUE 72.00 HORAS                 *
134900*----------------------------------------------------------------*
135000*
135100     MOVE ZEROS                   TO FPD-FPD-HORAS-ENTREGA.
135200     MOVE SPACE                   TO FPD-FPD-ENTREGA-ATRASADA.
135300*
135400     IF FPD-FPD-DT-POSTAGEM        EQUAL SPACES
135500        OR FPD-FPD-DT-ENTREGA      EQUAL SPACES
135600        GO TO RT-CALCULAR-HORAS-ENTRX
135700     END-IF.
135800*
135900     MOVE FPD-FPD-DT-POSTAGEM      TO WSS-DTH-TXT.
136000     PERFORM RT-CALCULAR-SEGUNDOS  THRU RT-CALCULAR-SEGUNDOSX.
136100     MOVE WSS-JDN-NUMERO           TO WSS-SEG-POSTAGEM.
136200*
136300     MOVE FPD-FPD-DT-ENTREGA       TO WSS-DTH-TXT.
136400     PERFORM RT-CALCULAR-SEGUNDOS  THRU RT-CALCULAR-SEGUNDOSX.
136500     MOVE WSS-JDN-NUMERO           TO WSS-SEG-ENTREGA.
136600*
136700     COMPUTE WSS-SEG-DIFERENCA = WSS-SEG-ENTREGA - WSS-SEG-POSTAGEM.
136800*
136900     IF WSS-SEG-DIFERENCA          NOT LESS ZEROS
137000        COMPUTE FPD-FPD-HORAS-ENTREGA ROUNDED =
137100                WSS-SEG-DIFERENCA / 3600
137200        IF FPD-FPD-HORAS-ENTREGA   GREATER 72.00
137300           MOVE 'Y'                TO FPD-FPD-ENTREGA-ATRASADA
137400        ELSE
137500           MOVE 'N'                TO FPD-FPD-ENTREGA-ATRASADA
137600        END-IF
137700     END-IF.
137800*
137900 RT-CALCULAR-HORAS-ENTRX.
138000     EXIT.
138100*
138200*----------------------------------------------------------------*
138300 RT-CALCULAR-SEGUNDOS                SECTION.
138400*  ---> CONVERTE O CARIMBO AAAA-MM-DD HH:MM:SS EM WSS-DTH-TXT    *
138500*       PARA UM TOTAL DE SEGUNDOS DESDE UMA ORIGEM ARBITRARIA,   *
138600*       VIA NUMERO DE DIA JULIANO (ALGORITMO CLASSICO, SO COM    *
138700*       ARITMETICA INTEIRA - O COMPILADOR NAO TEM FUNCAO         *
138800*       INTRINSECA DE DATA)                                     *
138900*----------------------------------------------------------------*
139000*
139100     COMPUTE WSS-JDN-A = (14 - WSS-DTH-MES) / 12.
139200     COMPUTE WSS-JDN-Y = WSS-DTH-ANO + 4800 - WSS-JDN-A.
139300     COMPUTE WSS-JDN-M = WSS-DTH-MES + (12 * WSS-JDN-A) - 3.
139400*
139500     COMPUTE WSS-JDN-NUMERO =
139600             WSS-DTH-DIA
139700             + (((153 * WSS-JDN-M) + 2) / 5)
139800             + (365 * WSS-JDN-Y)
139900             + (WSS-JDN-Y / 4)
140000             - (WSS-JDN-Y / 100)
140100             + (WSS-JDN-Y / 400)
140200             - 32045.
140300*
140400*  ---> WSS-JDN-NUMERO E REUTILIZADO PARA DEVOLVER O TOTAL DE    *
140500*       SEGUNDOS (DIA JULIANO * 86400 + HORA/MIN/SEG DO CARIMBO) *
140600     COMPUTE WSS-JDN-NUMERO =
140700             (WSS-JDN-NUMERO * 86400)
140800             + (WSS-DTH-HOR * 3600)
140900             + (WSS-DTH-MIN * 60)
141000             + WSS-DTH-SEG.
141100*
141200 RT-CALCULAR-SEGUNDOSX.
141300     EXIT.
141400*
141500*----------------------------------------------------------------*
141600 RT-GRAVAR-LINHA-FATPED              SECTION.
141700*----------------------------------------------------------------*
141800*
141900     MOVE FPD-FPD-VALOR-BRUTO     TO WSS-ED-FPD-VALOR-BRUTO.
142000     MOVE FPD-FPD-VALOR-DESCONTO  TO WSS-ED-FPD-VALOR-DESCONTO.
142100     MOVE FPD-FPD-VALOR-LIQUIDO   TO WSS-ED-FPD-VALOR-LIQUIDO.
142200     MOVE FPD-FPD-VALOR-FRETE     TO WSS-ED-FPD-VALOR-FRETE.
142300     MOVE FPD-FPD-HORAS-ENTREGA   TO WSS-ED-FPD-HORAS-ENTREGA.
142400*
142500     STRING FPD-FPD-PEDIDO-ID       DELIMITED BY SPACE
142600            ','                     DELIMITED BY SIZE
142700            FPD-FPD-CLIENTE-ID      DELIMITED BY SPACE
142800            ','                     DELIMITED BY SIZE
142900            FPD-FPD-DT-PEDIDO       DELIMITED BY SPACE
143000            ','                     DELIMITED BY SIZE
143100            FPD-FPD-DT-HORA-PEDIDO  DELIMITED BY SPACE
143200            ','                     DELIMITED BY SIZE
143300            WSS-ED-FPD-VALOR-BRUTO  DELIMITED BY SIZE
143400            ','                     DELIMITED BY SIZE
143500            WSS-ED-FPD-VALOR-DESCONTO
143600                                    DELIMITED BY SIZE
143700            ','                     DELIMITED BY SIZE
143800            WSS-ED-FPD-VALOR-LIQUIDO
143900                                    DELIMITED BY SIZE
144000            ','                     DELIMITED BY SIZE
144100            FPD-FPD-FORMA-PAGTO     DELIMITED BY SPACE
144200            ','                     DELIMITED BY SIZE
144300            FPD-FPD-STATUS-FINAL    DELIMITED BY SPACE
144400            ','                     DELIMITED BY SIZE
144500            FPD-FPD-TRANSPORTADORA  DELIMITED BY SPACE
144600            ','                     DELIMITED BY SIZE
144700            WSS-ED-FPD-VALOR-FRETE  DELIMITED BY SIZE
144800            ','                     DELIMITED BY SIZE
144900            FPD-FPD-DT-POSTAGEM     DELIMITED BY SPACE
145000            ','                     DELIMITED BY SIZE
145100            FPD-FPD-DT-ENTREGA      DELIMITED BY SPACE
145200            ','                     DELIMITED BY SIZE
145300            WSS-ED-FPD-HORAS-ENTREGA
145400                                    DELIMITED BY SIZE
145500            ','                     DELIMITED BY SIZE
145600            FPD-FPD-ENTREGA-ATRASADA
145700                                    DELIMITED BY SIZE
145800                 INTO LSA-XPD-TEXTO.
145900     WRITE REG-LSA-XPD.
146000*
146100 RT-GRAVAR-LINHA-FATPEDX.
146200     EXIT.
146300*
