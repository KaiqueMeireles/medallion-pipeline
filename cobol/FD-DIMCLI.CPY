000100*================================================================*
000200*    FD-DIMCLI.CPY                                               *
000300*    LAYOUT DA DIMENSAO DE CLIENTES (CAMADA OURO)                *
000400*    USAR COPY ... REPLACING ==::== BY == -SUFIXO ==             *
000500*----------------------------------------------------------------*
000600*    14.08.2024  RCS  CHAMADO LTP-0022  VERSAO INICIAL           *
000700*----------------------------------------------------------------*
000800 01  REG-DCL::.
000900     03  DCL::-CLIENTE-ID        PIC X(010).
001000     03  DCL::-UF                PIC X(002).
001100     03  DCL::-CIDADE            PIC X(030).
001200     03  DCL::-DT-CRIACAO        PIC X(025).
001300     03  FILLER                  PIC X(008).
