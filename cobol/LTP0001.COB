000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     LTP0001.
000500 AUTHOR.                         RENATO CARDOSO SILVA.
000600 INSTALLATION.                   ENVOL-TI - NUCLEO DE LOTE.
000700 DATE-WRITTEN.                   09 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.                       USO INTERNO ENVOL-TI.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : LTP0001 ---> CAPTURA BRUTA - LOTE E-COMMERCE   *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : RENATO C. SILVA                               *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : PRIMEIRO PASSO DO LOTE NOTURNO DE E-COMMERCE. *
002000*     *            LE OS 5 ARQUIVOS DE ENTRADA (CLIENTES,        *
002100*     *            PRODUTOS, PEDIDOS, ITENS DE PEDIDO E          *
002200*     *            EXPEDICAO) LINHA A LINHA, SEM ALTERAR NENHUM  *
002300*     *            CAMPO DE NEGOCIO, E GRAVA NA CAMADA BRONZE    *
002400*     *            ACRESCENTANDO OS 4 CAMPOS DE AUDITORIA NO     *
002500*     *            FINAL DE CADA LINHA.                          *
002600*     *----------------------------------------------------------*
002700*     *ARQUIVOS...: CLIENTES, PRODUTOS, PEDIDOS, ITENPED,        *
002800*     *             EXPEDIC (ENTRADA) / MESMOS NOMES COM SUFIXO  *
002900*     *             _BRONZE (SAIDA)                              *
003000*     *----------------------------------------------------------*
003100*     * VERSAO 01  - R.SILVA    - 09.03.1991 - VERSAO INICIAL,   *
003200*     *                           SOMENTE CLIENTES E VENDEDOR    *
003300*     * VERSAO 02  - M.TEIXEIRA - 04.05.1995 - INCLUIDO CALCULO  *
003400*     *                           DE DISTANCIA GEOGRAFICA        *
003500*     * VERSAO 03  - J.ALMEIDA  - 21.09.1999 - REVISAO GERAL     *
003600*     *                           PARA VIRADA DE SECULO          *
003700*     * VERSAO 04  - P.NOGUEIRA - 02.03.2011 - CHAMADO 8014 -    *8014    
003800*     *                           TELA DE ACOMPANHAMENTO REMOVIDA*
003900*     *                           DO JOB NOTURNO (RODA SEM       *
004000*     *                           OPERADOR)                      *
004100*     * VERSAO 05  - R.CARDOSO  - 30.07.2024 - CHAMADO LTP-0001 -*LTP0001 
004200*     *                           PROGRAMA REAPROVEITADO PARA O  *
004300*     *                           LOTE DE E-COMMERCE. REMOVIDO O *
004400*     *                           CALCULO DE DISTANCIA; INCLUIDA *
004500*     *                           CAPTURA BRUTA DOS 5 ARQUIVOS   *
004600*     *                           COM CARIMBO DE AUDITORIA       *
004700*     *----------------------------------------------------------*
004800*================================================================*
004900 ENVIRONMENT                     DIVISION.
005000*================================================================*
005100 CONFIGURATION                   SECTION.
005200*----------------------------------------------------------------*
005300 SPECIAL-NAMES.
005400     C01                         IS TOP-OF-FORM.
005500*----------------------------------------------------------------*
005600 INPUT-OUTPUT                    SECTION.
005700*----------------------------------------------------------------*
005800 FILE-CONTROL.
005900*
006000*  ---> ARQUIVOS DE ENTRADA (CAMADA DE CAPTURA)
006100     COPY 'SEL-CLIENTES.CPY'     REPLACING ==::== BY == -ECL ==.
006200     COPY 'SEL-PRODUTOS.CPY'     REPLACING ==::== BY == -EPR ==.
006300     COPY 'SEL-PEDIDOS.CPY'      REPLACING ==::== BY == -EPE ==.
006400     COPY 'SEL-ITENPED.CPY'      REPLACING ==::== BY == -EIT ==.
006500     COPY 'SEL-EXPEDIC.CPY'      REPLACING ==::== BY == -EEX ==.
006600*
006700*  ---> ARQUIVOS DE SAIDA (CAMADA BRONZE)
006800     COPY 'SEL-CLIENTES.CPY'     REPLACING ==::== BY == -BCL ==.
006900     COPY 'SEL-PRODUTOS.CPY'     REPLACING ==::== BY == -BPR ==.
007000     COPY 'SEL-PEDIDOS.CPY'      REPLACING ==::== BY == -BPE ==.
007100     COPY 'SEL-ITENPED.CPY'      REPLACING ==::== BY == -BIT ==.
007200     COPY 'SEL-EXPEDIC.CPY'      REPLACING ==::== BY == -BEX ==.
007300*
007400*================================================================*
007500 DATA                            DIVISION.
007600*================================================================*
007700 FILE                            SECTION.
007800*----------------------------------------------------------------*
007900 FD  ARQ-CLIENTES-ECL            VALUE OF FILE-ID IS 'CUSTOMERS'
008000     LABEL RECORDS               IS STANDARD
008100     DATA RECORD                 IS REG-LIN-ECL.
008200 COPY 'FD-LINHA.CPY'             REPLACING ==::== BY == -ECL ==.
008300*
008400 FD  ARQ-PRODUTOS-EPR            VALUE OF FILE-ID IS 'PRODUCTS'
008500     LABEL RECORDS               IS STANDARD
008600     DATA RECORD                 IS REG-LIN-EPR.
008700 COPY 'FD-LINHA.CPY'             REPLACING ==::== BY == -EPR ==.
008800*
008900 FD  ARQ-PEDIDOS-EPE             VALUE OF FILE-ID IS 'ORDERS'
009000     LABEL RECORDS               IS STANDARD
009100     DATA RECORD                 IS REG-LIN-EPE.
009200 COPY 'FD-LINHA.CPY'             REPLACING ==::== BY == -EPE ==.
009300*
009400 FD  ARQ-ITENPED-EIT             VALUE OF FILE-ID IS 'ORDER_ITEMS'
009500     LABEL RECORDS               IS STANDARD
009600     DATA RECORD                 IS REG-LIN-EIT.
009700 COPY 'FD-LINHA.CPY'             REPLACING ==::== BY == -EIT ==.
009800*
009900 FD  ARQ-EXPEDIC-EEX             VALUE OF FILE-ID IS 'SHIPMENTS'
010000     LABEL RECORDS               IS STANDARD
010100     DATA RECORD                 IS REG-LIN-EEX.
010200 COPY 'FD-LINHA.CPY'             REPLACING ==::== BY == -EEX ==.
010300*
010400 FD  ARQ-CLIENTES-BCL            VALUE OF FILE-ID IS
010500                                            'CUSTOMERS_BRONZE'
010600     LABEL RECORDS               IS STANDARD
010700     DATA RECORD                 IS REG-LSA-BCL.
010800 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -BCL ==.
010900*
011000 FD  ARQ-PRODUTOS-BPR            VALUE OF FILE-ID IS
011100                                            'PRODUCTS_BRONZE'
011200     LABEL RECORDS               IS STANDARD
011300     DATA RECORD                 IS REG-LSA-BPR.
011400 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -BPR ==.
011500*
011600 FD  ARQ-PEDIDOS-BPE             VALUE OF FILE-ID IS
011700                                            'ORDERS_BRONZE'
011800     LABEL RECORDS               IS STANDARD
011900     DATA RECORD                 IS REG-LSA-BPE.
012000 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -BPE ==.
012100*
012200 FD  ARQ-ITENPED-BIT             VALUE OF FILE-ID IS
012300                                            'ORDER_ITEMS_BRONZE'
012400     LABEL RECORDS               IS STANDARD
012500     DATA RECORD                 IS REG-LSA-BIT.
012600 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -BIT ==.
012700*
012800 FD  ARQ-EXPEDIC-BEX             VALUE OF FILE-ID IS
012900                                            'SHIPMENTS_BRONZE'
013000     LABEL RECORDS               IS STANDARD
013100     DATA RECORD                 IS REG-LSA-BEX.
013200 COPY 'FD-LINSAI.CPY'            REPLACING ==::== BY == -BEX ==.
013300*
013400*----------------------------------------------------------------*
013500 WORKING-STORAGE                 SECTION.
013600*----------------------------------------------------------------*
013700 77  FILLER                      PIC X(032)          VALUE
013800     'III  WORKING STORAGE LTP0001 III'.
013900*
014000 77  WSS-TABELA-ATUAL            PIC X(012)          VALUE SPACES.
014100 77  WSS-PRIMEIRA-LINHA          PIC X(001)           VALUE 'S'.
014200     88  E-PRIMEIRA-LINHA        VALUE 'S'.
014300 77  WSS-FIM-ARQ                 PIC X(001)           VALUE 'N'.
014400     88  FIM-DO-ARQUIVO          VALUE 'S'.
014500 77  WSS-POS                     PIC 9(003) COMP      VALUE ZEROS.
014600*
014700*----------------------------------------------------------------*
014800*    VARIAVEIS - FILE STATUS
014900*----------------------------------------------------------------*
015000 01  WSS-FILE-STATUS.
015100     03  FS-CLIENTES-ECL         PIC X(002)          VALUE SPACES.
015200     03  FS-PRODUTOS-EPR         PIC X(002)          VALUE SPACES.
015300     03  FS-PEDIDOS-EPE          PIC X(002)          VALUE SPACES.
015400     03  FS-ITENPED-EIT          PIC X(002)          VALUE SPACES.
015500     03  FS-EXPEDIC-EEX          PIC X(002)          VALUE SPACES.
015600     03  FS-CLIENTES-BCL         PIC X(002)          VALUE SPACES.
015700     03  FS-PRODUTOS-BPR         PIC X(002)          VALUE SPACES.
015800     03  FS-PEDIDOS-BPE          PIC X(002)          VALUE SPACES.
015900     03  FS-ITENPED-BIT          PIC X(002)          VALUE SPACES.
016000     03  FS-EXPEDIC-BEX          PIC X(002)          VALUE SPACES.
016100*
016200*----------------------------------------------------------------*
016300*    VARIAVEIS - MONTAGEM DA LINHA DE SAIDA / CARIMBO AUDITORIA  *
016400*----------------------------------------------------------------*
016500 01  WSS-LINHA-ENTRADA           PIC X(250)          VALUE SPACES.
016600 01  WSS-LINHA-ENTRADA-R         REDEFINES
016700                                  WSS-LINHA-ENTRADA.
016800     03  WSS-LEN-CARACTER        PIC X(001)
016900                                  OCCURS 250 TIMES.
017000 01  WSS-LINHA-SAIDA             PIC X(400)          VALUE SPACES.
017100*
017200 01  WSS-CARIMBO.
017300     03  WSS-ARQ-ORIGEM          PIC X(040)          VALUE SPACES.
017400     03  WSS-DT-INGESTAO         PIC X(010)          VALUE SPACES.
017500     03  WSS-DT-MOD-ORIGEM       PIC X(026)          VALUE SPACES.
017600     03  WSS-DT-PROCESSO         PIC X(026)          VALUE SPACES.
017700*
017800 01  WSS-CABECALHO-AUDIT         PIC X(070)          VALUE
017900     '_source_file_name,_source_file_ingest_date,_source_file_mod'.
018000 01  WSS-CABECALHO-AUDIT2        PIC X(030)          VALUE
018100     'ified_ts,_processed_ts'.
018200*
018300*----------------------------------------------------------------*
018400*    VARIAVEIS - RELOGIO DO SISTEMA (HORA DO JOB), REDEFINIDO    *
018500*    PARA EXTRACAO DOS COMPONENTES DE DATA E DE HORA             *
018600*----------------------------------------------------------------*
018700 01  WSS-DATA-SISTEMA            PIC 9(008)          VALUE ZEROS.
018800 01  WSS-DATA-SISTEMA-R          REDEFINES
018900                                  WSS-DATA-SISTEMA.
019000     03  WSS-DTS-ANO             PIC 9(004).
019100     03  WSS-DTS-MES             PIC 9(002).
019200     03  WSS-DTS-DIA             PIC 9(002).
019300*
019400 01  WSS-HORA-SISTEMA            PIC 9(008)          VALUE ZEROS.
019500 01  WSS-HORA-SISTEMA-R          REDEFINES
019600                                  WSS-HORA-SISTEMA.
019700     03  WSS-HRS-HORA            PIC 9(002).
019800     03  WSS-HRS-MIN             PIC 9(002).
019900     03  WSS-HRS-SEG             PIC 9(002).
020000     03  WSS-HRS-CENT            PIC 9(002).
020100*----------------------------------------------------------------*
020200 LINKAGE                         SECTION.
020300*----------------------------------------------------------------*
020400 COPY 'SUB-PRGS.CPY'             REPLACING ==::== BY == LKS ==.
020500*
020600*================================================================*
020700 PROCEDURE                       DIVISION USING LKS-PARM.
020800*================================================================*
020900 RT-PRINCIPAL                    SECTION.
021000*  ---> CAPTURA OS 5 ARQUIVOS DE ENTRADA PARA A CAMADA BRONZE    *
021100*----------------------------------------------------------------*
021200*
021300     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
021400*
021500     PERFORM RT-CAPTURAR-CLIENTES
021600                                 THRU RT-CAPTURAR-CLIENTESX.
021700     PERFORM RT-CAPTURAR-PRODUTOS
021800                                 THRU RT-CAPTURAR-PRODUTOSX.
021900     PERFORM RT-CAPTURAR-PEDIDOS
022000                                 THRU RT-CAPTURAR-PEDIDOSX.
022100     PERFORM RT-CAPTURAR-ITENPED
022200                                 THRU RT-CAPTURAR-ITENPEDX.
022300     PERFORM RT-CAPTURAR-EXPEDIC
022400                                 THRU RT-CAPTURAR-EXPEDICX.
022500*
022600     DISPLAY 'LTP0001 - CAMADA BRONZE PROCESSADA'.
022700*
022800     GOBACK.
022900*
023000 RT-PRINCIPALX.
023100     EXIT.
023200*
023300*----------------------------------------------------------------*
023400 RT-INICIALIZAR                  SECTION.
023500*----------------------------------------------------------------*
023600*
023700     MOVE '00'                   TO LKS-RETORNO.
023800     MOVE SPACES                 TO LKS-MENSAGEM.
023900*
024000     ACCEPT WSS-DATA-SISTEMA     FROM DATE YYYYMMDD.
024100     ACCEPT WSS-HORA-SISTEMA     FROM TIME.
024200*
024300     STRING WSS-DTS-ANO          DELIMITED BY SIZE
024400            '-'                  DELIMITED BY SIZE
024500            WSS-DTS-MES          DELIMITED BY SIZE
024600            '-'                  DELIMITED BY SIZE
024700            WSS-DTS-DIA          DELIMITED BY SIZE
024800                 INTO WSS-DT-INGESTAO.
024900*
025000     STRING WSS-DTS-ANO          DELIMITED BY SIZE
025100            '-'                  DELIMITED BY SIZE
025200            WSS-DTS-MES          DELIMITED BY SIZE
025300            '-'                  DELIMITED BY SIZE
025400            WSS-DTS-DIA          DELIMITED BY SIZE
025500            ' '                  DELIMITED BY SIZE
025600            WSS-HRS-HORA         DELIMITED BY SIZE
025700            ':'                  DELIMITED BY SIZE
025800            WSS-HRS-MIN          DELIMITED BY SIZE
025900            ':'                  DELIMITED BY SIZE
026000            WSS-HRS-SEG          DELIMITED BY SIZE
026100            '.'                  DELIMITED BY SIZE
026200            WSS-HRS-CENT         DELIMITED BY SIZE
026300            '0000'               DELIMITED BY SIZE
026400                 INTO WSS-DT-PROCESSO.
026500*
026600*  ---> O JOB DE CAPTURA SEMPRE RODA LOGO APOS A CHEGADA DO      *
026700*       ARQUIVO NA AREA DE ENTRADA, ENTAO A HORA DE MODIFICACAO  *
026800*       DA ORIGEM E TOMADA COMO A PROPRIA HORA DESTE PASSO       *
026900     MOVE WSS-DT-PROCESSO        TO WSS-DT-MOD-ORIGEM.
027000*
027100 RT-INICIALIZARX.
027200     EXIT.
027300*
027400*----------------------------------------------------------------*
027500 RT-CAPTURAR-CLIENTES            SECTION.
027600*----------------------------------------------------------------*
027700*
027800     MOVE 'customers.csv'        TO WSS-ARQ-ORIGEM.
027900*
028000     OPEN INPUT                  ARQ-CLIENTES-ECL.
028100     IF FS-CLIENTES-ECL          NOT EQUAL '00'
028200        MOVE '09'                TO LKS-RETORNO
028300        MOVE 'LTP0001 - ERRO AO ABRIR CUSTOMERS'
028400                                 TO LKS-MENSAGEM
028500        PERFORM RT-ABORTAR       THRU RT-ABORTARX
028600     END-IF.
028700*
028800     OPEN OUTPUT                 ARQ-CLIENTES-BCL.
028900     IF FS-CLIENTES-BCL          NOT EQUAL '00'
029000        MOVE '09'                TO LKS-RETORNO
029100        MOVE 'LTP0001 - ERRO AO ABRIR CUSTOMERS BRONZE'
029200                                 TO LKS-MENSAGEM
029300        PERFORM RT-ABORTAR       THRU RT-ABORTARX
029400     END-IF.
029500*
029600     MOVE 'S'                    TO WSS-PRIMEIRA-LINHA.
029700     MOVE 'N'                    TO WSS-FIM-ARQ.
029800*
029900     PERFORM RT-LER-GRAVAR-CLI    THRU RT-LER-GRAVAR-CLIX
030000             UNTIL FIM-DO-ARQUIVO.
030100*
030200     CLOSE ARQ-CLIENTES-ECL ARQ-CLIENTES-BCL.
030300*
030400 RT-CAPTURAR-CLIENTESX.
030500     EXIT.
030600*
030700*----------------------------------------------------------------*
030800 RT-LER-GRAVAR-CLI                SECTION.
030900*----------------------------------------------------------------*
031000*
031100     READ ARQ-CLIENTES-ECL        INTO WSS-LINHA-ENTRADA
031200        AT END
031300           MOVE 'S'                TO WSS-FIM-ARQ
031400     NOT AT END
031500           PERFORM RT-MONTAR-LINHA-SAIDA
031600                                  THRU RT-MONTAR-LINHA-SAIDAX
031700           MOVE WSS-LINHA-SAIDA    TO LSA-BCL-TEXTO
031800           WRITE REG-LSA-BCL
031900     END-READ.
032000*
032100 RT-LER-GRAVAR-CLIX.
032200     EXIT.
032300*
032400*----------------------------------------------------------------*
032500 RT-CAPTURAR-PRODUTOS            SECTION.
032600*----------------------------------------------------------------*
032700*
032800     MOVE 'products.csv'         TO WSS-ARQ-ORIGEM.
032900*
033000     OPEN INPUT                  ARQ-PRODUTOS-EPR.
033100     IF FS-PRODUTOS-EPR          NOT EQUAL '00'
033200        MOVE '09'                TO LKS-RETORNO
033300        MOVE 'LTP0001 - ERRO AO ABRIR PRODUCTS'
033400                                 TO LKS-MENSAGEM
033500        PERFORM RT-ABORTAR       THRU RT-ABORTARX
033600     END-IF.
033700*
033800     OPEN OUTPUT                 ARQ-PRODUTOS-BPR.
033900     IF FS-PRODUTOS-BPR          NOT EQUAL '00'
034000        MOVE '09'                TO LKS-RETORNO
034100        MOVE 'LTP0001 - ERRO AO ABRIR PRODUCTS BRONZE'
034200                                 TO LKS-MENSAGEM
034300        PERFORM RT-ABORTAR       THRU RT-ABORTARX
034400     END-IF.
034500*
034600     MOVE 'S'                    TO WSS-PRIMEIRA-LINHA.
034700     MOVE 'N'                    TO WSS-FIM-ARQ.
034800*
034900     PERFORM RT-LER-GRAVAR-PRO    THRU RT-LER-GRAVAR-PROX
035000             UNTIL FIM-DO-ARQUIVO.
035100*
035200     CLOSE ARQ-PRODUTOS-EPR ARQ-PRODUTOS-BPR.
035300*
035400 RT-CAPTURAR-PRODUTOSX.
035500     EXIT.
035600*
035700*----------------------------------------------------------------*
035800 RT-LER-GRAVAR-PRO                SECTION.
035900*----------------------------------------------------------------*
036000*
036100     READ ARQ-PRODUTOS-EPR        INTO WSS-LINHA-ENTRADA
036200        AT END
036300           MOVE 'S'                TO WSS-FIM-ARQ
036400     NOT AT END
036500           PERFORM RT-MONTAR-LINHA-SAIDA
036600                                  THRU RT-MONTAR-LINHA-SAIDAX
036700           MOVE WSS-LINHA-SAIDA    TO LSA-BPR-TEXTO
036800           WRITE REG-LSA-BPR
036900     END-READ.
037000*
037100 RT-LER-GRAVAR-PROX.
037200     EXIT.
037300*
037400*----------------------------------------------------------------*
037500 RT-CAPTURAR-PEDIDOS             SECTION.
037600*----------------------------------------------------------------*
037700*
037800     MOVE 'orders.csv'           TO WSS-ARQ-ORIGEM.
037900*
038000     OPEN INPUT                  ARQ-PEDIDOS-EPE.
038100     IF FS-PEDIDOS-EPE           NOT EQUAL '00'
038200        MOVE '09'                TO LKS-RETORNO
038300        MOVE 'LTP0001 - ERRO AO ABRIR ORDERS'
038400                                 TO LKS-MENSAGEM
038500        PERFORM RT-ABORTAR       THRU RT-ABORTARX
038600     END-IF.
038700*
038800     OPEN OUTPUT                 ARQ-PEDIDOS-BPE.
038900     IF FS-PEDIDOS-BPE           NOT EQUAL '00'
039000        MOVE '09'                TO LKS-RETORNO
039100        MOVE 'LTP0001 - ERRO AO ABRIR ORDERS BRONZE'
039200                                 TO LKS-MENSAGEM
039300        PERFORM RT-ABORTAR       THRU RT-ABORTARX
039400     END-IF.
039500*
039600     MOVE 'S'                    TO WSS-PRIMEIRA-LINHA.
039700     MOVE 'N'                    TO WSS-FIM-ARQ.
039800*
039900     PERFORM RT-LER-GRAVAR-PED    THRU RT-LER-GRAVAR-PEDX
040000             UNTIL FIM-DO-ARQUIVO.
040100*
040200     CLOSE ARQ-PEDIDOS-EPE ARQ-PEDIDOS-BPE.
040300*
040400 RT-CAPTURAR-PEDIDOSX.
040500     EXIT.
040600*
040700*----------------------------------------------------------------*
040800 RT-LER-GRAVAR-PED                SECTION.
040900*----------------------------------------------------------------*
041000*
041100     READ ARQ-PEDIDOS-EPE         INTO WSS-LINHA-ENTRADA
041200        AT END
041300           MOVE 'S'                TO WSS-FIM-ARQ
041400     NOT AT END
041500           PERFORM RT-MONTAR-LINHA-SAIDA
041600                                  THRU RT-MONTAR-LINHA-SAIDAX
041700           MOVE WSS-LINHA-SAIDA    TO LSA-BPE-TEXTO
041800           WRITE REG-LSA-BPE
041900     END-READ.
042000*
042100 RT-LER-GRAVAR-PEDX.
042200     EXIT.
042300*
042400*----------------------------------------------------------------*
042500 RT-CAPTURAR-ITENPED             SECTION.
042600*----------------------------------------------------------------*
042700*
042800     MOVE 'order_items.csv'      TO WSS-ARQ-ORIGEM.
042900*
043000     OPEN INPUT                  ARQ-ITENPED-EIT.
043100     IF FS-ITENPED-EIT           NOT EQUAL '00'
043200        MOVE '09'                TO LKS-RETORNO
043300        MOVE 'LTP0001 - ERRO AO ABRIR ORDER_ITEMS'
043400                                 TO LKS-MENSAGEM
043500        PERFORM RT-ABORTAR       THRU RT-ABORTARX
043600     END-IF.
043700*
043800     OPEN OUTPUT                 ARQ-ITENPED-BIT.
043900     IF FS-ITENPED-BIT           NOT EQUAL '00'
044000        MOVE '09'                TO LKS-RETORNO
044100        MOVE 'LTP0001 - ERRO AO ABRIR ORDER_ITEMS BRONZE'
044200                                 TO LKS-MENSAGEM
044300        PERFORM RT-ABORTAR       THRU RT-ABORTARX
044400     END-IF.
044500*
044600     MOVE 'S'                    TO WSS-PRIMEIRA-LINHA.
044700     MOVE 'N'                    TO WSS-FIM-ARQ.
044800*
044900     PERFORM RT-LER-GRAVAR-ITE    THRU RT-LER-GRAVAR-ITEX
045000             UNTIL FIM-DO-ARQUIVO.
045100*
045200     CLOSE ARQ-ITENPED-EIT ARQ-ITENPED-BIT.
045300*
045400 RT-CAPTURAR-ITENPEDX.
045500     EXIT.
045600*
045700*----------------------------------------------------------------*
045800 RT-LER-GRAVAR-ITE                SECTION.
045900*----------------------------------------------------------------*
046000*
046100     READ ARQ-ITENPED-EIT         INTO WSS-LINHA-ENTRADA
046200        AT END
046300           MOVE 'S'                TO WSS-FIM-ARQ
046400     NOT AT END
046500           PERFORM RT-MONTAR-LINHA-SAIDA
046600                                  THRU RT-MONTAR-LINHA-SAIDAX
046700           MOVE WSS-LINHA-SAIDA    TO LSA-BIT-TEXTO
046800           WRITE REG-LSA-BIT
046900     END-READ.
047000*
047100 RT-LER-GRAVAR-ITEX.
047200     EXIT.
047300*
047400*----------------------------------------------------------------*
047500 RT-CAPTURAR-EXPEDIC             SECTION.
047600*----------------------------------------------------------------*
047700*
047800     MOVE 'shipments.csv'        TO WSS-ARQ-ORIGEM.
047900*
048000     OPEN INPUT                  ARQ-EXPEDIC-EEX.
048100     IF FS-EXPEDIC-EEX           NOT EQUAL '00'
048200        MOVE '09'                TO LKS-RETORNO
048300        MOVE 'LTP0001 - ERRO AO ABRIR SHIPMENTS'
048400                                 TO LKS-MENSAGEM
048500        PERFORM RT-ABORTAR       THRU RT-ABORTARX
048600     END-IF.
048700*
048800     OPEN OUTPUT                 ARQ-EXPEDIC-BEX.
048900     IF FS-EXPEDIC-BEX           NOT EQUAL '00'
049000        MOVE '09'                TO LKS-RETORNO
049100        MOVE 'LTP0001 - ERRO AO ABRIR SHIPMENTS BRONZE'
049200                                 TO LKS-MENSAGEM
049300        PERFORM RT-ABORTAR       THRU RT-ABORTARX
049400     END-IF.
049500*
049600     MOVE 'S'                    TO WSS-PRIMEIRA-LINHA.
049700     MOVE 'N'                    TO WSS-FIM-ARQ.
049800*
049900     PERFORM RT-LER-GRAVAR-EXP    THRU RT-LER-GRAVAR-EXPX
050000             UNTIL FIM-DO-ARQUIVO.
050100*
050200     CLOSE ARQ-EXPEDIC-EEX ARQ-EXPEDIC-BEX.
050300*
050400 RT-CAPTURAR-EXPEDICX.
050500     EXIT.
050600*
050700*----------------------------------------------------------------*
050800 RT-LER-GRAVAR-EXP                SECTION.
050900*----------------------------------------------------------------*
051000*
051100     READ ARQ-EXPEDIC-EEX         INTO WSS-LINHA-ENTRADA
051200        AT END
051300           MOVE 'S'                TO WSS-FIM-ARQ
051400     NOT AT END
051500           PERFORM RT-MONTAR-LINHA-SAIDA
051600                                  THRU RT-MONTAR-LINHA-SAIDAX
051700           MOVE WSS-LINHA-SAIDA    TO LSA-BEX-TEXTO
051800           WRITE REG-LSA-BEX
051900     END-READ.
052000*
052100 RT-LER-GRAVAR-EXPX.
052200     EXIT.
052300*
052400*----------------------------------------------------------------*
052500 RT-MONTAR-LINHA-SAIDA           SECTION.
052600*  ---> PRIMEIRA LINHA (CABECALHO) RECEBE OS NOMES DAS 4 COLUNAS *
052700*       DE AUDITORIA; DEMAIS LINHAS RECEBEM OS VALORES. A LINHA  *
052800*       DE ENTRADA NAO E ALTERADA, SO TEM AS COLUNAS ANEXADAS.   *
052900*----------------------------------------------------------------*
053000*
053100     MOVE SPACES                 TO WSS-LINHA-SAIDA.
053200     MOVE 250                    TO WSS-POS.
053300*
053400     PERFORM RT-ACHAR-FIM-LINHA  THRU RT-ACHAR-FIM-LINHAX
053500             VARYING WSS-POS     FROM WSS-POS BY -1
053600              UNTIL WSS-LINHA-ENTRADA(WSS-POS:1) NOT EQUAL SPACE
053700                 OR WSS-POS      EQUAL 1.
053800*
053900     IF E-PRIMEIRA-LINHA
054000        STRING WSS-LINHA-ENTRADA(1:WSS-POS) DELIMITED BY SIZE
054100               ','               DELIMITED BY SIZE
054200               WSS-CABECALHO-AUDIT
054300                                 DELIMITED BY '  '
054400               WSS-CABECALHO-AUDIT2
054500                                 DELIMITED BY '  '
054600                    INTO WSS-LINHA-SAIDA
054700        MOVE 'N'                 TO WSS-PRIMEIRA-LINHA
054800     ELSE
054900        STRING WSS-LINHA-ENTRADA(1:WSS-POS) DELIMITED BY SIZE
055000               ','               DELIMITED BY SIZE
055100               WSS-ARQ-ORIGEM    DELIMITED BY SPACE
055200               ','               DELIMITED BY SIZE
055300               WSS-DT-INGESTAO   DELIMITED BY SIZE
055400               ','               DELIMITED BY SIZE
055500               WSS-DT-MOD-ORIGEM DELIMITED BY SIZE
055600               ','               DELIMITED BY SIZE
055700               WSS-DT-PROCESSO   DELIMITED BY SIZE
055800                    INTO WSS-LINHA-SAIDA
055900     END-IF.
056000*
056100 RT-MONTAR-LINHA-SAIDAX.
056200     EXIT.
056300*
056400*----------------------------------------------------------------*
056500 RT-ACHAR-FIM-LINHA              SECTION.
056600*  ---> VARREDURA DE TRAS PARA FRENTE ATE ACHAR O ULTIMO         *
056700*       CARACTER NAO-BRANCO DA LINHA DE ENTRADA                  *
056800*----------------------------------------------------------------*
056900*
057000     CONTINUE.
057100*
057200 RT-ACHAR-FIM-LINHAX.
057300     EXIT.
057400*
057500*----------------------------------------------------------------*
057600 RT-ABORTAR                      SECTION.
057700*  ---> ENCERRA O PASSO DE CAPTURA EM ERRO                       *
057800*----------------------------------------------------------------*
057900*
058000     DISPLAY 'LTP0001 - ' LKS-MENSAGEM.
058100     MOVE '09'                   TO LKS-RETORNO.
058200     GOBACK.
058300*
058400 RT-ABORTARX.
058500     EXIT.
